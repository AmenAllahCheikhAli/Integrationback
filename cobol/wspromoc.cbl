000100*    wspromoc.cbl
000200*    Working storage used by the discount/repricing paragraphs in
000300*    PLPROMO.CBL.  Variables received from the calling paragraph:
000400*        PMC-AMOUNT-IN, PMC-PCT, PMC-CONDITION   (APPLY-DISCOUNT...)
000500*        PMC-PRODUCT-PROMO-ID, PMC-TARGET-PROMO-ID,
000600*        DTM-START-2, DTM-END-2                  (PRODUCT-IN-OTHER...)
000700*        PMC-VALIDATE-START-DATE, PMC-VALIDATE-END-DATE
000800*    Variables returned to the calling paragraph:
000900*        PMC-AMOUNT-OUT, PMC-DISCOUNT-APPLIED-SW, PMC-SKIP-PRODUCT-SW,
001000*        PMC-VALIDATE-OK-SW
001100  77  PMC-AMOUNT-IN                 PIC S9(7)V99.
001200  77  PMC-AMOUNT-OUT                PIC S9(7)V99.
001300  77  PMC-PCT                       PIC 9(03).
001400  77  PMC-CONDITION                 PIC X(25).
001500  77  PMC-DISCOUNT-APPLIED-SW       PIC X.
001600      88  PMC-DISCOUNT-APPLIED          VALUE "Y".
001700  77  PMC-PRODUCT-PROMO-ID          PIC 9(04).
001800  77  PMC-TARGET-PROMO-ID           PIC 9(04).
001900  77  PMC-SKIP-PRODUCT-SW           PIC X.
002000      88  PMC-SKIP-THIS-PRODUCT         VALUE "Y".
002100  77  PMC-VALIDATE-START-DATE       PIC 9(08).
002200  77  PMC-VALIDATE-END-DATE         PIC 9(08).
002300  77  PMC-VALIDATE-OK-SW            PIC X.
002400      88  PMC-DATES-VALID               VALUE "Y".
