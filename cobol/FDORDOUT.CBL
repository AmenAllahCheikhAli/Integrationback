000100*    FDORDOUT.CBL -- FD and record layout for the order file written
000200*    back out by the promotion application engine with the order
000300*    amount repriced by the discount, if any was applied.
000400  FD  ORDER-OUT-FILE
000500      LABEL RECORDS ARE OMITTED.
000600  01  ORDER-OUT-RECORD.
000700      05  ORDOUT-ID                 PIC 9(06).
000800      05  ORDOUT-AMOUNT             PIC S9(7)V99.
000900      05  ORDOUT-PROMO-ID           PIC 9(04).
001000      05  FILLER                    PIC X(11).
