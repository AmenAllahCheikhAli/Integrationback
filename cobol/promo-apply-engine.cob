000100*
000200*    P R O M O - A P P L Y - E N G I N E
000300*    ==================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-apply-engine.
000600 AUTHOR. R. ALVES.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 03/14/88.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    03/14/88  RA   ORIGINAL PROGRAM.  READS THE NIGHTLY ORDER FILE,
001500*    03/14/88  RA   LOOKS UP THE PROMOTION ATTACHED TO EACH ORDER AND
001600*    03/14/88  RA   WRITES THE DISCOUNTED ORDER PLUS A USAGE RECORD.
001700*    05/02/88  RA   ADDED THE "MONTANT_MIN" CONDITION (REQUEST #114).
001800*    09/19/88  JMS  ADDED THE "ACHAT_GROUPE" QUANTITY CONDITION.
001900*    02/07/89  RA   UNKNOWN CONDITION CODES NOW STILL LOG USAGE WITH
002000*    02/07/89  RA   NO DISCOUNT INSTEAD OF ABENDING THE RUN.
002100*    11/30/90  TPC  PROMOTION LOOKUP MOVED TO THE IN-MEMORY TABLE
002200*    11/30/90  TPC  COPYBOOKS SO THIS PROGRAM NO LONGER OPENS THE
002300*    11/30/90  TPC  PROMOTION MASTER FOR RANDOM READ.
002400*    06/11/92  DCN  ROUNDING ON THE DISCOUNTED AMOUNT CORRECTED TO
002500*    06/11/92  DCN  ROUND HALF UP PER FINANCE MEMO 92-06.
002600*    08/04/94  RA   USAGE RECORD NOW WRITTEN EVEN WHEN THE PROMOTION
002700*    08/04/94  RA   ID ON THE ORDER IS ZERO OR NOT ON FILE, MATCHING
002800*    08/04/94  RA   THE REVISED BUSINESS RULE FROM MERCHANDISING.
002900*    01/22/97  MLK  ORDER COUNT AND USAGE COUNT NOW DISPLAYED AT THE
003000*    01/22/97  MLK  END OF THE RUN FOR THE NIGHT OPERATOR'S LOG.
003100*    10/13/98  DCN  Y2K - W-TODAY-DATE NOW ACCEPTED AS A FULL 8-DIGIT
003200*    10/13/98  DCN  CCYYMMDD FIELD; NO 2-DIGIT YEAR FIELDS REMAIN.
003300*    03/02/99  DCN  Y2K - VERIFIED PROMOTION DATE COMPARISONS ABOVE
003400*    03/02/99  DCN  ARE ALL DONE ON CCYYMMDD, NOT MM/DD/YY.
003500*    07/26/01  WDB  MINOR CLEANUP OF THE SUMMARY DISPLAY LINES.
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     COPY "SLORDER.CBL".
004400     COPY "SLORDOUT.CBL".
004500     COPY "SLPROMO.CBL".
004600     COPY "SLUSAGE.CBL".
004700 DATA DIVISION.
004800 FILE SECTION.
004900     COPY "FDORDER.CBL".
005000     COPY "FDORDOUT.CBL".
005100     COPY "FDPROMO.CBL".
005200     COPY "FDUSAGE.CBL".
005300 WORKING-STORAGE SECTION.
005400     COPY "WSPROMO.CBL".
005500     COPY "wspromoc.cbl".
005600*
005700     01  W-PROGRAM-SWITCHES.
005800         05  W-END-OF-ORDER-FILE       PIC X.
005900             88  END-OF-ORDER-FILE         VALUE "Y".
006000         05  W-END-OF-PROMOTION-FILE   PIC X.
006100             88  END-OF-PROMOTION-FILE     VALUE "Y".
006200         05  FILLER                    PIC X(08).
006300*
006400     01  W-TODAY-DATE                  PIC 9(08).
006500     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
006600         05  W-TODAY-CCYY              PIC 9(04).
006700         05  W-TODAY-MM                PIC 9(02).
006800         05  W-TODAY-DD                PIC 9(02).
006900*
007000     77  W-ORDER-COUNT                 PIC 9(07)  COMP.
007100     77  W-USAGE-COUNT                 PIC 9(07)  COMP.
007200     77  W-DISPLAY-ORDER-COUNT         PIC ZZZZZZ9.
007300     77  W-DISPLAY-USAGE-COUNT         PIC ZZZZZZ9.
007400*
007500 PROCEDURE DIVISION.
007600*
007700 0000-MAIN-LINE.
007800     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
007900     MOVE ZEROS TO W-ORDER-COUNT W-USAGE-COUNT.
008000*
008100     OPEN INPUT PROMOTION-FILE.
008200     PERFORM LOAD-PROMO-TABLE.
008300     CLOSE PROMOTION-FILE.
008400*
008500     OPEN INPUT ORDER-FILE.
008600     OPEN OUTPUT ORDER-OUT-FILE.
008700     OPEN EXTEND USAGE-FILE.
008800*
008900     MOVE "N" TO W-END-OF-ORDER-FILE.
009000     READ ORDER-FILE
009100         AT END MOVE "Y" TO W-END-OF-ORDER-FILE.
009200     PERFORM 1000-PROCESS-ONE-ORDER UNTIL END-OF-ORDER-FILE.
009300*
009400     CLOSE ORDER-FILE.
009500     CLOSE ORDER-OUT-FILE.
009600     CLOSE USAGE-FILE.
009700*
009800     MOVE W-ORDER-COUNT TO W-DISPLAY-ORDER-COUNT.
009900     MOVE W-USAGE-COUNT TO W-DISPLAY-USAGE-COUNT.
010000     DISPLAY "PROMO-APPLY-ENGINE - " W-DISPLAY-ORDER-COUNT
010100             " ORDER(S) READ, " W-DISPLAY-USAGE-COUNT
010200             " USAGE RECORD(S) WRITTEN.".
010300*
010400     EXIT PROGRAM.
010500     STOP RUN.
010600*
010700 1000-PROCESS-ONE-ORDER.
010800     ADD 1 TO W-ORDER-COUNT.
010900     MOVE ORD-PROMO-ID TO ORDOUT-PROMO-ID.
011000     MOVE ORD-ID       TO ORDOUT-ID.
011100     MOVE ORD-AMOUNT   TO ORDOUT-AMOUNT.
011200*
011300     IF ORD-PROMO-ID NOT = ZEROS
011400        MOVE ORD-PROMO-ID TO WM-SEARCH-PROMO-ID
011500        PERFORM FIND-PROMO-BY-ID
011600        IF WM-RECORD-FOUND
011700           IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
011800              IF WM-PROMO-CONDITION(WM-IDX) NOT = SPACES
011900                 PERFORM 1100-APPLY-AND-LOG-USAGE.
012000*
012100     WRITE ORDER-OUT-RECORD.
012200*
012300     READ ORDER-FILE
012400         AT END MOVE "Y" TO W-END-OF-ORDER-FILE.
012500*
012600 1100-APPLY-AND-LOG-USAGE.
012700     MOVE ORD-AMOUNT                     TO PMC-AMOUNT-IN.
012800     MOVE WM-PROMO-PCT(WM-IDX)           TO PMC-PCT.
012900     MOVE WM-PROMO-CONDITION(WM-IDX)     TO PMC-CONDITION.
013000     PERFORM APPLY-DISCOUNT-TO-AMOUNT.
013100*
013200     MOVE PMC-AMOUNT-OUT                 TO ORDOUT-AMOUNT.
013300*
013400     MOVE WM-PROMO-ID(WM-IDX)            TO USAGE-PROMO-ID.
013500     MOVE PMC-AMOUNT-IN                  TO USAGE-AMT-INITIAL.
013600     MOVE PMC-AMOUNT-OUT                 TO USAGE-AMT-AFTER.
013700     MOVE W-TODAY-DATE                   TO USAGE-DATE.
013800     WRITE USAGE-RECORD.
013900     ADD 1 TO W-USAGE-COUNT.
014000*
014100     COPY "PL-FIND-PROMO-BY-ID.CBL".
014200     COPY "PL-LOAD-PROMO-TABLE.CBL".
014300     COPY "PLPROMO.CBL".
