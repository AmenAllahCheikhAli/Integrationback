000100*    FDUSAGE.CBL  -- FD and record layout for the promotion usage
000200*    log.  Extended (appended to) every night, never rewritten.
000300  FD  USAGE-FILE
000400      LABEL RECORDS ARE OMITTED.
000500  01  USAGE-RECORD.
000600      05  USAGE-PROMO-ID            PIC 9(04).
000700      05  USAGE-AMT-INITIAL         PIC S9(7)V99.
000800      05  USAGE-AMT-AFTER           PIC S9(7)V99.
000900      05  USAGE-DATE                PIC 9(08).
001000      05  FILLER                    PIC X(10).
001100  01  USAGE-RECORD-DATE-R REDEFINES USAGE-RECORD.
001200      05  FILLER                    PIC X(22).
001300      05  USG-DATE-CCYY             PIC 9(04).
001400      05  USG-DATE-MM               PIC 9(02).
001500      05  USG-DATE-DD               PIC 9(02).
001600      05  FILLER                    PIC X(10).
