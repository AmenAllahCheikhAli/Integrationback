000100*    WSPROMO.CBL  -- in-memory promotion table.  Keyed access to the
000200*    promotion master is logical only; the nightly jobs load the
000300*    whole master into this table at the top of the run, search and
000400*    update it there, then rewrite the master from the table.
000500  01  PROMO-TABLE-AREA.
000600      05  WM-PROMO-COUNT            PIC 9(04)  COMP.
000700      05  WM-PROMO-ENTRY OCCURS 500 TIMES
000800                         INDEXED BY WM-IDX.
000900          10  WM-PROMO-ID           PIC 9(04).
001000          10  WM-PROMO-NAME         PIC X(40).
001100          10  WM-PROMO-PCT          PIC 9(03).
001200          10  WM-PROMO-CONDITION    PIC X(25).
001300          10  WM-PROMO-START-DATE   PIC 9(08).
001400          10  WM-PROMO-END-DATE     PIC 9(08).
001500          10  WM-PROMO-ACTIVE       PIC X(01).
001600          10  FILLER                PIC X(05).
001700  77  WM-SEARCH-PROMO-ID            PIC 9(04).
001800  77  WM-SEARCH-CONDITION           PIC X(25).
001900  77  WM-SEARCH-NAME                PIC X(40).
002000  77  WM-SEARCH-FOUND               PIC X.
002100      88  WM-RECORD-FOUND               VALUE "Y".
002200  77  WM-PRODUCT-ATTACHED-COUNT     PIC 9(05)  COMP.
