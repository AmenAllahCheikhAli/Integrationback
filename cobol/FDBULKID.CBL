000100*    FDBULKID.CBL -- FD and record layout for the bulk activate/
000200*    deactivate id-list read by promo-bulk-flag.  Each line names one
000300*    promotion and the flag ("Y"/"N") the run operator wants it set to.
000400  FD  BULK-ID-FILE
000500      LABEL RECORDS ARE OMITTED.
000600  01  BULK-ID-RECORD.
000700      05  BULK-PROMO-ID             PIC 9(04).
000800      05  BULK-NEW-FLAG             PIC X(01).
000900      05  FILLER                    PIC X(05).
