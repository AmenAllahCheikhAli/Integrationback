000100*    PLPRINT.CBL
000200*    Shared heading/page-break paragraphs.  Assumes the calling
000300*    program has its own TITLE, HEADING-1, HEADING-2, PAGE-NUMBER,
000400*    W-PRINTED-LINES and PRINTER-RECORD working storage, the same as
000500*    every other report program in this shop.
000600 PRINT-HEADINGS.
000700     ADD 1 TO PAGE-NUMBER.
000800     MOVE SPACES TO PRINTER-RECORD.
000900     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
001000     MOVE TITLE TO PRINTER-RECORD.
001100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001200     MOVE SPACES TO PRINTER-RECORD.
001300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001400     MOVE HEADING-1 TO PRINTER-RECORD.
001500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001600     MOVE HEADING-2 TO PRINTER-RECORD.
001700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001800     MOVE ZEROS TO W-PRINTED-LINES.
001900*
002000 FINALIZE-PAGE.
002100     MOVE SPACES TO PRINTER-RECORD.
002200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
