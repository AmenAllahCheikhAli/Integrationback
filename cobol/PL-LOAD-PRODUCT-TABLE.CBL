000100*    PL-LOAD-PRODUCT-TABLE.CBL
000200*    Reads the product master into PRODUCT-TABLE-AREA.  Caller
000300*    declares W-END-OF-PRODUCT-FILE (with 88 END-OF-PRODUCT-FILE)
000400*    before copying this fragment.
000500 LOAD-PRODUCT-TABLE.
000600     MOVE ZEROS TO WP-PRODUCT-COUNT.
000700     MOVE "N" TO W-END-OF-PRODUCT-FILE.
000800     READ PRODUCT-FILE
000900         AT END MOVE "Y" TO W-END-OF-PRODUCT-FILE.
001000     PERFORM LOAD-ONE-PRODUCT-ENTRY UNTIL END-OF-PRODUCT-FILE.
001100*
001200 LOAD-ONE-PRODUCT-ENTRY.
001300     ADD 1 TO WP-PRODUCT-COUNT.
001400     SET WP-IDX TO WP-PRODUCT-COUNT.
001500     MOVE PROD-ID TO WP-PROD-ID(WP-IDX).
001600     MOVE PROD-NAME TO WP-PROD-NAME(WP-IDX).
001700     MOVE PROD-PRICE TO WP-PROD-PRICE(WP-IDX).
001800     MOVE PROD-CURRENCY TO WP-PROD-CURRENCY(WP-IDX).
001900     MOVE PROD-EXPIRY-DATE TO WP-PROD-EXPIRY-DATE(WP-IDX).
002000     MOVE PROD-SALES-COUNT TO WP-PROD-SALES-COUNT(WP-IDX).
002100     MOVE PROD-PROMO-ID TO WP-PROD-PROMO-ID(WP-IDX).
002200     READ PRODUCT-FILE
002300         AT END MOVE "Y" TO W-END-OF-PRODUCT-FILE.
