000100*
000200*    P R O M O - L O W S A L E S - J O B
000300*    ===================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-lowsales-job.
000600 AUTHOR. T. CONNOR.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 02/09/89.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    02/09/89  TPC  ORIGINAL PROGRAM.  SUGGESTS A 45% MARKDOWN FOR
001500*    02/09/89  TPC  SLOW-SELLING PRODUCTS EXPIRING WITHIN 10 DAYS.
001600*    06/14/89  RA   PRIOR "EXPIRATION_AND_LOW_SALES" PROMOTIONS ARE
001700*    06/14/89  RA   NOW DEACTIVATED AND EMPTIED BEFORE A NEW ONE IS
001800*    06/14/89  RA   CONSIDERED, PER MERCHANDISING MEMO 89-19.
001900*    12/11/91  MLK  A NEW PROMOTION IS NO LONGER WRITTEN WHEN THERE
002000*    12/11/91  MLK  ARE NO ELIGIBLE PRODUCTS FOR THE NIGHT.
002100*    05/20/93  DCN  WINDOW CHANGED FROM TODAY THROUGH TODAY PLUS 10
002200*    05/20/93  DCN  TO TODAY THROUGH TODAY PLUS 7 PER FINANCE MEMO
002300*    05/20/93  DCN  93-12 (THE MARKDOWN RUNS ONE WEEK, NOT TEN DAYS).
002400*    08/02/95  JMS  SALES-COUNT THRESHOLD CONFIRMED AT LESS THAN 10.
002500*    10/13/98  DCN  Y2K - DATE FIELDS CONVERTED TO FULL 8-DIGIT
002600*    10/13/98  DCN  CCYYMMDD; PLDTMATH.CBL NOW DOES THE ARITHMETIC.
002700*    03/02/99  DCN  Y2K - RETESTED THE DAYS-REMAINING WINDOW AGAINST
002800*    03/02/99  DCN  THE CENTURY ROLLOVER.
002900*    04/19/01  WDB  ELIGIBLE-PRODUCT COUNT NOW DISPLAYED AT END OF
003000*    04/19/01  WDB  RUN FOR THE NIGHT OPERATOR'S LOG.
003100*    08/14/01  WDB  COMPUTED WINDOW IS NOW RUN THROUGH THE COMMON
003200*    08/14/01  WDB  DATE-VALIDATION ROUTINE IN PLPROMO.CBL BEFORE A
003300*    08/14/01  WDB  NEW PROMOTION IS WRITTEN; NO PROMOTION IS CREATED
003400*    08/14/01  WDB  IF THE WINDOW FAILS VALIDATION.
003500*    03/11/02  TPC  DAYS-REMAINING TO EXPIRY WAS BEING COMPUTED BY
003600*    03/11/02  TPC  SUBTRACTING THE RAW CCYYMMDD FIELDS, WHICH COMES
003700*    03/11/02  TPC  OUT WRONG ACROSS A MONTH OR YEAR BOUNDARY.  NOW
003800*    03/11/02  TPC  USES CALC-DAYS-REMAINING IN PLDTMATH.CBL LIKE
003900*    03/11/02  TPC  EVERYTHING ELSE IN THIS PROGRAM ALREADY DOES.
004000*    03/11/02  TPC  PROMOTION NAME LITERAL CORRECTED TO MATCH THE
004100*    03/11/02  TPC  NAME MERCHANDISING ACTUALLY SIGNED OFF ON --
004200*    03/11/02  TPC  "AI SUGGESTED PROMOTION FOR LOW SALES AND..."
004300*    03/11/02  TPC  (TRUNCATED TO FIT THE 40-BYTE PROMO-NAME FIELD).
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     COPY "SLPRODUT.CBL".
005200     COPY "SLPROMO.CBL".
005300 DATA DIVISION.
005400 FILE SECTION.
005500     COPY "FDPRODUT.CBL".
005600     COPY "FDPROMO.CBL".
005700 WORKING-STORAGE SECTION.
005800     COPY "WSPRODUT.CBL".
005900     COPY "WSPROMO.CBL".
006000     COPY "wspromoc.cbl".
006100     COPY "wsdate.cbl".
006200*
006300     01  W-PROGRAM-SWITCHES.
006400         05  W-END-OF-PRODUCT-FILE     PIC X.
006500             88  END-OF-PRODUCT-FILE       VALUE "Y".
006600         05  W-END-OF-PROMOTION-FILE   PIC X.
006700             88  END-OF-PROMOTION-FILE     VALUE "Y".
006800         05  FILLER                    PIC X(08).
006900*
007000     01  W-TODAY-DATE                  PIC 9(08).
007100     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
007200         05  W-TODAY-CCYY              PIC 9(04).
007300         05  W-TODAY-MM                PIC 9(02).
007400         05  W-TODAY-DD                PIC 9(02).
007500*
007600     77  W-WINDOW-END-DATE             PIC 9(08).
007700     77  W-TARGET-PROMO-INDEX          PIC 9(04)  COMP.
007800     77  W-ELIGIBLE-PRODUCT-COUNT      PIC 9(05)  COMP.
007900     77  W-PRODUCTS-REPRICED           PIC 9(05)  COMP.
008000     77  W-DISPLAY-ELIGIBLE            PIC ZZZZ9.
008100     77  W-DISPLAY-REPRICED            PIC ZZZZ9.
008200     77  W-PROMO-NAME-LITERAL          PIC X(40)
008300         VALUE "AI SUGGESTED PROMOTION FOR LOW SALES AND".
008400     77  W-CONDITION-LITERAL           PIC X(25)
008500         VALUE "EXPIRATION_AND_LOW_SALES".
008600*
008700 PROCEDURE DIVISION.
008800*
008900 0000-MAIN-LINE.
009000     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
009100     MOVE ZEROS TO W-ELIGIBLE-PRODUCT-COUNT W-PRODUCTS-REPRICED.
009200*
009300     OPEN INPUT PRODUCT-FILE.
009400     PERFORM LOAD-PRODUCT-TABLE.
009500*
009600     OPEN INPUT PROMOTION-FILE.
009700     PERFORM LOAD-PROMO-TABLE.
009800*
009900     PERFORM 1800-DEACTIVATE-OLD-LOWSALES-PROMOS.
010000*
010100     MOVE W-TODAY-DATE TO DTM-BASE-DATE.
010200     MOVE 7 TO DTM-DAYS-TO-ADD.
010300     PERFORM ADD-DAYS-TO-TODAY.
010400     MOVE DTM-RESULT-DATE TO W-WINDOW-END-DATE.
010500*
010600     MOVE W-TODAY-DATE      TO PMC-VALIDATE-START-DATE.
010700     MOVE W-WINDOW-END-DATE TO PMC-VALIDATE-END-DATE.
010800     PERFORM VALIDATE-PROMOTION-DATES.
010900*
011000     SET WP-IDX TO 1.
011100     PERFORM 1000-COUNT-ONE-PRODUCT
011200         VARYING WP-IDX FROM 1 BY 1
011300             UNTIL WP-IDX > WP-PRODUCT-COUNT.
011400*
011500     IF NOT PMC-DATES-VALID
011600        DISPLAY "PROMO-LOWSALES-JOB - COMPUTED PROMOTION WINDOW "
011700                "FAILED VALIDATION -- NO PROMOTION CREATED.".
011800*
011900     IF PMC-DATES-VALID
012000        IF W-ELIGIBLE-PRODUCT-COUNT NOT = ZEROS
012100           PERFORM 1900-CREATE-LOWSALES-PROMO
012200           SET WP-IDX TO 1
012300           PERFORM 1100-REPRICE-ONE-PRODUCT
012400               VARYING WP-IDX FROM 1 BY 1
012500                   UNTIL WP-IDX > WP-PRODUCT-COUNT.
012600*
012700     PERFORM REWRITE-PRODUCT-TABLE.
012800     PERFORM REWRITE-PROMO-TABLE.
012900*
013000     MOVE W-ELIGIBLE-PRODUCT-COUNT TO W-DISPLAY-ELIGIBLE.
013100     MOVE W-PRODUCTS-REPRICED TO W-DISPLAY-REPRICED.
013200     DISPLAY "PROMO-LOWSALES-JOB - " W-DISPLAY-ELIGIBLE
013300             " ELIGIBLE, " W-DISPLAY-REPRICED " REPRICED.".
013400*
013500     EXIT PROGRAM.
013600     STOP RUN.
013700*
013800 1000-COUNT-ONE-PRODUCT.
013900     IF WP-PROD-SALES-COUNT(WP-IDX) < 10
014000        IF WP-PROD-EXPIRY-DATE(WP-IDX) NOT = ZEROS
014100           MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO DTM-DATE-ONE
014200           MOVE W-TODAY-DATE TO DTM-DATE-TWO
014300           PERFORM CALC-DAYS-REMAINING
014400           IF DTM-DAYS-REMAINING NOT < 0
014500              IF DTM-DAYS-REMAINING NOT > 10
014600                 ADD 1 TO W-ELIGIBLE-PRODUCT-COUNT.
014700*
014800 1100-REPRICE-ONE-PRODUCT.
014900     IF WP-PROD-SALES-COUNT(WP-IDX) < 10
015000        IF WP-PROD-EXPIRY-DATE(WP-IDX) NOT = ZEROS
015100           MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO DTM-DATE-ONE
015200           MOVE W-TODAY-DATE TO DTM-DATE-TWO
015300           PERFORM CALC-DAYS-REMAINING
015400           IF DTM-DAYS-REMAINING NOT < 0
015500              IF DTM-DAYS-REMAINING NOT > 10
015600                 PERFORM 1150-REPRICE-IF-ELIGIBLE.
015700*
015800 1150-REPRICE-IF-ELIGIBLE.
015900     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PMC-PRODUCT-PROMO-ID.
016000     MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX) TO PMC-TARGET-PROMO-ID.
016100     MOVE WM-PROMO-START-DATE(W-TARGET-PROMO-INDEX) TO DTM-START-2.
016200     MOVE WM-PROMO-END-DATE(W-TARGET-PROMO-INDEX) TO DTM-END-2.
016300     PERFORM PRODUCT-IN-OTHER-ACTIVE-PROMO.
016400*
016500     IF NOT PMC-SKIP-THIS-PRODUCT
016600        IF WP-PROD-PROMO-ID(WP-IDX) NOT = WM-PROMO-ID(W-TARGET-PROMO-INDEX)
016700           MOVE WM-PROMO-PCT(W-TARGET-PROMO-INDEX) TO PMC-PCT
016800           PERFORM REPRICE-PRODUCT-IN-TABLE
016900           MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX)
017000                                  TO WP-PROD-PROMO-ID(WP-IDX)
017100           ADD 1 TO W-PRODUCTS-REPRICED.
017200*
017300 1800-DEACTIVATE-OLD-LOWSALES-PROMOS.
017400     SET WM-IDX TO 1.
017500     PERFORM 1850-DEACTIVATE-ONE-IF-MATCH
017600         VARYING WM-IDX FROM 1 BY 1
017700             UNTIL WM-IDX > WM-PROMO-COUNT.
017800*
017900 1850-DEACTIVATE-ONE-IF-MATCH.
018000     IF WM-PROMO-CONDITION(WM-IDX) = W-CONDITION-LITERAL
018100        MOVE "N" TO WM-PROMO-ACTIVE(WM-IDX)
018200        SET WP-IDX TO 1
018300        PERFORM 1860-DETACH-PRODUCT-IF-ATTACHED
018400            VARYING WP-IDX FROM 1 BY 1
018500                UNTIL WP-IDX > WP-PRODUCT-COUNT.
018600*
018700 1860-DETACH-PRODUCT-IF-ATTACHED.
018800     IF WP-PROD-PROMO-ID(WP-IDX) = WM-PROMO-ID(WM-IDX)
018900        MOVE ZEROS TO WP-PROD-PROMO-ID(WP-IDX).
019000*
019100 1900-CREATE-LOWSALES-PROMO.
019200     ADD 1 TO WM-PROMO-COUNT.
019300     SET WM-IDX TO WM-PROMO-COUNT.
019400     MOVE WM-PROMO-COUNT            TO WM-PROMO-ID(WM-IDX).
019500     MOVE W-PROMO-NAME-LITERAL      TO WM-PROMO-NAME(WM-IDX).
019600     MOVE 45                        TO WM-PROMO-PCT(WM-IDX).
019700     MOVE W-CONDITION-LITERAL       TO WM-PROMO-CONDITION(WM-IDX).
019800     MOVE W-TODAY-DATE              TO WM-PROMO-START-DATE(WM-IDX).
019900     MOVE W-WINDOW-END-DATE         TO WM-PROMO-END-DATE(WM-IDX).
020000     MOVE "Y"                       TO WM-PROMO-ACTIVE(WM-IDX).
020100     MOVE WM-IDX                    TO W-TARGET-PROMO-INDEX.
020200*
020300     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
020400     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
020500     COPY "PL-LOAD-PROMO-TABLE.CBL".
020600     COPY "PL-REWRITE-PROMO-TABLE.CBL".
020700     COPY "PL-FIND-PROMO-BY-ID.CBL".
020800     COPY "PLPROMO.CBL".
020900     COPY "PLDTMATH.CBL".
