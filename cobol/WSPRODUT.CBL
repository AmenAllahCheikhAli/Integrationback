000100*    WSPRODUT.CBL -- in-memory product table.  Keyed access to the
000200*    product master is logical only; the nightly jobs load the whole
000300*    master into this table at the top of the run and search it.
000400  01  PRODUCT-TABLE-AREA.
000500      05  WP-PRODUCT-COUNT          PIC 9(05)  COMP.
000600      05  WP-PRODUCT-ENTRY OCCURS 5000 TIMES
000700                           INDEXED BY WP-IDX.
000800          10  WP-PROD-ID            PIC 9(06).
000900          10  WP-PROD-NAME          PIC X(30).
001000          10  WP-PROD-PRICE         PIC S9(7)V99.
001100          10  WP-PROD-CURRENCY      PIC X(03).
001200          10  WP-PROD-EXPIRY-DATE   PIC 9(08).
001300          10  WP-PROD-SALES-COUNT   PIC 9(05).
001400          10  WP-PROD-PROMO-ID      PIC 9(04).
001500          10  FILLER                PIC X(05).
