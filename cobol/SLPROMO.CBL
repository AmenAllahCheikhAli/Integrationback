000100*    SLPROMO.CBL  -- FILE-CONTROL entry for the promotion master
000200      SELECT PROMOTION-FILE
000300             ASSIGN TO "PROMOTION"
000400             ORGANIZATION IS LINE SEQUENTIAL.
