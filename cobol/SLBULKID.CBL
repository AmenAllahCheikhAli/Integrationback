000100*    SLBULKID.CBL -- FILE-CONTROL entry for the bulk activate/
000200*    deactivate id-list file read by promo-bulk-flag.
000300      SELECT BULK-ID-FILE
000400             ASSIGN TO "BULKIDS"
000500             ORGANIZATION IS LINE SEQUENTIAL.
