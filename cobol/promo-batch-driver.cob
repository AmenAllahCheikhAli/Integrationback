000100*
000200*    P R O M O - B A T C H - D R I V E R
000300*    ===================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-batch-driver.
000600 AUTHOR. R. ALVES.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 04/05/88.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    04/05/88  RA   ORIGINAL PROGRAM.  DRIVES THE NIGHTLY PROMOTION
001500*    04/05/88  RA   RUN -- APPLY, EXPIRATION, LOW-SALES AND HOUSEKEEP,
001600*    04/05/88  RA   THEN THE ANALYTICS REPORT, IN THAT ORDER.
001700*    06/21/88  JMS  STEP NAMES MOVED INTO A TABLE AND CALLED BY
001800*    06/21/88  JMS  VARIABLE SO A NEW STEP ONLY NEEDS ONE TABLE ENTRY.
001900*    01/11/90  MLK  BLACK_FRIDAY APPLY/DEACTIVATE AND THE BULK FLAG
002000*    01/11/90  MLK  UPDATE ARE SEASONAL/ON-DEMAND AND ARE DELIBERATELY
002100*    01/11/90  MLK  NOT PART OF THIS CHAIN -- OPERATIONS RUNS THOSE
002200*    01/11/90  MLK  BY HAND WHEN MERCHANDISING ASKS FOR THEM.
002300*    10/13/98  DCN  Y2K - RUN DATE STAMPED ON THE START/END BANNER IS
002400*    10/13/98  DCN  NOW THE FULL 8-DIGIT SYSTEM DATE.
002500*    02/14/01  WDB  STEP NUMBER AND STEP NAME NOW DISPLAYED BEFORE
002600*    02/14/01  WDB  EACH CALL FOR THE NIGHT OPERATOR'S LOG.
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400*
003500     01  W-TODAY-DATE                  PIC 9(08).
003600     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
003700         05  W-TODAY-CCYY              PIC 9(04).
003800         05  W-TODAY-MM                PIC 9(02).
003900         05  W-TODAY-DD                PIC 9(02).
004000*
004100*    The nightly chain, in the order merchandising signed off on.
004200     01  W-STEP-NAMES.
004300         05  FILLER                PIC X(20)  VALUE "promo-apply-engine".
004400         05  FILLER                PIC X(20)  VALUE "promo-expiration-job".
004500         05  FILLER                PIC X(20)  VALUE "promo-lowsales-job".
004600         05  FILLER                PIC X(20)  VALUE "promo-housekeep".
004700         05  FILLER                PIC X(20)  VALUE "promo-analytics-rpt".
004800     01  W-STEP-NAME-TABLE REDEFINES W-STEP-NAMES.
004900         05  W-STEP-NAME OCCURS 5 TIMES
005000                         PIC X(20).
005100     01  W-STEP-NAMES-FLAT REDEFINES W-STEP-NAMES
005200                            PIC X(100).
005300*
005400     77  W-STEP-NUMBER              PIC 9(02)  COMP.
005500     77  W-DISPLAY-STEP-NUMBER      PIC 9.
005600*
005700 PROCEDURE DIVISION.
005800*
005900 0000-MAIN-LINE.
006000     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
006100     DISPLAY "PROMO-BATCH-DRIVER - NIGHTLY RUN STARTING FOR "
006200             W-TODAY-MM "/" W-TODAY-DD "/" W-TODAY-CCYY ".".
006300*
006400     PERFORM 1000-RUN-ONE-STEP
006500         VARYING W-STEP-NUMBER FROM 1 BY 1
006600             UNTIL W-STEP-NUMBER > 5.
006700*
006800     DISPLAY "PROMO-BATCH-DRIVER - NIGHTLY RUN COMPLETE.".
006900*
007000     EXIT PROGRAM.
007100     STOP RUN.
007200*
007300 1000-RUN-ONE-STEP.
007400     MOVE W-STEP-NUMBER TO W-DISPLAY-STEP-NUMBER.
007500     DISPLAY "PROMO-BATCH-DRIVER - STEP " W-DISPLAY-STEP-NUMBER
007600             " - CALLING " W-STEP-NAME(W-STEP-NUMBER) "...".
007700     CALL W-STEP-NAME(W-STEP-NUMBER).
