000100*
000200*    P R O M O - B U L K - F L A G
000300*    =============================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-bulk-flag.
000600 AUTHOR. M. KLEIN.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 01/11/90.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - ON-DEMAND BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    01/11/90  MLK  ORIGINAL PROGRAM.  READS A LIST OF PROMOTION IDS
001500*    01/11/90  MLK  AND THE Y/N FLAG MERCHANDISING WANTS EACH ONE SET
001600*    01/11/90  MLK  TO, AND UPDATES THE PROMOTION MASTER IN ONE PASS.
001700*    06/23/91  RA   IDS NOT FOUND ON THE PROMOTION MASTER ARE NOW
001800*    06/23/91  RA   LISTED ON THE CONSOLE INSTEAD OF ABENDING THE RUN.
001900*    10/13/98  DCN  Y2K - NO DATE FIELDS IN THIS PROGRAM; CONFIRMED
002000*    10/13/98  DCN  NOTHING HERE NEEDED TOUCHING FOR THE CENTURY.
002100*    05/04/99  JMS  UPDATED-COUNT AND NOT-FOUND-COUNT NOW BOTH
002200*    05/04/99  JMS  DISPLAYED AT END OF RUN FOR THE OPERATOR'S LOG.
002300*
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     COPY "SLBULKID.CBL".
003100     COPY "SLPROMO.CBL".
003200 DATA DIVISION.
003300 FILE SECTION.
003400     COPY "FDBULKID.CBL".
003500     COPY "FDPROMO.CBL".
003600 WORKING-STORAGE SECTION.
003700     COPY "WSPROMO.CBL".
003800*
003900     01  W-PROGRAM-SWITCHES.
004000         05  W-END-OF-BULK-FILE        PIC X.
004100             88  END-OF-BULK-FILE           VALUE "Y".
004200         05  W-END-OF-PROMOTION-FILE   PIC X.
004300             88  END-OF-PROMOTION-FILE     VALUE "Y".
004400         05  FILLER                    PIC X(08).
004500*
004600     01  W-TODAY-DATE                  PIC 9(08).
004700     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
004800         05  W-TODAY-CCYY              PIC 9(04).
004900         05  W-TODAY-MM                PIC 9(02).
005000         05  W-TODAY-DD                PIC 9(02).
005100*
005200*    Old habit carried from the state-code validation table -- the
005300*    only two flag values the operator's list is allowed to carry.
005400     01  W-VALID-FLAG-VALUES.
005500         05  FILLER                    PIC X(01)  VALUE "Y".
005600         05  FILLER                    PIC X(01)  VALUE "N".
005700     01  W-VALID-FLAG-TABLE REDEFINES W-VALID-FLAG-VALUES.
005800         05  W-VALID-FLAG OCCURS 2 TIMES
005900                          PIC X(01).
006000*
006100     77  W-UPDATED-COUNT                PIC 9(05)  COMP.
006200     77  W-NOT-FOUND-COUNT              PIC 9(05)  COMP.
006300     77  W-DISPLAY-UPDATED               PIC ZZZZ9.
006400     77  W-DISPLAY-NOT-FOUND             PIC ZZZZ9.
006500     77  W-DISPLAY-BULK-ID                PIC 9999.
006600*
006700 PROCEDURE DIVISION.
006800*
006900 0000-MAIN-LINE.
007000     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
007100     MOVE ZEROS TO W-UPDATED-COUNT W-NOT-FOUND-COUNT.
007200*
007300     OPEN INPUT PROMOTION-FILE.
007400     PERFORM LOAD-PROMO-TABLE.
007500*
007600     OPEN INPUT BULK-ID-FILE.
007700     MOVE "N" TO W-END-OF-BULK-FILE.
007800     READ BULK-ID-FILE
007900         AT END MOVE "Y" TO W-END-OF-BULK-FILE.
008000     PERFORM 1000-PROCESS-ONE-BULK-ID UNTIL END-OF-BULK-FILE.
008100     CLOSE BULK-ID-FILE.
008200*
008300     PERFORM REWRITE-PROMO-TABLE.
008400*
008500     MOVE W-UPDATED-COUNT TO W-DISPLAY-UPDATED.
008600     MOVE W-NOT-FOUND-COUNT TO W-DISPLAY-NOT-FOUND.
008700     DISPLAY "PROMO-BULK-FLAG - " W-DISPLAY-UPDATED
008800             " UPDATED, " W-DISPLAY-NOT-FOUND " NOT FOUND.".
008900*
009000     EXIT PROGRAM.
009100     STOP RUN.
009200*
009300 1000-PROCESS-ONE-BULK-ID.
009400     IF BULK-NEW-FLAG NOT = W-VALID-FLAG(1)
009500        AND BULK-NEW-FLAG NOT = W-VALID-FLAG(2)
009600        MOVE BULK-PROMO-ID TO W-DISPLAY-BULK-ID
009700        DISPLAY "PROMO-BULK-FLAG - PROMOTION ID " W-DISPLAY-BULK-ID
009800                " HAS AN INVALID FLAG -- LINE SKIPPED."
009900     ELSE
010000        MOVE BULK-PROMO-ID TO WM-SEARCH-PROMO-ID
010100        PERFORM FIND-PROMO-BY-ID
010200        IF WM-RECORD-FOUND
010300           MOVE BULK-NEW-FLAG TO WM-PROMO-ACTIVE(WM-IDX)
010400           ADD 1 TO W-UPDATED-COUNT
010500        ELSE
010600           ADD 1 TO W-NOT-FOUND-COUNT
010700           MOVE BULK-PROMO-ID TO W-DISPLAY-BULK-ID
010800           DISPLAY "PROMO-BULK-FLAG - PROMOTION ID " W-DISPLAY-BULK-ID
010900                   " NOT FOUND ON THE PROMOTION MASTER.".
011000*
011100     READ BULK-ID-FILE
011200         AT END MOVE "Y" TO W-END-OF-BULK-FILE.
011300*
011400     COPY "PL-LOAD-PROMO-TABLE.CBL".
011500     COPY "PL-REWRITE-PROMO-TABLE.CBL".
011600     COPY "PL-FIND-PROMO-BY-ID.CBL".
