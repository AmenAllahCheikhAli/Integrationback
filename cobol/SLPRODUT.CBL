000100*    SLPRODUT.CBL  -- FILE-CONTROL entry for the product master
000200*    Carried in every program that loads the product table.
000300      SELECT PRODUCT-FILE
000400             ASSIGN TO "PRODUCT"
000500             ORGANIZATION IS LINE SEQUENTIAL.
