000100*    SLORDOUT.CBL -- FILE-CONTROL entry for the discounted order file
000200      SELECT ORDER-OUT-FILE
000300             ASSIGN TO "ORDEROUT"
000400             ORGANIZATION IS LINE SEQUENTIAL.
