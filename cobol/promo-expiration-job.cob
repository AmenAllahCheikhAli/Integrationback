000100*
000200*    P R O M O - E X P I R A T I O N - J O B
000300*    =======================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-expiration-job.
000600 AUTHOR. J. SOUZA.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 06/21/88.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    06/21/88  JMS  ORIGINAL PROGRAM.  FINDS PRODUCTS THAT SELL WELL
001500*    06/21/88  JMS  BUT EXPIRE WITHIN 5 DAYS AND MARKS THEM DOWN 40%
001600*    06/21/88  JMS  UNDER THE "PROMOTION EXPIRATION PRODUIT" PROMO.
001700*    10/02/88  RA   ELIGIBILITY THRESHOLD CONFIRMED AT SALES COUNT
001800*    10/02/88  RA   GREATER THAN 10 PER MERCHANDISING MEMO 88-41.
001900*    04/18/90  TPC  PRODUCTS ALREADY COVERED BY A DIFFERENT ACTIVE
002000*    04/18/90  TPC  PROMOTION WHOSE WINDOW OVERLAPS OURS ARE NOW
002100*    04/18/90  TPC  SKIPPED INSTEAD OF BEING RE-MARKED DOWN TWICE.
002200*    07/09/92  DCN  PROMOTION WINDOW NOW COMPUTED AS TODAY THROUGH
002300*    07/09/92  DCN  TODAY PLUS 5 CALENDAR DAYS USING PLDTMATH.CBL.
002400*    02/25/95  MLK  THE PROMOTION RECORD IS NOW REUSED ACROSS RUNS
002500*    02/25/95  MLK  INSTEAD OF A NEW ONE BEING ADDED EACH NIGHT.
002600*    10/13/98  DCN  Y2K - ALL WORKING DATES CONVERTED TO FULL
002700*    10/13/98  DCN  8-DIGIT CCYYMMDD; 2-DIGIT YEAR FIELDS REMOVED.
002800*    03/02/99  DCN  Y2K - VERIFIED THE DAYS-REMAINING CALCULATION
002900*    03/02/99  DCN  AGAINST THE 2000 AND 2004 CENTURY/LEAP CASES.
003000*    11/16/00  WDB  PRODUCT AND PROMOTION COUNTS NOW DISPLAYED AT
003100*    11/16/00  WDB  END OF RUN FOR THE NIGHT OPERATOR'S LOG.
003200*    08/14/01  WDB  COMPUTED WINDOW IS NOW RUN THROUGH THE COMMON
003300*    08/14/01  WDB  DATE-VALIDATION ROUTINE IN PLPROMO.CBL BEFORE A
003400*    08/14/01  WDB  PROMOTION IS CREATED OR REUSED; RUN IS ABANDONED
003500*    08/14/01  WDB  RATHER THAN REPRICED IF THE WINDOW FAILS.
003600*    03/11/02  TPC  DAYS-REMAINING TO EXPIRY WAS BEING COMPUTED BY
003700*    03/11/02  TPC  SUBTRACTING THE RAW CCYYMMDD FIELDS, WHICH COMES
003800*    03/11/02  TPC  OUT WRONG ACROSS A MONTH OR YEAR BOUNDARY.  NOW
003900*    03/11/02  TPC  USES CALC-DAYS-REMAINING IN PLDTMATH.CBL LIKE
004000*    03/11/02  TPC  EVERYTHING ELSE IN THIS PROGRAM ALREADY DOES.
004100*    03/11/02  TPC  PL-FIND-PROMO-BY-ID.CBL WAS MISSING FROM THE COPY
004200*    03/11/02  TPC  LIST -- PRODUCT-IN-OTHER-ACTIVE-PROMO IN PLPROMO.CBL
004300*    03/11/02  TPC  CALLS FIND-PROMO-BY-ID AND NEEDS IT.
004400*    03/12/02  TPC  WHEN THE EXPIRATION_PRODUIT PROMOTION IS ALREADY ON
004500*    03/12/02  TPC  FILE FROM A PRIOR NIGHT THE WINDOW WAS BEING LEFT
004600*    03/12/02  TPC  STALE -- NOW REFRESHED TO TODAY..TODAY+5 EVERY RUN,
004700*    03/12/02  TPC  THE SAME AS A NEWLY-CREATED RECORD.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     COPY "SLPRODUT.CBL".
005600     COPY "SLPROMO.CBL".
005700 DATA DIVISION.
005800 FILE SECTION.
005900     COPY "FDPRODUT.CBL".
006000     COPY "FDPROMO.CBL".
006100 WORKING-STORAGE SECTION.
006200     COPY "WSPRODUT.CBL".
006300     COPY "WSPROMO.CBL".
006400     COPY "wspromoc.cbl".
006500     COPY "wsdate.cbl".
006600*
006700     01  W-PROGRAM-SWITCHES.
006800         05  W-END-OF-PRODUCT-FILE     PIC X.
006900             88  END-OF-PRODUCT-FILE       VALUE "Y".
007000         05  W-END-OF-PROMOTION-FILE   PIC X.
007100             88  END-OF-PROMOTION-FILE     VALUE "Y".
007200         05  FILLER                    PIC X(08).
007300*
007400     01  W-TODAY-DATE                  PIC 9(08).
007500     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
007600         05  W-TODAY-CCYY              PIC 9(04).
007700         05  W-TODAY-MM                PIC 9(02).
007800         05  W-TODAY-DD                PIC 9(02).
007900*
008000     77  W-WINDOW-END-DATE             PIC 9(08).
008100     77  W-TARGET-PROMO-INDEX          PIC 9(04)  COMP.
008200     77  W-PRODUCTS-REPRICED           PIC 9(05)  COMP.
008300     77  W-DISPLAY-REPRICED            PIC ZZZZ9.
008400     77  W-PROMO-NAME-LITERAL          PIC X(40)
008500         VALUE "PROMOTION EXPIRATION PRODUIT".
008600     77  W-CONDITION-LITERAL           PIC X(25)
008700         VALUE "EXPIRATION_PRODUIT".
008800*
008900 PROCEDURE DIVISION.
009000*
009100 0000-MAIN-LINE.
009200     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
009300     MOVE ZEROS TO W-PRODUCTS-REPRICED.
009400*
009500     OPEN INPUT PRODUCT-FILE.
009600     PERFORM LOAD-PRODUCT-TABLE.
009700*
009800     OPEN INPUT PROMOTION-FILE.
009900     PERFORM LOAD-PROMO-TABLE.
010000*
010100     MOVE W-TODAY-DATE TO DTM-BASE-DATE.
010200     MOVE 5 TO DTM-DAYS-TO-ADD.
010300     PERFORM ADD-DAYS-TO-TODAY.
010400     MOVE DTM-RESULT-DATE TO W-WINDOW-END-DATE.
010500*
010600     MOVE W-TODAY-DATE      TO PMC-VALIDATE-START-DATE.
010700     MOVE W-WINDOW-END-DATE TO PMC-VALIDATE-END-DATE.
010800     PERFORM VALIDATE-PROMOTION-DATES.
010900*
011000     IF NOT PMC-DATES-VALID
011100        DISPLAY "PROMO-EXPIRATION-JOB - COMPUTED PROMOTION WINDOW "
011200                "FAILED VALIDATION -- RUN ABANDONED."
011300        GO TO 0000-EXIT.
011400*
011500     MOVE W-CONDITION-LITERAL TO WM-SEARCH-CONDITION.
011600     PERFORM FIND-ACTIVE-PROMO-BY-CONDITION.
011700     IF WM-RECORD-FOUND
011800        MOVE WM-IDX TO W-TARGET-PROMO-INDEX
011900        PERFORM 1950-REFRESH-EXPIRATION-PROMO
012000     ELSE
012100        PERFORM 1900-CREATE-EXPIRATION-PROMO.
012200     SET WP-IDX TO 1.
012300     PERFORM 1000-CONSIDER-ONE-PRODUCT
012400         VARYING WP-IDX FROM 1 BY 1
012500             UNTIL WP-IDX > WP-PRODUCT-COUNT.
012600*
012700     PERFORM REWRITE-PRODUCT-TABLE.
012800     PERFORM REWRITE-PROMO-TABLE.
012900*
013000     MOVE W-PRODUCTS-REPRICED TO W-DISPLAY-REPRICED.
013100     DISPLAY "PROMO-EXPIRATION-JOB - " W-DISPLAY-REPRICED
013200             " PRODUCT(S) REPRICED.".
013300*
013400 0000-EXIT.
013500     EXIT PROGRAM.
013600     STOP RUN.
013700*
013800 1000-CONSIDER-ONE-PRODUCT.
013900     IF WP-PROD-SALES-COUNT(WP-IDX) > 10
014000        MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO DTM-DATE-ONE
014100        MOVE W-TODAY-DATE TO DTM-DATE-TWO
014200        IF DTM-DATE-ONE NOT = ZEROS
014300           PERFORM CALC-DAYS-REMAINING
014400           IF DTM-DAYS-REMAINING NOT < 0
014500              IF DTM-DAYS-REMAINING NOT > 5
014600                 PERFORM 1100-REPRICE-IF-ELIGIBLE.
014700*
014800 1100-REPRICE-IF-ELIGIBLE.
014900     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PMC-PRODUCT-PROMO-ID.
015000     MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX) TO PMC-TARGET-PROMO-ID.
015100     MOVE WM-PROMO-START-DATE(W-TARGET-PROMO-INDEX) TO DTM-START-2.
015200     MOVE WM-PROMO-END-DATE(W-TARGET-PROMO-INDEX) TO DTM-END-2.
015300     PERFORM PRODUCT-IN-OTHER-ACTIVE-PROMO.
015400*
015500     IF NOT PMC-SKIP-THIS-PRODUCT
015600        IF WP-PROD-PROMO-ID(WP-IDX) NOT = WM-PROMO-ID(W-TARGET-PROMO-INDEX)
015700           MOVE WM-PROMO-PCT(W-TARGET-PROMO-INDEX) TO PMC-PCT
015800           PERFORM REPRICE-PRODUCT-IN-TABLE
015900           MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX)
016000                                  TO WP-PROD-PROMO-ID(WP-IDX)
016100           ADD 1 TO W-PRODUCTS-REPRICED.
016200*
016300 1900-CREATE-EXPIRATION-PROMO.
016400     ADD 1 TO WM-PROMO-COUNT.
016500     SET WM-IDX TO WM-PROMO-COUNT.
016600     MOVE WM-PROMO-COUNT            TO WM-PROMO-ID(WM-IDX).
016700     MOVE W-PROMO-NAME-LITERAL      TO WM-PROMO-NAME(WM-IDX).
016800     MOVE 40                        TO WM-PROMO-PCT(WM-IDX).
016900     MOVE W-CONDITION-LITERAL       TO WM-PROMO-CONDITION(WM-IDX).
017000     MOVE W-TODAY-DATE              TO WM-PROMO-START-DATE(WM-IDX).
017100     MOVE W-WINDOW-END-DATE         TO WM-PROMO-END-DATE(WM-IDX).
017200     MOVE "Y"                       TO WM-PROMO-ACTIVE(WM-IDX).
017300     MOVE WM-IDX                    TO W-TARGET-PROMO-INDEX.
017400*
017500 1950-REFRESH-EXPIRATION-PROMO.
017600     MOVE 40                        TO WM-PROMO-PCT(WM-IDX).
017700     MOVE W-TODAY-DATE              TO WM-PROMO-START-DATE(WM-IDX).
017800     MOVE W-WINDOW-END-DATE         TO WM-PROMO-END-DATE(WM-IDX).
017900     MOVE "Y"                       TO WM-PROMO-ACTIVE(WM-IDX).
018000*
018100     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
018200     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
018300     COPY "PL-LOAD-PROMO-TABLE.CBL".
018400     COPY "PL-REWRITE-PROMO-TABLE.CBL".
018500     COPY "PL-FIND-PROMO-BY-CONDITION.CBL".
018600     COPY "PL-FIND-PROMO-BY-ID.CBL".
018700     COPY "PLPROMO.CBL".
018800     COPY "PLDTMATH.CBL".
