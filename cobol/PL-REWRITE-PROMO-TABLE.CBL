000100*    PL-REWRITE-PROMO-TABLE.CBL
000200*    Writes PROMO-TABLE-AREA back out as a brand-new promotion
000300*    master, the same way PL-REWRITE-PRODUCT-TABLE.CBL handles the
000400*    product side.
000500 REWRITE-PROMO-TABLE.
000600     CLOSE PROMOTION-FILE.
000700     OPEN OUTPUT PROMOTION-FILE.
000800     PERFORM WRITE-ONE-PROMO-ENTRY
000900         VARYING WM-IDX FROM 1 BY 1
001000             UNTIL WM-IDX > WM-PROMO-COUNT.
001100     CLOSE PROMOTION-FILE.
001200*
001300 WRITE-ONE-PROMO-ENTRY.
001400     MOVE WM-PROMO-ID(WM-IDX) TO PROMO-ID.
001500     MOVE WM-PROMO-NAME(WM-IDX) TO PROMO-NAME.
001600     MOVE WM-PROMO-PCT(WM-IDX) TO PROMO-PCT.
001700     MOVE WM-PROMO-CONDITION(WM-IDX) TO PROMO-CONDITION.
001800     MOVE WM-PROMO-START-DATE(WM-IDX) TO PROMO-START-DATE.
001900     MOVE WM-PROMO-END-DATE(WM-IDX) TO PROMO-END-DATE.
002000     MOVE WM-PROMO-ACTIVE(WM-IDX) TO PROMO-ACTIVE.
002100     WRITE PROMO-RECORD.
