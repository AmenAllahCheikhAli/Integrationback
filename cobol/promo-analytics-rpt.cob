000100*
000200*    P R O M O - A N A L Y T I C S - R P T
000300*    =====================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-analytics-rpt.
000600 AUTHOR. W. BARROS.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 07/19/90.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    07/19/90  WDB  ORIGINAL PROGRAM.  SORTS THE PROMOTION USAGE LOG
001500*    07/19/90  WDB  BY PROMOTION ID AND PRINTS ONE LINE PER PROMOTION
001600*    07/19/90  WDB  SHOWING HOW MANY TIMES IT FIRED AND HOW MUCH
001700*    07/19/90  WDB  REVENUE IT GAVE UP IN DISCOUNTS.
001800*    02/08/91  RA   ACTIVE PROMOTIONS WITH NO USAGE RECORDS NOW PRINT
001900*    02/08/91  RA   A ZERO LINE SO MERCHANDISING SEES EVERYTHING THAT
002000*    02/08/91  RA   IS TURNED ON, NOT JUST WHAT FIRED LAST NIGHT.
002100*    04/22/93  TPC  REVENUE IMPACT NOW PRINTED SIGNED, ZZZ,ZZZ,ZZ9.99-,
002200*    04/22/93  TPC  SINCE A FEW USAGE RECORDS CARRY A HIGHER "AFTER"
002300*    04/22/93  TPC  AMOUNT THAN "INITIAL" WHEN A PRICE WAS CORRECTED.
002400*    10/13/98  DCN  Y2K - RUN-DATE ON THE TITLE LINE NOW COMES FROM
002500*    10/13/98  DCN  THE 8-DIGIT SYSTEM DATE.
002600*    11/30/99  JMS  "TOTAL PROMOTIONS APPLIED" LINE ADDED AT THE FOOT
002700*    11/30/99  JMS  OF THE REPORT, COUNTING ALL USAGE RECORDS FOR THE
002800*    11/30/99  JMS  MONTHLY TIE-OUT.
002900*    03/12/02  TPC  REPORT WIDENED FROM 80 TO 132 COLUMNS PER
003000*    03/12/02  TPC  MERCHANDISING'S STANDARD WIDE-CARRIAGE FORM --
003100*    03/12/02  TPC  EXISTING FIELD PLACEMENT UNCHANGED, JUST WIDER
003200*    03/12/02  TPC  TRAILING FILLER ON EACH PRINT LINE.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     COPY "SLUSAGE.CBL".
004100     COPY "SLPROMO.CBL".
004200*
004300     SELECT PRINTER-FILE
004400            ASSIGN TO "PROMO-ANALYTICS.PRN"
004500            ORGANIZATION IS LINE SEQUENTIAL.
004600*
004700     SELECT WORK-FILE
004800            ASSIGN TO "WORK-FILE"
004900            ORGANIZATION IS SEQUENTIAL.
005000*
005100     SELECT SORT-FILE
005200            ASSIGN TO "SORT-FILE.TMP".
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600     COPY "FDUSAGE.CBL".
005700     COPY "FDPROMO.CBL".
005800*
005900     FD  PRINTER-FILE
006000         LABEL RECORDS ARE OMITTED.
006100     01  PRINTER-RECORD             PIC X(132).
006200*
006300     FD  WORK-FILE
006400         LABEL RECORDS ARE STANDARD.
006500     01  WORK-RECORD.
006600         05  WORK-PROMO-ID          PIC 9(04).
006700         05  WORK-AMT-INITIAL       PIC S9(7)V99.
006800         05  WORK-AMT-AFTER         PIC S9(7)V99.
006900         05  WORK-USAGE-DATE        PIC 9(08).
007000         05  FILLER                 PIC X(10).
007100*
007200     SD  SORT-FILE.
007300     01  SORT-RECORD.
007400         05  SORT-PROMO-ID          PIC 9(04).
007500         05  SORT-AMT-INITIAL       PIC S9(7)V99.
007600         05  SORT-AMT-AFTER         PIC S9(7)V99.
007700         05  SORT-USAGE-DATE        PIC 9(08).
007800         05  FILLER                 PIC X(10).
007900*
008000 WORKING-STORAGE SECTION.
008100     COPY "WSPROMO.CBL".
008200*
008300     01  TITLE.
008400         05  FILLER                 PIC X(20)  VALUE SPACES.
008500         05  FILLER                 PIC X(24)  VALUE
008600             "PROMOTION ANALYTICS REPORT".
008700         05  FILLER                 PIC X(14)  VALUE SPACES.
008800         05  FILLER                 PIC X(10)  VALUE "RUN DATE:".
008900         05  T-RUN-DATE             PIC 99/99/9999.
009000         05  FILLER                 PIC X(05)  VALUE "PAGE:".
009100         05  PAGE-NUMBER            PIC 9(04)  VALUE 0.
009200         05  FILLER                 PIC X(45)  VALUE SPACES.
009300*
009400     01  HEADING-1.
009500         05  FILLER                 PIC X(05)  VALUE "PROMO".
009600         05  FILLER                 PIC X(05)  VALUE SPACES.
009700         05  FILLER                 PIC X(30)  VALUE "PROMOTION NAME".
009800         05  FILLER                 PIC X(08)  VALUE "TIMES".
009900         05  FILLER                 PIC X(05)  VALUE SPACES.
010000         05  FILLER                 PIC X(15)  VALUE "REVENUE IMPACT".
010100         05  FILLER                 PIC X(64)  VALUE SPACES.
010200*
010300     01  HEADING-2.
010400         05  FILLER                 PIC X(05)  VALUE "=====".
010500         05  FILLER                 PIC X(05)  VALUE SPACES.
010600         05  FILLER                 PIC X(30)  VALUE
010700             "==============================".
010800         05  FILLER                 PIC X(08)  VALUE "========".
010900         05  FILLER                 PIC X(05)  VALUE SPACES.
011000         05  FILLER                 PIC X(15)  VALUE "==============".
011100         05  FILLER                 PIC X(64)  VALUE SPACES.
011200*
011300     01  DETAIL-1.
011400         05  D-PROMO-ID             PIC 9999.
011500         05  FILLER                 PIC X(02)  VALUE SPACES.
011600         05  D-PROMO-NAME           PIC X(30).
011700         05  FILLER                 PIC X(02)  VALUE SPACES.
011800         05  D-USAGE-COUNT          PIC ZZZ,ZZ9.
011900         05  FILLER                 PIC X(03)  VALUE SPACES.
012000         05  D-REVENUE-IMPACT       PIC ZZZ,ZZZ,ZZ9.99-.
012100         05  FILLER                 PIC X(69)  VALUE SPACES.
012200*
012300     01  CONTROL-TOTAL-LINE.
012400         05  FILLER                 PIC X(07)  VALUE SPACES.
012500         05  FILLER                 PIC X(26)  VALUE
012600             "TOTAL PROMOTIONS APPLIED:".
012700         05  CT-TOTAL-USAGES        PIC ZZZ,ZZ9.
012800         05  FILLER                 PIC X(92)  VALUE SPACES.
012900*
013000     01  W-PROGRAM-SWITCHES.
013100         05  W-END-OF-WORK-FILE     PIC X.
013200             88  END-OF-WORK-FILE       VALUE "Y".
013300         05  W-END-OF-PROMOTION-FILE PIC X.
013400             88  END-OF-PROMOTION-FILE  VALUE "Y".
013500         05  FILLER                 PIC X(08).
013600*
013700     01  W-VISITED-VALUES.
013800         05  W-VISITED-TABLE OCCURS 500 TIMES
013900                             PIC X(01).
014000     01  W-VISITED-VALUES-R REDEFINES W-VISITED-VALUES.
014100         05  W-VISITED-BYTES        PIC X(500).
014200*
014300     01  W-PRINTED-LINES            PIC 99.
014400         88  PAGE-FULL              VALUE 30 THROUGH 99.
014500*
014600     77  W-CURRENT-PROMO-ID         PIC 9(04).
014700     77  W-CURRENT-USAGE-COUNT      PIC 9(05)  COMP.
014800     77  W-CURRENT-REVENUE-IMPACT   PIC S9(9)V99.
014900     77  W-TOTAL-USAGES             PIC 9(07)  COMP.
015000     77  W-TODAY-DATE               PIC 9(08).
015100     77  W-DUMMY-DATE-12            PIC 9(12).
015200     01  W-DUMMY-DATE-8             PIC 9(08).
015300     01  W-DUMMY-DATE-8-R REDEFINES W-DUMMY-DATE-8.
015400         05  W-DUMMY-MM             PIC 9(02).
015500         05  W-DUMMY-DD             PIC 9(02).
015600         05  W-DUMMY-CCYY           PIC 9(04).
015700*
015800 PROCEDURE DIVISION.
015900*
016000 0000-MAIN-LINE.
016100     SORT SORT-FILE
016200         ON ASCENDING KEY SORT-PROMO-ID
016300         USING USAGE-FILE
016400         GIVING WORK-FILE.
016500*
016600     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
016700     COMPUTE W-DUMMY-DATE-12 = W-TODAY-DATE * 10000.0001.
016800     MOVE W-DUMMY-DATE-12 TO W-DUMMY-DATE-8.
016900     MOVE W-DUMMY-DATE-8  TO T-RUN-DATE.
017000     MOVE ZEROS TO PAGE-NUMBER.
017100     MOVE ZEROS TO W-TOTAL-USAGES.
017200     MOVE ALL "N" TO W-VISITED-BYTES.
017300*
017400     OPEN INPUT PROMOTION-FILE.
017500     PERFORM LOAD-PROMO-TABLE.
017600     CLOSE PROMOTION-FILE.
017700*
017800     OPEN INPUT WORK-FILE.
017900     OPEN OUTPUT PRINTER-FILE.
018000     MOVE "N" TO W-END-OF-WORK-FILE.
018100*
018200     PERFORM PRINT-HEADINGS.
018300*
018400     PERFORM 2000-READ-WORK-NEXT-RECORD.
018500     PERFORM 2100-ACCUMULATE-ONE-PROMOTION UNTIL END-OF-WORK-FILE.
018600*
018700     PERFORM 1900-PRINT-UNUSED-ACTIVE-PROMOTIONS.
018800*
018900     MOVE W-TOTAL-USAGES TO CT-TOTAL-USAGES.
019000     MOVE SPACES          TO PRINTER-RECORD.
019100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
019200     MOVE CONTROL-TOTAL-LINE TO PRINTER-RECORD.
019300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
019400*
019500     PERFORM FINALIZE-PAGE.
019600*
019700     CLOSE WORK-FILE.
019800     CLOSE PRINTER-FILE.
019900*
020000     EXIT PROGRAM.
020100     STOP RUN.
020200*
020300 1000-PRINT-ONE-PROMOTION-LINE.
020400     IF PAGE-FULL
020500        PERFORM FINALIZE-PAGE
020600        PERFORM PRINT-HEADINGS.
020700*
020800     MOVE W-CURRENT-PROMO-ID TO WM-SEARCH-PROMO-ID.
020900     PERFORM FIND-PROMO-BY-ID.
021000*
021100     MOVE W-CURRENT-PROMO-ID TO D-PROMO-ID.
021200     IF WM-RECORD-FOUND
021300        MOVE WM-PROMO-NAME(WM-IDX) TO D-PROMO-NAME
021400        MOVE "Y" TO W-VISITED-TABLE(WM-IDX)
021500     ELSE
021600        MOVE "** NOT ON PROMOTION MASTER **" TO D-PROMO-NAME.
021700*
021800     MOVE W-CURRENT-USAGE-COUNT    TO D-USAGE-COUNT.
021900     MOVE W-CURRENT-REVENUE-IMPACT TO D-REVENUE-IMPACT.
022000*
022100     MOVE DETAIL-1 TO PRINTER-RECORD.
022200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
022300     ADD 1 TO W-PRINTED-LINES.
022400*
022500     ADD W-CURRENT-USAGE-COUNT TO W-TOTAL-USAGES.
022600*
022700 1900-PRINT-UNUSED-ACTIVE-PROMOTIONS.
022800     SET WM-IDX TO 1.
022900     PERFORM 1950-PRINT-IF-UNUSED-AND-ACTIVE
023000         VARYING WM-IDX FROM 1 BY 1
023100             UNTIL WM-IDX > WM-PROMO-COUNT.
023200*
023300 1950-PRINT-IF-UNUSED-AND-ACTIVE.
023400     IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
023500        AND W-VISITED-TABLE(WM-IDX) NOT = "Y"
023600        MOVE WM-PROMO-ID(WM-IDX)  TO W-CURRENT-PROMO-ID
023700        MOVE ZEROS TO W-CURRENT-USAGE-COUNT W-CURRENT-REVENUE-IMPACT
023800        PERFORM 1000-PRINT-ONE-PROMOTION-LINE.
023900*
024000 2000-READ-WORK-NEXT-RECORD.
024100     READ WORK-FILE
024200         AT END MOVE "Y" TO W-END-OF-WORK-FILE.
024300*
024400 2100-ACCUMULATE-ONE-PROMOTION.
024500     MOVE WORK-PROMO-ID TO W-CURRENT-PROMO-ID.
024600     MOVE ZEROS TO W-CURRENT-USAGE-COUNT W-CURRENT-REVENUE-IMPACT.
024700*
024800     PERFORM 2150-ADD-ONE-USAGE-RECORD UNTIL
024900                  WORK-PROMO-ID NOT = W-CURRENT-PROMO-ID
025000                                  OR
025100                             END-OF-WORK-FILE.
025200*
025300     PERFORM 1000-PRINT-ONE-PROMOTION-LINE.
025400*
025500 2150-ADD-ONE-USAGE-RECORD.
025600     ADD 1 TO W-CURRENT-USAGE-COUNT.
025700     COMPUTE W-CURRENT-REVENUE-IMPACT =
025800             W-CURRENT-REVENUE-IMPACT
025900                 + WORK-AMT-INITIAL - WORK-AMT-AFTER.
026000     PERFORM 2000-READ-WORK-NEXT-RECORD.
026100*
026200     COPY "PL-LOAD-PROMO-TABLE.CBL".
026300     COPY "PL-FIND-PROMO-BY-ID.CBL".
026400     COPY "PLPRINT.CBL".
