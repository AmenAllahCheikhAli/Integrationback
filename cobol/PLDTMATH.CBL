000100*    PLDTMATH.CBL
000200*    Shared date-arithmetic paragraphs.  No intrinsic FUNCTIONs are
000300*    used here -- this shop's day-number routine predates them; it is
000400*    the same Julian-day-number method used by PLDATE.CBL's older
000500*    cousins, just re-typed for CCYYMMDD dates.
000600 CALC-JULIAN-DAY-NUMBER.
000700     COMPUTE DTM-TERM-A = (DTM-CALC-MM - 14) / 12.
000800     COMPUTE DTM-TERM-D1 = (DTM-CALC-CCYY + 4900 + DTM-TERM-A) / 100.
000900     COMPUTE DTM-TERM-B =
001000             (1461 * (DTM-CALC-CCYY + 4800 + DTM-TERM-A)) / 4.
001100     COMPUTE DTM-TERM-C =
001200             (367 * (DTM-CALC-MM - 2 - (DTM-TERM-A * 12))) / 12.
001300     COMPUTE DTM-TERM-D = (3 * DTM-TERM-D1) / 4.
001400     COMPUTE DTM-JULIAN-RESULT =
001500             DTM-CALC-DD - 32075 + DTM-TERM-B + DTM-TERM-C - DTM-TERM-D.
001600*
001700 CALC-DAYS-REMAINING.
001800     MOVE DTM-DATE-ONE TO DTM-CALC-DATE.
001900     PERFORM CALC-JULIAN-DAY-NUMBER.
002000     MOVE DTM-JULIAN-RESULT TO DTM-JULIAN-ONE.
002100     MOVE DTM-DATE-TWO TO DTM-CALC-DATE.
002200     PERFORM CALC-JULIAN-DAY-NUMBER.
002300     MOVE DTM-JULIAN-RESULT TO DTM-JULIAN-TWO.
002400     COMPUTE DTM-DAYS-REMAINING = DTM-JULIAN-ONE - DTM-JULIAN-TWO.
002500*
002600 DETERMINE-LEAP-YEAR.
002700     MOVE "N" TO DTM-LEAP-YEAR-SW.
002800     DIVIDE DTM-CALC-CCYY BY 4 GIVING DTM-YEAR-QUOT
002900             REMAINDER DTM-YEAR-MOD-4.
003000     IF DTM-YEAR-MOD-4 = 0
003100        DIVIDE DTM-CALC-CCYY BY 100 GIVING DTM-YEAR-QUOT
003200                REMAINDER DTM-YEAR-MOD-100
003300        IF DTM-YEAR-MOD-100 NOT = 0
003400           MOVE "Y" TO DTM-LEAP-YEAR-SW
003500        ELSE
003600           DIVIDE DTM-CALC-CCYY BY 400 GIVING DTM-YEAR-QUOT
003700                   REMAINDER DTM-YEAR-MOD-400
003800           IF DTM-YEAR-MOD-400 = 0
003900              MOVE "Y" TO DTM-LEAP-YEAR-SW.
004000*
004100 ADD-DAYS-TO-TODAY.
004200     MOVE DTM-BASE-DATE TO DTM-CALC-DATE.
004300     PERFORM ADD-ONE-CALENDAR-DAY
004400             DTM-DAYS-TO-ADD TIMES.
004500     MOVE DTM-CALC-DATE TO DTM-RESULT-DATE.
004600*
004700 ADD-ONE-CALENDAR-DAY.
004800     ADD 1 TO DTM-CALC-DD.
004900     PERFORM DETERMINE-LEAP-YEAR.
005000     IF DTM-CALC-MM = 2 AND DTM-IS-LEAP-YEAR
005100        IF DTM-CALC-DD > 29
005200           MOVE 1 TO DTM-CALC-DD
005300           ADD 1 TO DTM-CALC-MM
005400        ELSE
005500           NEXT SENTENCE
005600     ELSE
005700        IF DTM-CALC-DD > DTM-MONTH-DAYS(DTM-CALC-MM)
005800           MOVE 1 TO DTM-CALC-DD
005900           ADD 1 TO DTM-CALC-MM.
006000     IF DTM-CALC-MM > 12
006100        MOVE 1 TO DTM-CALC-MM
006200        ADD 1 TO DTM-CALC-CCYY.
006300*
006400 CHECK-INTERVALS-OVERLAP.
006500     MOVE "N" TO DTM-OVERLAP-SW.
006600     IF DTM-START-1 NOT = ZEROS AND DTM-END-1 NOT = ZEROS
006700        AND DTM-START-2 NOT = ZEROS AND DTM-END-2 NOT = ZEROS
006800        IF DTM-START-1 NOT > DTM-END-2
006900           IF DTM-START-2 NOT > DTM-END-1
007000              MOVE "Y" TO DTM-OVERLAP-SW.
