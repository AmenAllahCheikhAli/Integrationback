000100*    PL-LOAD-PROMO-TABLE.CBL
000200*    Reads the promotion master into PROMO-TABLE-AREA.  Caller
000300*    declares W-END-OF-PROMOTION-FILE (with 88 END-OF-PROMOTION-FILE)
000400*    before copying this fragment.
000500 LOAD-PROMO-TABLE.
000600     MOVE ZEROS TO WM-PROMO-COUNT.
000700     MOVE "N" TO W-END-OF-PROMOTION-FILE.
000800     READ PROMOTION-FILE
000900         AT END MOVE "Y" TO W-END-OF-PROMOTION-FILE.
001000     PERFORM LOAD-ONE-PROMO-ENTRY UNTIL END-OF-PROMOTION-FILE.
001100*
001200 LOAD-ONE-PROMO-ENTRY.
001300     ADD 1 TO WM-PROMO-COUNT.
001400     SET WM-IDX TO WM-PROMO-COUNT.
001500     MOVE PROMO-ID TO WM-PROMO-ID(WM-IDX).
001600     MOVE PROMO-NAME TO WM-PROMO-NAME(WM-IDX).
001700     MOVE PROMO-PCT TO WM-PROMO-PCT(WM-IDX).
001800     MOVE PROMO-CONDITION TO WM-PROMO-CONDITION(WM-IDX).
001900     MOVE PROMO-START-DATE TO WM-PROMO-START-DATE(WM-IDX).
002000     MOVE PROMO-END-DATE TO WM-PROMO-END-DATE(WM-IDX).
002100     MOVE PROMO-ACTIVE TO WM-PROMO-ACTIVE(WM-IDX).
002200     READ PROMOTION-FILE
002300         AT END MOVE "Y" TO W-END-OF-PROMOTION-FILE.
