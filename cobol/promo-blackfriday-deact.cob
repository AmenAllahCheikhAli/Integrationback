000100*
000200*    P R O M O - B L A C K F R I D A Y - D E A C T
000300*    =============================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-blackfriday-deact.
000600 AUTHOR. D. NASH.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 11/06/89.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - SEASONAL BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    11/06/89  DCN  ORIGINAL PROGRAM.  RUN A FEW NIGHTS AFTER THE
001500*    11/06/89  DCN  SALE TO TURN THE "BLACK_FRIDAY" PROMOTION BACK
001600*    11/06/89  DCN  OFF.  PRODUCTS ARE LEFT AT THEIR MARKED-DOWN
001700*    11/06/89  DCN  PRICE -- ONLY THE PROMOTION ITSELF IS CLOSED OUT.
001800*    11/28/91  RA   PRODUCT-PROMO-ID IS NOW CLEARED ON EVERY PRODUCT
001900*    11/28/91  RA   STILL CARRYING THIS PROMOTION SO THE HOUSEKEEPING
002000*    11/28/91  RA   RUN WILL NOT COUNT IT AS ATTACHED NEXT YEAR.
002100*    10/13/98  DCN  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM; VERIFIED
002200*    10/13/98  DCN  NO 2-DIGIT YEAR FIELDS ARE CARRIED HERE EITHER.
002300*    11/30/99  MLK  DISPLAY MESSAGE REWORDED FOR THE NIGHT LOG.
002400*    03/11/02  TPC  THE SALE IS NOW LOCATED BY PROMO-NAME ("BLACK
002500*    03/11/02  TPC  FRIDAY") INSTEAD OF BY CONDITION CODE, TO MATCH
002600*    03/11/02  TPC  PROMO-BLACKFRIDAY-APPLY.COB AND BECAUSE THE
002700*    03/11/02  TPC  CONDITION CODE ON THE MASTER BELONGS TO THE
002800*    03/11/02  TPC  ORDER-PRICING RUN, NOT TO THIS SEASONAL JOB.
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     COPY "SLPRODUT.CBL".
003700     COPY "SLPROMO.CBL".
003800 DATA DIVISION.
003900 FILE SECTION.
004000     COPY "FDPRODUT.CBL".
004100     COPY "FDPROMO.CBL".
004200 WORKING-STORAGE SECTION.
004300     COPY "WSPRODUT.CBL".
004400     COPY "WSPROMO.CBL".
004500*
004600     01  W-PROGRAM-SWITCHES.
004700         05  W-END-OF-PRODUCT-FILE     PIC X.
004800             88  END-OF-PRODUCT-FILE       VALUE "Y".
004900         05  W-END-OF-PROMOTION-FILE   PIC X.
005000             88  END-OF-PROMOTION-FILE     VALUE "Y".
005100         05  FILLER                    PIC X(08).
005200*
005300     01  W-TODAY-DATE                  PIC 9(08).
005400     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
005500         05  W-TODAY-CCYY              PIC 9(04).
005600         05  W-TODAY-MM                PIC 9(02).
005700         05  W-TODAY-DD                PIC 9(02).
005800*
005900     77  W-TARGET-PROMO-ID             PIC 9(04).
006000     77  W-PROMOS-DEACTIVATED          PIC 9(03)  COMP.
006100     77  W-DISPLAY-DEACTIVATED         PIC ZZ9.
006200     77  W-PROMO-NAME-LITERAL          PIC X(40)
006300         VALUE "BLACK FRIDAY".
006400*
006500 PROCEDURE DIVISION.
006600*
006700 0000-MAIN-LINE.
006800     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
006900     MOVE ZEROS TO W-PROMOS-DEACTIVATED.
007000*
007100     OPEN INPUT PRODUCT-FILE.
007200     PERFORM LOAD-PRODUCT-TABLE.
007300*
007400     OPEN INPUT PROMOTION-FILE.
007500     PERFORM LOAD-PROMO-TABLE.
007600*
007700     MOVE W-PROMO-NAME-LITERAL TO WM-SEARCH-NAME.
007800     PERFORM FIND-PROMO-BY-NAME.
007900*
008000     IF WM-RECORD-FOUND
008100        IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
008200           MOVE "N" TO WM-PROMO-ACTIVE(WM-IDX)
008300           ADD 1 TO W-PROMOS-DEACTIVATED
008400           MOVE WM-PROMO-ID(WM-IDX) TO W-TARGET-PROMO-ID
008500           SET WP-IDX TO 1
008600           PERFORM 1050-DETACH-PRODUCT-IF-ATTACHED
008700               VARYING WP-IDX FROM 1 BY 1
008800                   UNTIL WP-IDX > WP-PRODUCT-COUNT.
008900*
009000     PERFORM REWRITE-PRODUCT-TABLE.
009100     PERFORM REWRITE-PROMO-TABLE.
009200*
009300     MOVE W-PROMOS-DEACTIVATED TO W-DISPLAY-DEACTIVATED.
009400     DISPLAY "PROMO-BLACKFRIDAY-DEACT - " W-DISPLAY-DEACTIVATED
009500             " BLACK FRIDAY PROMOTION(S) TURNED OFF.".
009600*
009700     EXIT PROGRAM.
009800     STOP RUN.
009900*
010000 1050-DETACH-PRODUCT-IF-ATTACHED.
010100     IF WP-PROD-PROMO-ID(WP-IDX) = W-TARGET-PROMO-ID
010200        MOVE ZEROS TO WP-PROD-PROMO-ID(WP-IDX).
010300*
010400     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
010500     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
010600     COPY "PL-LOAD-PROMO-TABLE.CBL".
010700     COPY "PL-REWRITE-PROMO-TABLE.CBL".
010800     COPY "PL-FIND-PROMO-BY-NAME.CBL".
