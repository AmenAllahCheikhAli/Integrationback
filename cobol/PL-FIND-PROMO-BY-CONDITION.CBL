000100*    PL-FIND-PROMO-BY-CONDITION.CBL
000200*    Caller loads WM-SEARCH-CONDITION and calls this paragraph to
000300*    find the first ACTIVE promotion carrying that condition code.
000400*    Sets WM-IDX and WM-SEARCH-FOUND.
000500 FIND-ACTIVE-PROMO-BY-CONDITION.
000600     MOVE "N" TO WM-SEARCH-FOUND.
000700     SET WM-IDX TO 1.
000800     PERFORM FIND-PROMO-BY-CONDITION-SCAN
000900         UNTIL WM-IDX > WM-PROMO-COUNT
001000            OR WM-RECORD-FOUND.
001100*
001200 FIND-PROMO-BY-CONDITION-SCAN.
001300     IF WM-PROMO-CONDITION(WM-IDX) = WM-SEARCH-CONDITION
001400        AND WM-PROMO-ACTIVE(WM-IDX) = "Y"
001500        MOVE "Y" TO WM-SEARCH-FOUND
001600     ELSE
001700        SET WM-IDX UP BY 1.
