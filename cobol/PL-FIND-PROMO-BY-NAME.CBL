000100*    PL-FIND-PROMO-BY-NAME.CBL
000200*    Caller loads WM-SEARCH-NAME and calls FIND-PROMO-BY-NAME.
000300*    Sets WM-IDX and WM-SEARCH-FOUND.
000400 FIND-PROMO-BY-NAME.
000500     MOVE "N" TO WM-SEARCH-FOUND.
000600     SET WM-IDX TO 1.
000700     PERFORM FIND-PROMO-BY-NAME-SCAN
000800         UNTIL WM-IDX > WM-PROMO-COUNT
000900            OR WM-RECORD-FOUND.
001000*
001100 FIND-PROMO-BY-NAME-SCAN.
001200     IF WM-PROMO-NAME(WM-IDX) = WM-SEARCH-NAME
001300        MOVE "Y" TO WM-SEARCH-FOUND
001400     ELSE
001500        SET WM-IDX UP BY 1.
