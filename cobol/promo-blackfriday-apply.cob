000100*
000200*    P R O M O - B L A C K F R I D A Y - A P P L Y
000300*    =============================================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-blackfriday-apply.
000600 AUTHOR. D. NASH.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 11/03/89.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - SEASONAL BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    11/03/89  DCN  ORIGINAL PROGRAM.  RUN ON THE NIGHT OF THE BLACK
001500*    11/03/89  DCN  FRIDAY SALE TO MARK DOWN ELIGIBLE PRODUCTS UNDER
001600*    11/03/89  DCN  THE STORE-WIDE "BLACK FRIDAY" PROMOTION.
001700*    11/22/90  RA   THIS RUN NO LONGER BUILDS THE PROMOTION RECORD
001800*    11/22/90  RA   ITSELF -- MERCHANDISING SETS UP THE PCT AND THE
001900*    11/22/90  RA   WINDOW AHEAD OF TIME ON THE PROMOTION MASTER.
002000*    09/17/92  TPC  PRODUCTS ALREADY IN A DIFFERENT OVERLAPPING
002100*    09/17/92  TPC  ACTIVE PROMOTION ARE NOW SKIPPED.
002200*    10/13/98  DCN  Y2K - PROMOTION WINDOW COMPARISONS NOW DONE ON
002300*    10/13/98  DCN  FULL 8-DIGIT CCYYMMDD DATES.
002400*    11/19/99  MLK  DISPLAY OF PRODUCTS-REPRICED ADDED FOR THE NIGHT
002500*    11/19/99  MLK  OPERATOR'S LOG.
002600*    11/09/00  WDB  PROGRAM NOW ABENDS WITH A CLEAR MESSAGE IF THE
002700*    11/09/00  WDB  "BLACK_FRIDAY" PROMOTION IS NOT ON FILE OR NOT
002800*    11/09/00  WDB  ACTIVE, RATHER THAN SILENTLY DOING NOTHING.
002900*    03/11/02  TPC  THE SALE IS NOW LOCATED BY PROMO-NAME ("BLACK
003000*    03/11/02  TPC  FRIDAY") INSTEAD OF BY CONDITION CODE -- THE
003100*    03/11/02  TPC  CONDITION CODE ON THE PROMOTION MASTER IS USED BY
003200*    03/11/02  TPC  THE ORDER-PRICING RUN, NOT BY THIS SEASONAL JOB.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     COPY "SLPRODUT.CBL".
004100     COPY "SLPROMO.CBL".
004200 DATA DIVISION.
004300 FILE SECTION.
004400     COPY "FDPRODUT.CBL".
004500     COPY "FDPROMO.CBL".
004600 WORKING-STORAGE SECTION.
004700     COPY "WSPRODUT.CBL".
004800     COPY "WSPROMO.CBL".
004900     COPY "wspromoc.cbl".
005000     COPY "wsdate.cbl".
005100*
005200     01  W-PROGRAM-SWITCHES.
005300         05  W-END-OF-PRODUCT-FILE     PIC X.
005400             88  END-OF-PRODUCT-FILE       VALUE "Y".
005500         05  W-END-OF-PROMOTION-FILE   PIC X.
005600             88  END-OF-PROMOTION-FILE     VALUE "Y".
005700         05  W-PROMO-ON-FILE-SW        PIC X.
005800             88  BLACK-FRIDAY-PROMO-ON-FILE  VALUE "Y".
005900         05  FILLER                    PIC X(07).
006000*
006100     01  W-TODAY-DATE                  PIC 9(08).
006200     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
006300         05  W-TODAY-CCYY              PIC 9(04).
006400         05  W-TODAY-MM                PIC 9(02).
006500         05  W-TODAY-DD                PIC 9(02).
006600*
006700     77  W-TARGET-PROMO-INDEX          PIC 9(04)  COMP.
006800     77  W-PRODUCTS-REPRICED           PIC 9(05)  COMP.
006900     77  W-DISPLAY-REPRICED            PIC ZZZZ9.
007000     77  W-PROMO-NAME-LITERAL          PIC X(40)
007100         VALUE "BLACK FRIDAY".
007200*
007300 PROCEDURE DIVISION.
007400*
007500 0000-MAIN-LINE.
007600     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
007700     MOVE ZEROS TO W-PRODUCTS-REPRICED.
007800     MOVE "N" TO W-PROMO-ON-FILE-SW.
007900*
008000     OPEN INPUT PRODUCT-FILE.
008100     PERFORM LOAD-PRODUCT-TABLE.
008200*
008300     OPEN INPUT PROMOTION-FILE.
008400     PERFORM LOAD-PROMO-TABLE.
008500*
008600     MOVE W-PROMO-NAME-LITERAL TO WM-SEARCH-NAME.
008700     PERFORM FIND-PROMO-BY-NAME.
008800*
008900     IF WM-RECORD-FOUND AND WM-PROMO-ACTIVE(WM-IDX) = "Y"
009000        MOVE "Y" TO W-PROMO-ON-FILE-SW
009100        MOVE WM-IDX TO W-TARGET-PROMO-INDEX
009200        SET WP-IDX TO 1
009300        PERFORM 1100-REPRICE-ONE-PRODUCT
009400            VARYING WP-IDX FROM 1 BY 1
009500                UNTIL WP-IDX > WP-PRODUCT-COUNT
009600        PERFORM REWRITE-PRODUCT-TABLE
009700        PERFORM REWRITE-PROMO-TABLE
009800     ELSE
009900        CLOSE PRODUCT-FILE
010000        CLOSE PROMOTION-FILE.
010100*
010200     IF NOT BLACK-FRIDAY-PROMO-ON-FILE
010300        DISPLAY "PROMO-BLACKFRIDAY-APPLY - NO ACTIVE BLACK_FRIDAY"
010400                " PROMOTION ON FILE.  NOTHING WAS MARKED DOWN."
010500     ELSE
010600        MOVE W-PRODUCTS-REPRICED TO W-DISPLAY-REPRICED
010700        DISPLAY "PROMO-BLACKFRIDAY-APPLY - " W-DISPLAY-REPRICED
010800                " PRODUCT(S) REPRICED.".
010900*
011000     EXIT PROGRAM.
011100     STOP RUN.
011200*
011300 1100-REPRICE-ONE-PRODUCT.
011400     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PMC-PRODUCT-PROMO-ID.
011500     MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX) TO PMC-TARGET-PROMO-ID.
011600     MOVE WM-PROMO-START-DATE(W-TARGET-PROMO-INDEX) TO DTM-START-2.
011700     MOVE WM-PROMO-END-DATE(W-TARGET-PROMO-INDEX) TO DTM-END-2.
011800     PERFORM PRODUCT-IN-OTHER-ACTIVE-PROMO.
011900*
012000     IF NOT PMC-SKIP-THIS-PRODUCT
012100        IF WP-PROD-PROMO-ID(WP-IDX) NOT = WM-PROMO-ID(W-TARGET-PROMO-INDEX)
012200           MOVE WM-PROMO-PCT(W-TARGET-PROMO-INDEX) TO PMC-PCT
012300           PERFORM REPRICE-PRODUCT-IN-TABLE
012400           MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX)
012500                                  TO WP-PROD-PROMO-ID(WP-IDX)
012600           ADD 1 TO W-PRODUCTS-REPRICED.
012700*
012800     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
012900     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
013000     COPY "PL-LOAD-PROMO-TABLE.CBL".
013100     COPY "PL-REWRITE-PROMO-TABLE.CBL".
013200     COPY "PL-FIND-PROMO-BY-NAME.CBL".
013300     COPY "PL-FIND-PROMO-BY-ID.CBL".
013400     COPY "PLPROMO.CBL".
013500     COPY "PLDTMATH.CBL".
