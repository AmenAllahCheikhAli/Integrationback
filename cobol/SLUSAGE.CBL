000100*    SLUSAGE.CBL  -- FILE-CONTROL entry for the promotion-usage log
000200      SELECT USAGE-FILE
000300             ASSIGN TO "PROMOUSE"
000400             ORGANIZATION IS LINE SEQUENTIAL.
