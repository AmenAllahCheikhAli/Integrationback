000100*    PL-REWRITE-PRODUCT-TABLE.CBL
000200*    The product master is line sequential; there is no REWRITE
000300*    against it.  Instead the table -- refreshed in place by the
000400*    job -- is written back out as a brand-new master file.
000500 REWRITE-PRODUCT-TABLE.
000600     CLOSE PRODUCT-FILE.
000700     OPEN OUTPUT PRODUCT-FILE.
000800     PERFORM WRITE-ONE-PRODUCT-ENTRY
000900         VARYING WP-IDX FROM 1 BY 1
001000             UNTIL WP-IDX > WP-PRODUCT-COUNT.
001100     CLOSE PRODUCT-FILE.
001200*
001300 WRITE-ONE-PRODUCT-ENTRY.
001400     MOVE WP-PROD-ID(WP-IDX) TO PROD-ID.
001500     MOVE WP-PROD-NAME(WP-IDX) TO PROD-NAME.
001600     MOVE WP-PROD-PRICE(WP-IDX) TO PROD-PRICE.
001700     MOVE WP-PROD-CURRENCY(WP-IDX) TO PROD-CURRENCY.
001800     MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO PROD-EXPIRY-DATE.
001900     MOVE WP-PROD-SALES-COUNT(WP-IDX) TO PROD-SALES-COUNT.
002000     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PROD-PROMO-ID.
002100     WRITE PRODUCT-RECORD.
