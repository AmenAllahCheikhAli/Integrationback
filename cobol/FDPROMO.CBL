000100*    FDPROMO.CBL  -- FD and record layout for the promotion master.
000200*    One line per promotion rule, line-sequential.
000300  FD  PROMOTION-FILE
000400      LABEL RECORDS ARE OMITTED.
000500  01  PROMO-RECORD.
000600      05  PROMO-ID                  PIC 9(04).
000700      05  PROMO-NAME                PIC X(40).
000800      05  PROMO-PCT                 PIC 9(03).
000900      05  PROMO-CONDITION           PIC X(25).
001000      05  PROMO-START-DATE          PIC 9(08).
001100      05  PROMO-END-DATE            PIC 9(08).
001200      05  PROMO-ACTIVE              PIC X(01).
001300          88  PROMO-IS-ACTIVE           VALUE "Y".
001400          88  PROMO-IS-INACTIVE         VALUE "N".
001500      05  FILLER                    PIC X(11).
001600  01  PROMO-RECORD-DATE-R REDEFINES PROMO-RECORD.
001700      05  FILLER                    PIC X(72).
001800      05  PRM-START-CCYY            PIC 9(04).
001900      05  PRM-START-MM              PIC 9(02).
002000      05  PRM-START-DD              PIC 9(02).
002100      05  PRM-END-CCYY              PIC 9(04).
002200      05  PRM-END-MM                PIC 9(02).
002300      05  PRM-END-DD                PIC 9(02).
002400      05  FILLER                    PIC X(12).
