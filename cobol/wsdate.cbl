000100*    wsdate.cbl
000200*    Working storage used by the date-arithmetic paragraphs in
000300*    PLDTMATH.CBL.  Variables received from the calling paragraph:
000400*        DTM-DATE-ONE, DTM-DATE-TWO      (CCYYMMDD, for day counts)
000500*        DTM-BASE-DATE, DTM-DAYS-TO-ADD  (for ADD-DAYS-TO-TODAY)
000600*        DTM-START-1, DTM-END-1,
000700*        DTM-START-2, DTM-END-2          (for CHECK-INTERVALS-OVERLAP)
000800*    Variables returned to the calling paragraph:
000900*        DTM-DAYS-REMAINING, DTM-RESULT-DATE, DTM-OVERLAP-SW
001000  01  DTM-CALC-DATE                 PIC 9(08).
001100  01  DTM-CALC-DATE-R REDEFINES DTM-CALC-DATE.
001200      05  DTM-CALC-CCYY             PIC 9(04).
001300      05  DTM-CALC-MM               PIC 9(02).
001400      05  DTM-CALC-DD               PIC 9(02).
001500*
001600*    Days-in-month table, built the old way -- a string of FILLER
001700*    literals redefined as an OCCURS table.  February is carried as
001800*    28; the leap adjustment is done in DETERMINE-LEAP-YEAR below.
001900  01  DTM-MONTH-DAYS-TABLE.
002000      05  FILLER                    PIC 9(02)  VALUE 31.
002100      05  FILLER                    PIC 9(02)  VALUE 28.
002200      05  FILLER                    PIC 9(02)  VALUE 31.
002300      05  FILLER                    PIC 9(02)  VALUE 30.
002400      05  FILLER                    PIC 9(02)  VALUE 31.
002500      05  FILLER                    PIC 9(02)  VALUE 30.
002600      05  FILLER                    PIC 9(02)  VALUE 31.
002700      05  FILLER                    PIC 9(02)  VALUE 31.
002800      05  FILLER                    PIC 9(02)  VALUE 30.
002900      05  FILLER                    PIC 9(02)  VALUE 31.
003000      05  FILLER                    PIC 9(02)  VALUE 30.
003100      05  FILLER                    PIC 9(02)  VALUE 31.
003200  01  DTM-MONTH-DAYS-R REDEFINES DTM-MONTH-DAYS-TABLE.
003300      05  DTM-MONTH-DAYS OCCURS 12 TIMES
003400                         PIC 9(02).
003500*
003600  77  DTM-DATE-ONE                  PIC 9(08).
003700  77  DTM-DATE-TWO                  PIC 9(08).
003800  77  DTM-JULIAN-ONE                PIC 9(07)  COMP.
003900  77  DTM-JULIAN-TWO                PIC 9(07)  COMP.
004000  77  DTM-JULIAN-RESULT             PIC 9(07)  COMP.
004100  77  DTM-DAYS-REMAINING            PIC S9(5)  COMP.
004200  77  DTM-BASE-DATE                 PIC 9(08).
004300  77  DTM-DAYS-TO-ADD               PIC 9(03).
004400  77  DTM-DAY-LOOP-CTR              PIC 9(03)  COMP.
004500  77  DTM-RESULT-DATE               PIC 9(08).
004600  77  DTM-START-1                   PIC 9(08).
004700  77  DTM-END-1                     PIC 9(08).
004800  77  DTM-START-2                   PIC 9(08).
004900  77  DTM-END-2                     PIC 9(08).
005000  77  DTM-OVERLAP-SW                PIC X.
005100      88  DTM-INTERVALS-OVERLAP         VALUE "Y".
005200  77  DTM-LEAP-YEAR-SW               PIC X.
005300      88  DTM-IS-LEAP-YEAR               VALUE "Y".
005400  77  DTM-YEAR-QUOT                 PIC 9(04)  COMP.
005500  77  DTM-YEAR-MOD-4                PIC 9(02)  COMP.
005600  77  DTM-YEAR-MOD-100              PIC 9(02)  COMP.
005700  77  DTM-YEAR-MOD-400              PIC 9(03)  COMP.
005800  77  DTM-TERM-A                    PIC S9(9)  COMP.
005900  77  DTM-TERM-B                    PIC S9(9)  COMP.
006000  77  DTM-TERM-C                    PIC S9(9)  COMP.
006100  77  DTM-TERM-D                    PIC S9(9)  COMP.
006200  77  DTM-TERM-D1                   PIC S9(9)  COMP.
