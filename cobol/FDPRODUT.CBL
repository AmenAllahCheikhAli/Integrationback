000100*    FDPRODUT.CBL -- FD and record layout for the product master.
000200*    One line per product, fixed fields, line-sequential.
000300  FD  PRODUCT-FILE
000400      LABEL RECORDS ARE OMITTED.
000500  01  PRODUCT-RECORD.
000600      05  PROD-ID                   PIC 9(06).
000700      05  PROD-NAME                 PIC X(30).
000800      05  PROD-PRICE                PIC S9(7)V99.
000900      05  PROD-CURRENCY             PIC X(03).
001000      05  PROD-EXPIRY-DATE          PIC 9(08).
001100      05  PROD-SALES-COUNT          PIC 9(05).
001200      05  PROD-PROMO-ID             PIC 9(04).
001300      05  FILLER                    PIC X(15).
001400  01  PRODUCT-RECORD-DATE-R REDEFINES PRODUCT-RECORD.
001500      05  FILLER                    PIC X(48).
001600      05  PRD-EXPIRY-CCYY           PIC 9(04).
001700      05  PRD-EXPIRY-MM             PIC 9(02).
001800      05  PRD-EXPIRY-DD             PIC 9(02).
001900      05  FILLER                    PIC X(24).
