000100*    FDORDER.CBL  -- FD and record layout for the incoming order
000200*    file read by the promotion application engine.
000300  FD  ORDER-FILE
000400      LABEL RECORDS ARE OMITTED.
000500  01  ORDER-RECORD.
000600      05  ORD-ID                    PIC 9(06).
000700      05  ORD-AMOUNT                PIC S9(7)V99.
000800      05  ORD-PROMO-ID               PIC 9(04).
000900      05  FILLER                    PIC X(11).
