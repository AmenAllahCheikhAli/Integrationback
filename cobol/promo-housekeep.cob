000100*
000200*    P R O M O - H O U S E K E E P
000300*    =============================
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID. promo-housekeep.
000600 AUTHOR. R. ALVES.
000700 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
000800 DATE-WRITTEN. 04/05/88.
000900 DATE-COMPILED.
001000 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
001100*
001200*    CHANGE LOG
001300*    ----------
001400*    04/05/88  RA   ORIGINAL PROGRAM.  RUNS EVERY NIGHT TO TURN OFF
001500*    04/05/88  RA   PROMOTIONS THAT HAVE PASSED THEIR END DATE.
001600*    08/30/89  JMS  PROMOTIONS WITH NO PRODUCTS STILL ATTACHED ARE
001700*    08/30/89  JMS  NOW ALSO TURNED OFF, NOT JUST EXPIRED ONES.
001800*    01/17/92  TPC  ATTACHED-PRODUCT COUNT IS NOW BUILT BY SCANNING
001900*    01/17/92  TPC  THE PRODUCT TABLE INSTEAD OF A SEPARATE COUNTER
002000*    01/17/92  TPC  FIELD ON THE PROMOTION RECORD ITSELF.
002100*    10/13/98  DCN  Y2K - END-DATE COMPARISON NOW DONE ON THE FULL
002200*    10/13/98  DCN  8-DIGIT CCYYMMDD, NOT A 2-DIGIT YEAR.
002300*    03/02/99  DCN  Y2K - RETESTED AGAINST PROMOTIONS ENDING IN
002400*    03/02/99  DCN  DECEMBER 1999 AND JANUARY 2000.
002500*    02/14/01  WDB  TOTAL-PROMOTIONS-DEACTIVATED NOW DISPLAYED AT
002600*    02/14/01  WDB  END OF RUN FOR THE NIGHT OPERATOR'S LOG.
002700*    03/11/02  TPC  ONCE A PROMOTION IS DEACTIVATED ON THE END-DATE
002800*    03/11/02  TPC  TEST THERE IS NO NEED TO ALSO COUNT ITS ATTACHED
002900*    03/11/02  TPC  PRODUCTS, SO 1000-CHECK-ONE-PROMOTION NOW SKIPS
003000*    03/11/02  TPC  STRAIGHT TO THE EXIT IN THAT CASE.
003100*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     COPY "SLPRODUT.CBL".
003900     COPY "SLPROMO.CBL".
004000 DATA DIVISION.
004100 FILE SECTION.
004200     COPY "FDPRODUT.CBL".
004300     COPY "FDPROMO.CBL".
004400 WORKING-STORAGE SECTION.
004500     COPY "WSPRODUT.CBL".
004600     COPY "WSPROMO.CBL".
004700*
004800     01  W-PROGRAM-SWITCHES.
004900         05  W-END-OF-PRODUCT-FILE     PIC X.
005000             88  END-OF-PRODUCT-FILE       VALUE "Y".
005100         05  W-END-OF-PROMOTION-FILE   PIC X.
005200             88  END-OF-PROMOTION-FILE     VALUE "Y".
005300         05  FILLER                    PIC X(08).
005400*
005500     01  W-TODAY-DATE                  PIC 9(08).
005600     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
005700         05  W-TODAY-CCYY              PIC 9(04).
005800         05  W-TODAY-MM                PIC 9(02).
005900         05  W-TODAY-DD                PIC 9(02).
006000*
006100     77  TOTAL-PROMOTIONS-DEACTIVATED  PIC 9(05)  COMP.
006200     77  FORMAT-TOTAL-DEACTIVATED      PIC ZZZZ9.
006300*
006400 PROCEDURE DIVISION.
006500*
006600 0000-MAIN-LINE.
006700     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
006800     MOVE ZEROS TO TOTAL-PROMOTIONS-DEACTIVATED.
006900*
007000     OPEN INPUT PRODUCT-FILE.
007100     PERFORM LOAD-PRODUCT-TABLE.
007200*
007300     OPEN INPUT PROMOTION-FILE.
007400     PERFORM LOAD-PROMO-TABLE.
007500*
007600     SET WM-IDX TO 1.
007700     PERFORM 1000-CHECK-ONE-PROMOTION THRU 1000-EXIT
007800         VARYING WM-IDX FROM 1 BY 1
007900             UNTIL WM-IDX > WM-PROMO-COUNT.
008000*
008100     PERFORM REWRITE-PRODUCT-TABLE.
008200     PERFORM REWRITE-PROMO-TABLE.
008300*
008400     MOVE TOTAL-PROMOTIONS-DEACTIVATED TO FORMAT-TOTAL-DEACTIVATED.
008500     DISPLAY "PROMO-HOUSEKEEP - " FORMAT-TOTAL-DEACTIVATED
008600             " PROMOTION(S) DEACTIVATED.".
008700*
008800     EXIT PROGRAM.
008900     STOP RUN.
009000*
009100 1000-CHECK-ONE-PROMOTION.
009200     IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
009300        IF WM-PROMO-END-DATE(WM-IDX) NOT = ZEROS
009400           IF WM-PROMO-END-DATE(WM-IDX) < W-TODAY-DATE
009500              PERFORM 1100-DEACTIVATE-THIS-PROMOTION
009600              GO TO 1000-EXIT.
009700*
009800     IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
009900        MOVE ZEROS TO WM-PRODUCT-ATTACHED-COUNT
010000        SET WP-IDX TO 1
010100        PERFORM 1200-COUNT-IF-ATTACHED
010200            VARYING WP-IDX FROM 1 BY 1
010300                UNTIL WP-IDX > WP-PRODUCT-COUNT
010400        IF WM-PRODUCT-ATTACHED-COUNT = ZEROS
010500           PERFORM 1100-DEACTIVATE-THIS-PROMOTION.
010600*
010700 1000-EXIT.
010800     EXIT.
010900*
011000 1100-DEACTIVATE-THIS-PROMOTION.
011100     MOVE "N" TO WM-PROMO-ACTIVE(WM-IDX).
011200     ADD 1 TO TOTAL-PROMOTIONS-DEACTIVATED.
011300*
011400 1200-COUNT-IF-ATTACHED.
011500     IF WP-PROD-PROMO-ID(WP-IDX) = WM-PROMO-ID(WM-IDX)
011600        ADD 1 TO WM-PRODUCT-ATTACHED-COUNT.
011700*
011800     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
011900     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
012000     COPY "PL-LOAD-PROMO-TABLE.CBL".
012100     COPY "PL-REWRITE-PROMO-TABLE.CBL".
