000100*    PLPROMO.CBL
000200*    Shared discount and repricing paragraphs used by the promotion
000300*    application engine and the two promotion-creation jobs.
000400 APPLY-DISCOUNT-TO-AMOUNT.
000500     MOVE "N" TO PMC-DISCOUNT-APPLIED-SW.
000600     MOVE PMC-AMOUNT-IN TO PMC-AMOUNT-OUT.
000700     IF PMC-CONDITION = "ACHAT_GROUPE"
000800        IF PMC-AMOUNT-IN NOT LESS THAN 3
000900           MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW
001000     ELSE
001100        IF PMC-CONDITION = "MONTANT_MIN"
001200           IF PMC-AMOUNT-IN > 100
001300              MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW
001400        ELSE
001500           IF PMC-CONDITION = "EXPIRATION_PRODUIT"
001600              MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW
001700           ELSE
001800              IF PMC-CONDITION = "EXPIRATION_AND_LOW_SALES"
001900                 MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW.
002000     IF PMC-DISCOUNT-APPLIED
002100        COMPUTE PMC-AMOUNT-OUT ROUNDED =
002200                PMC-AMOUNT-IN - (PMC-AMOUNT-IN * PMC-PCT / 100).
002300*
002400 REPRICE-PRODUCT-IN-TABLE.
002500*    Caller positions WP-IDX at the product to reprice and loads
002600*    PMC-PCT with the promotion's percentage before calling.
002700     COMPUTE WP-PROD-PRICE(WP-IDX) ROUNDED =
002800             WP-PROD-PRICE(WP-IDX) -
002900             (WP-PROD-PRICE(WP-IDX) * PMC-PCT / 100).
003000*
003100 PRODUCT-IN-OTHER-ACTIVE-PROMO.
003200*    Caller loads PMC-PRODUCT-PROMO-ID (the product's current promo,
003300*    zero if none), PMC-TARGET-PROMO-ID (the promo being applied now)
003400*    and DTM-START-2/DTM-END-2 (the promo being applied now's window)
003500*    before calling.  Returns PMC-SKIP-PRODUCT-SW.
003600     MOVE "N" TO PMC-SKIP-PRODUCT-SW.
003700     IF PMC-PRODUCT-PROMO-ID NOT = ZEROS
003800        IF PMC-PRODUCT-PROMO-ID NOT = PMC-TARGET-PROMO-ID
003900           MOVE PMC-PRODUCT-PROMO-ID TO WM-SEARCH-PROMO-ID
004000           PERFORM FIND-PROMO-BY-ID
004100           IF WM-RECORD-FOUND
004200              IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
004300                 MOVE WM-PROMO-START-DATE(WM-IDX) TO DTM-START-1
004400                 MOVE WM-PROMO-END-DATE(WM-IDX) TO DTM-END-1
004500                 PERFORM CHECK-INTERVALS-OVERLAP
004600                 IF DTM-INTERVALS-OVERLAP
004700                    MOVE "Y" TO PMC-SKIP-PRODUCT-SW.
004800*
004900 VALIDATE-PROMOTION-DATES.
005000     MOVE "Y" TO PMC-VALIDATE-OK-SW.
005100     IF PMC-VALIDATE-START-DATE = ZEROS OR PMC-VALIDATE-END-DATE = ZEROS
005200        MOVE "N" TO PMC-VALIDATE-OK-SW
005300     ELSE
005400        IF PMC-VALIDATE-START-DATE > PMC-VALIDATE-END-DATE
005500           MOVE "N" TO PMC-VALIDATE-OK-SW.
