000100*    SLORDER.CBL  -- FILE-CONTROL entry for the incoming order file
000200      SELECT ORDER-FILE
000300             ASSIGN TO "ORDERIN"
000400             ORGANIZATION IS LINE SEQUENTIAL.
