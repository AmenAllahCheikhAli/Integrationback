*    WSPROMO.CBL  -- in-memory promotion table.  Keyed access to the
*    promotion master is logical only; the nightly jobs load the
*    whole master into this table at the top of the run, search and
*    update it there, then rewrite the master from the table.
  01  PROMO-TABLE-AREA.
      05  WM-PROMO-COUNT            PIC 9(04)  COMP.
      05  WM-PROMO-ENTRY OCCURS 500 TIMES
                         INDEXED BY WM-IDX.
          10  WM-PROMO-ID           PIC 9(04).
          10  WM-PROMO-NAME         PIC X(40).
          10  WM-PROMO-PCT          PIC 9(03).
          10  WM-PROMO-CONDITION    PIC X(25).
          10  WM-PROMO-START-DATE   PIC 9(08).
          10  WM-PROMO-END-DATE     PIC 9(08).
          10  WM-PROMO-ACTIVE       PIC X(01).
          10  FILLER                PIC X(05).
  77  WM-SEARCH-PROMO-ID            PIC 9(04).
  77  WM-SEARCH-CONDITION           PIC X(25).
  77  WM-SEARCH-NAME                PIC X(40).
  77  WM-SEARCH-FOUND               PIC X.
      88  WM-RECORD-FOUND               VALUE "Y".
  77  WM-PRODUCT-ATTACHED-COUNT     PIC 9(05)  COMP.
