*    FDORDOUT.CBL -- FD and record layout for the order file written
*    back out by the promotion application engine with the order
*    amount repriced by the discount, if any was applied.
  FD  ORDER-OUT-FILE
      LABEL RECORDS ARE OMITTED.
  01  ORDER-OUT-RECORD.
      05  ORDOUT-ID                 PIC 9(06).
      05  ORDOUT-AMOUNT             PIC S9(7)V99.
      05  ORDOUT-PROMO-ID           PIC 9(04).
      05  FILLER                    PIC X(11).
