*
*    P R O M O - B L A C K F R I D A Y - A P P L Y
*    =============================================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-blackfriday-apply.
 AUTHOR. D. NASH.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 11/03/89.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - SEASONAL BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    11/03/89  DCN  ORIGINAL PROGRAM.  RUN ON THE NIGHT OF THE BLACK
*    11/03/89  DCN  FRIDAY SALE TO MARK DOWN ELIGIBLE PRODUCTS UNDER
*    11/03/89  DCN  THE STORE-WIDE "BLACK FRIDAY" PROMOTION.
*    11/22/90  RA   THIS RUN NO LONGER BUILDS THE PROMOTION RECORD
*    11/22/90  RA   ITSELF -- MERCHANDISING SETS UP THE PCT AND THE
*    11/22/90  RA   WINDOW AHEAD OF TIME ON THE PROMOTION MASTER.
*    09/17/92  TPC  PRODUCTS ALREADY IN A DIFFERENT OVERLAPPING
*    09/17/92  TPC  ACTIVE PROMOTION ARE NOW SKIPPED.
*    10/13/98  DCN  Y2K - PROMOTION WINDOW COMPARISONS NOW DONE ON
*    10/13/98  DCN  FULL 8-DIGIT CCYYMMDD DATES.
*    11/19/99  MLK  DISPLAY OF PRODUCTS-REPRICED ADDED FOR THE NIGHT
*    11/19/99  MLK  OPERATOR'S LOG.
*    11/09/00  WDB  PROGRAM NOW ABENDS WITH A CLEAR MESSAGE IF THE
*    11/09/00  WDB  "BLACK_FRIDAY" PROMOTION IS NOT ON FILE OR NOT
*    11/09/00  WDB  ACTIVE, RATHER THAN SILENTLY DOING NOTHING.
*    03/11/02  TPC  THE SALE IS NOW LOCATED BY PROMO-NAME ("BLACK
*    03/11/02  TPC  FRIDAY") INSTEAD OF BY CONDITION CODE -- THE
*    03/11/02  TPC  CONDITION CODE ON THE PROMOTION MASTER IS USED BY
*    03/11/02  TPC  THE ORDER-PRICING RUN, NOT BY THIS SEASONAL JOB.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLPRODUT.CBL".
     COPY "SLPROMO.CBL".
 DATA DIVISION.
 FILE SECTION.
     COPY "FDPRODUT.CBL".
     COPY "FDPROMO.CBL".
 WORKING-STORAGE SECTION.
     COPY "WSPRODUT.CBL".
     COPY "WSPROMO.CBL".
     COPY "wspromoc.cbl".
     COPY "wsdate.cbl".
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-PRODUCT-FILE     PIC X.
             88  END-OF-PRODUCT-FILE       VALUE "Y".
         05  W-END-OF-PROMOTION-FILE   PIC X.
             88  END-OF-PROMOTION-FILE     VALUE "Y".
         05  W-PROMO-ON-FILE-SW        PIC X.
             88  BLACK-FRIDAY-PROMO-ON-FILE  VALUE "Y".
         05  FILLER                    PIC X(07).
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
     77  W-TARGET-PROMO-INDEX          PIC 9(04)  COMP.
     77  W-PRODUCTS-REPRICED           PIC 9(05)  COMP.
     77  W-DISPLAY-REPRICED            PIC ZZZZ9.
     77  W-PROMO-NAME-LITERAL          PIC X(40)
         VALUE "BLACK FRIDAY".
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     MOVE ZEROS TO W-PRODUCTS-REPRICED.
     MOVE "N" TO W-PROMO-ON-FILE-SW.
*
     OPEN INPUT PRODUCT-FILE.
     PERFORM LOAD-PRODUCT-TABLE.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
*
     MOVE W-PROMO-NAME-LITERAL TO WM-SEARCH-NAME.
     PERFORM FIND-PROMO-BY-NAME.
*
     IF WM-RECORD-FOUND AND WM-PROMO-ACTIVE(WM-IDX) = "Y"
        MOVE "Y" TO W-PROMO-ON-FILE-SW
        MOVE WM-IDX TO W-TARGET-PROMO-INDEX
        SET WP-IDX TO 1
        PERFORM 1100-REPRICE-ONE-PRODUCT
            VARYING WP-IDX FROM 1 BY 1
                UNTIL WP-IDX > WP-PRODUCT-COUNT
        PERFORM REWRITE-PRODUCT-TABLE
        PERFORM REWRITE-PROMO-TABLE
     ELSE
        CLOSE PRODUCT-FILE
        CLOSE PROMOTION-FILE.
*
     IF NOT BLACK-FRIDAY-PROMO-ON-FILE
        DISPLAY "PROMO-BLACKFRIDAY-APPLY - NO ACTIVE BLACK_FRIDAY"
                " PROMOTION ON FILE.  NOTHING WAS MARKED DOWN."
     ELSE
        MOVE W-PRODUCTS-REPRICED TO W-DISPLAY-REPRICED
        DISPLAY "PROMO-BLACKFRIDAY-APPLY - " W-DISPLAY-REPRICED
                " PRODUCT(S) REPRICED.".
*
     EXIT PROGRAM.
     STOP RUN.
*
 1100-REPRICE-ONE-PRODUCT.
     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PMC-PRODUCT-PROMO-ID.
     MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX) TO PMC-TARGET-PROMO-ID.
     MOVE WM-PROMO-START-DATE(W-TARGET-PROMO-INDEX) TO DTM-START-2.
     MOVE WM-PROMO-END-DATE(W-TARGET-PROMO-INDEX) TO DTM-END-2.
     PERFORM PRODUCT-IN-OTHER-ACTIVE-PROMO.
*
     IF NOT PMC-SKIP-THIS-PRODUCT
        IF WP-PROD-PROMO-ID(WP-IDX) NOT = WM-PROMO-ID(W-TARGET-PROMO-INDEX)
           MOVE WM-PROMO-PCT(W-TARGET-PROMO-INDEX) TO PMC-PCT
           PERFORM REPRICE-PRODUCT-IN-TABLE
           MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX)
                                  TO WP-PROD-PROMO-ID(WP-IDX)
           ADD 1 TO W-PRODUCTS-REPRICED.
*
     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PL-REWRITE-PROMO-TABLE.CBL".
     COPY "PL-FIND-PROMO-BY-NAME.CBL".
     COPY "PL-FIND-PROMO-BY-ID.CBL".
     COPY "PLPROMO.CBL".
     COPY "PLDTMATH.CBL".
