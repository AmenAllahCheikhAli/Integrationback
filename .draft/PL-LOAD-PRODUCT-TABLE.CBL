*    PL-LOAD-PRODUCT-TABLE.CBL
*    Reads the product master into PRODUCT-TABLE-AREA.  Caller
*    declares W-END-OF-PRODUCT-FILE (with 88 END-OF-PRODUCT-FILE)
*    before copying this fragment.
 LOAD-PRODUCT-TABLE.
     MOVE ZEROS TO WP-PRODUCT-COUNT.
     MOVE "N" TO W-END-OF-PRODUCT-FILE.
     READ PRODUCT-FILE
         AT END MOVE "Y" TO W-END-OF-PRODUCT-FILE.
     PERFORM LOAD-ONE-PRODUCT-ENTRY UNTIL END-OF-PRODUCT-FILE.
*
 LOAD-ONE-PRODUCT-ENTRY.
     ADD 1 TO WP-PRODUCT-COUNT.
     SET WP-IDX TO WP-PRODUCT-COUNT.
     MOVE PROD-ID TO WP-PROD-ID(WP-IDX).
     MOVE PROD-NAME TO WP-PROD-NAME(WP-IDX).
     MOVE PROD-PRICE TO WP-PROD-PRICE(WP-IDX).
     MOVE PROD-CURRENCY TO WP-PROD-CURRENCY(WP-IDX).
     MOVE PROD-EXPIRY-DATE TO WP-PROD-EXPIRY-DATE(WP-IDX).
     MOVE PROD-SALES-COUNT TO WP-PROD-SALES-COUNT(WP-IDX).
     MOVE PROD-PROMO-ID TO WP-PROD-PROMO-ID(WP-IDX).
     READ PRODUCT-FILE
         AT END MOVE "Y" TO W-END-OF-PRODUCT-FILE.
