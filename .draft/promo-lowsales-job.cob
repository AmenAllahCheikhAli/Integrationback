*
*    P R O M O - L O W S A L E S - J O B
*    ===================================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-lowsales-job.
 AUTHOR. T. CONNOR.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 02/09/89.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    02/09/89  TPC  ORIGINAL PROGRAM.  SUGGESTS A 45% MARKDOWN FOR
*    02/09/89  TPC  SLOW-SELLING PRODUCTS EXPIRING WITHIN 10 DAYS.
*    06/14/89  RA   PRIOR "EXPIRATION_AND_LOW_SALES" PROMOTIONS ARE
*    06/14/89  RA   NOW DEACTIVATED AND EMPTIED BEFORE A NEW ONE IS
*    06/14/89  RA   CONSIDERED, PER MERCHANDISING MEMO 89-19.
*    12/11/91  MLK  A NEW PROMOTION IS NO LONGER WRITTEN WHEN THERE
*    12/11/91  MLK  ARE NO ELIGIBLE PRODUCTS FOR THE NIGHT.
*    05/20/93  DCN  WINDOW CHANGED FROM TODAY THROUGH TODAY PLUS 10
*    05/20/93  DCN  TO TODAY THROUGH TODAY PLUS 7 PER FINANCE MEMO
*    05/20/93  DCN  93-12 (THE MARKDOWN RUNS ONE WEEK, NOT TEN DAYS).
*    08/02/95  JMS  SALES-COUNT THRESHOLD CONFIRMED AT LESS THAN 10.
*    10/13/98  DCN  Y2K - DATE FIELDS CONVERTED TO FULL 8-DIGIT
*    10/13/98  DCN  CCYYMMDD; PLDTMATH.CBL NOW DOES THE ARITHMETIC.
*    03/02/99  DCN  Y2K - RETESTED THE DAYS-REMAINING WINDOW AGAINST
*    03/02/99  DCN  THE CENTURY ROLLOVER.
*    04/19/01  WDB  ELIGIBLE-PRODUCT COUNT NOW DISPLAYED AT END OF
*    04/19/01  WDB  RUN FOR THE NIGHT OPERATOR'S LOG.
*    08/14/01  WDB  COMPUTED WINDOW IS NOW RUN THROUGH THE COMMON
*    08/14/01  WDB  DATE-VALIDATION ROUTINE IN PLPROMO.CBL BEFORE A
*    08/14/01  WDB  NEW PROMOTION IS WRITTEN; NO PROMOTION IS CREATED
*    08/14/01  WDB  IF THE WINDOW FAILS VALIDATION.
*    03/11/02  TPC  DAYS-REMAINING TO EXPIRY WAS BEING COMPUTED BY
*    03/11/02  TPC  SUBTRACTING THE RAW CCYYMMDD FIELDS, WHICH COMES
*    03/11/02  TPC  OUT WRONG ACROSS A MONTH OR YEAR BOUNDARY.  NOW
*    03/11/02  TPC  USES CALC-DAYS-REMAINING IN PLDTMATH.CBL LIKE
*    03/11/02  TPC  EVERYTHING ELSE IN THIS PROGRAM ALREADY DOES.
*    03/11/02  TPC  PROMOTION NAME LITERAL CORRECTED TO MATCH THE
*    03/11/02  TPC  NAME MERCHANDISING ACTUALLY SIGNED OFF ON --
*    03/11/02  TPC  "AI SUGGESTED PROMOTION FOR LOW SALES AND..."
*    03/11/02  TPC  (TRUNCATED TO FIT THE 40-BYTE PROMO-NAME FIELD).
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLPRODUT.CBL".
     COPY "SLPROMO.CBL".
 DATA DIVISION.
 FILE SECTION.
     COPY "FDPRODUT.CBL".
     COPY "FDPROMO.CBL".
 WORKING-STORAGE SECTION.
     COPY "WSPRODUT.CBL".
     COPY "WSPROMO.CBL".
     COPY "wspromoc.cbl".
     COPY "wsdate.cbl".
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-PRODUCT-FILE     PIC X.
             88  END-OF-PRODUCT-FILE       VALUE "Y".
         05  W-END-OF-PROMOTION-FILE   PIC X.
             88  END-OF-PROMOTION-FILE     VALUE "Y".
         05  FILLER                    PIC X(08).
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
     77  W-WINDOW-END-DATE             PIC 9(08).
     77  W-TARGET-PROMO-INDEX          PIC 9(04)  COMP.
     77  W-ELIGIBLE-PRODUCT-COUNT      PIC 9(05)  COMP.
     77  W-PRODUCTS-REPRICED           PIC 9(05)  COMP.
     77  W-DISPLAY-ELIGIBLE            PIC ZZZZ9.
     77  W-DISPLAY-REPRICED            PIC ZZZZ9.
     77  W-PROMO-NAME-LITERAL          PIC X(40)
         VALUE "AI SUGGESTED PROMOTION FOR LOW SALES AND".
     77  W-CONDITION-LITERAL           PIC X(25)
         VALUE "EXPIRATION_AND_LOW_SALES".
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     MOVE ZEROS TO W-ELIGIBLE-PRODUCT-COUNT W-PRODUCTS-REPRICED.
*
     OPEN INPUT PRODUCT-FILE.
     PERFORM LOAD-PRODUCT-TABLE.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
*
     PERFORM 1800-DEACTIVATE-OLD-LOWSALES-PROMOS.
*
     MOVE W-TODAY-DATE TO DTM-BASE-DATE.
     MOVE 7 TO DTM-DAYS-TO-ADD.
     PERFORM ADD-DAYS-TO-TODAY.
     MOVE DTM-RESULT-DATE TO W-WINDOW-END-DATE.
*
     MOVE W-TODAY-DATE      TO PMC-VALIDATE-START-DATE.
     MOVE W-WINDOW-END-DATE TO PMC-VALIDATE-END-DATE.
     PERFORM VALIDATE-PROMOTION-DATES.
*
     SET WP-IDX TO 1.
     PERFORM 1000-COUNT-ONE-PRODUCT
         VARYING WP-IDX FROM 1 BY 1
             UNTIL WP-IDX > WP-PRODUCT-COUNT.
*
     IF NOT PMC-DATES-VALID
        DISPLAY "PROMO-LOWSALES-JOB - COMPUTED PROMOTION WINDOW "
                "FAILED VALIDATION -- NO PROMOTION CREATED.".
*
     IF PMC-DATES-VALID
        IF W-ELIGIBLE-PRODUCT-COUNT NOT = ZEROS
           PERFORM 1900-CREATE-LOWSALES-PROMO
           SET WP-IDX TO 1
           PERFORM 1100-REPRICE-ONE-PRODUCT
               VARYING WP-IDX FROM 1 BY 1
                   UNTIL WP-IDX > WP-PRODUCT-COUNT.
*
     PERFORM REWRITE-PRODUCT-TABLE.
     PERFORM REWRITE-PROMO-TABLE.
*
     MOVE W-ELIGIBLE-PRODUCT-COUNT TO W-DISPLAY-ELIGIBLE.
     MOVE W-PRODUCTS-REPRICED TO W-DISPLAY-REPRICED.
     DISPLAY "PROMO-LOWSALES-JOB - " W-DISPLAY-ELIGIBLE
             " ELIGIBLE, " W-DISPLAY-REPRICED " REPRICED.".
*
     EXIT PROGRAM.
     STOP RUN.
*
 1000-COUNT-ONE-PRODUCT.
     IF WP-PROD-SALES-COUNT(WP-IDX) < 10
        IF WP-PROD-EXPIRY-DATE(WP-IDX) NOT = ZEROS
           MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO DTM-DATE-ONE
           MOVE W-TODAY-DATE TO DTM-DATE-TWO
           PERFORM CALC-DAYS-REMAINING
           IF DTM-DAYS-REMAINING NOT < 0
              IF DTM-DAYS-REMAINING NOT > 10
                 ADD 1 TO W-ELIGIBLE-PRODUCT-COUNT.
*
 1100-REPRICE-ONE-PRODUCT.
     IF WP-PROD-SALES-COUNT(WP-IDX) < 10
        IF WP-PROD-EXPIRY-DATE(WP-IDX) NOT = ZEROS
           MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO DTM-DATE-ONE
           MOVE W-TODAY-DATE TO DTM-DATE-TWO
           PERFORM CALC-DAYS-REMAINING
           IF DTM-DAYS-REMAINING NOT < 0
              IF DTM-DAYS-REMAINING NOT > 10
                 PERFORM 1150-REPRICE-IF-ELIGIBLE.
*
 1150-REPRICE-IF-ELIGIBLE.
     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PMC-PRODUCT-PROMO-ID.
     MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX) TO PMC-TARGET-PROMO-ID.
     MOVE WM-PROMO-START-DATE(W-TARGET-PROMO-INDEX) TO DTM-START-2.
     MOVE WM-PROMO-END-DATE(W-TARGET-PROMO-INDEX) TO DTM-END-2.
     PERFORM PRODUCT-IN-OTHER-ACTIVE-PROMO.
*
     IF NOT PMC-SKIP-THIS-PRODUCT
        IF WP-PROD-PROMO-ID(WP-IDX) NOT = WM-PROMO-ID(W-TARGET-PROMO-INDEX)
           MOVE WM-PROMO-PCT(W-TARGET-PROMO-INDEX) TO PMC-PCT
           PERFORM REPRICE-PRODUCT-IN-TABLE
           MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX)
                                  TO WP-PROD-PROMO-ID(WP-IDX)
           ADD 1 TO W-PRODUCTS-REPRICED.
*
 1800-DEACTIVATE-OLD-LOWSALES-PROMOS.
     SET WM-IDX TO 1.
     PERFORM 1850-DEACTIVATE-ONE-IF-MATCH
         VARYING WM-IDX FROM 1 BY 1
             UNTIL WM-IDX > WM-PROMO-COUNT.
*
 1850-DEACTIVATE-ONE-IF-MATCH.
     IF WM-PROMO-CONDITION(WM-IDX) = W-CONDITION-LITERAL
        MOVE "N" TO WM-PROMO-ACTIVE(WM-IDX)
        SET WP-IDX TO 1
        PERFORM 1860-DETACH-PRODUCT-IF-ATTACHED
            VARYING WP-IDX FROM 1 BY 1
                UNTIL WP-IDX > WP-PRODUCT-COUNT.
*
 1860-DETACH-PRODUCT-IF-ATTACHED.
     IF WP-PROD-PROMO-ID(WP-IDX) = WM-PROMO-ID(WM-IDX)
        MOVE ZEROS TO WP-PROD-PROMO-ID(WP-IDX).
*
 1900-CREATE-LOWSALES-PROMO.
     ADD 1 TO WM-PROMO-COUNT.
     SET WM-IDX TO WM-PROMO-COUNT.
     MOVE WM-PROMO-COUNT            TO WM-PROMO-ID(WM-IDX).
     MOVE W-PROMO-NAME-LITERAL      TO WM-PROMO-NAME(WM-IDX).
     MOVE 45                        TO WM-PROMO-PCT(WM-IDX).
     MOVE W-CONDITION-LITERAL       TO WM-PROMO-CONDITION(WM-IDX).
     MOVE W-TODAY-DATE              TO WM-PROMO-START-DATE(WM-IDX).
     MOVE W-WINDOW-END-DATE         TO WM-PROMO-END-DATE(WM-IDX).
     MOVE "Y"                       TO WM-PROMO-ACTIVE(WM-IDX).
     MOVE WM-IDX                    TO W-TARGET-PROMO-INDEX.
*
     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PL-REWRITE-PROMO-TABLE.CBL".
     COPY "PL-FIND-PROMO-BY-ID.CBL".
     COPY "PLPROMO.CBL".
     COPY "PLDTMATH.CBL".
