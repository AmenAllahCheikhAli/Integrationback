*
*    P R O M O - E X P I R A T I O N - J O B
*    =======================================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-expiration-job.
 AUTHOR. J. SOUZA.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 06/21/88.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    06/21/88  JMS  ORIGINAL PROGRAM.  FINDS PRODUCTS THAT SELL WELL
*    06/21/88  JMS  BUT EXPIRE WITHIN 5 DAYS AND MARKS THEM DOWN 40%
*    06/21/88  JMS  UNDER THE "PROMOTION EXPIRATION PRODUIT" PROMO.
*    10/02/88  RA   ELIGIBILITY THRESHOLD CONFIRMED AT SALES COUNT
*    10/02/88  RA   GREATER THAN 10 PER MERCHANDISING MEMO 88-41.
*    04/18/90  TPC  PRODUCTS ALREADY COVERED BY A DIFFERENT ACTIVE
*    04/18/90  TPC  PROMOTION WHOSE WINDOW OVERLAPS OURS ARE NOW
*    04/18/90  TPC  SKIPPED INSTEAD OF BEING RE-MARKED DOWN TWICE.
*    07/09/92  DCN  PROMOTION WINDOW NOW COMPUTED AS TODAY THROUGH
*    07/09/92  DCN  TODAY PLUS 5 CALENDAR DAYS USING PLDTMATH.CBL.
*    02/25/95  MLK  THE PROMOTION RECORD IS NOW REUSED ACROSS RUNS
*    02/25/95  MLK  INSTEAD OF A NEW ONE BEING ADDED EACH NIGHT.
*    10/13/98  DCN  Y2K - ALL WORKING DATES CONVERTED TO FULL
*    10/13/98  DCN  8-DIGIT CCYYMMDD; 2-DIGIT YEAR FIELDS REMOVED.
*    03/02/99  DCN  Y2K - VERIFIED THE DAYS-REMAINING CALCULATION
*    03/02/99  DCN  AGAINST THE 2000 AND 2004 CENTURY/LEAP CASES.
*    11/16/00  WDB  PRODUCT AND PROMOTION COUNTS NOW DISPLAYED AT
*    11/16/00  WDB  END OF RUN FOR THE NIGHT OPERATOR'S LOG.
*    08/14/01  WDB  COMPUTED WINDOW IS NOW RUN THROUGH THE COMMON
*    08/14/01  WDB  DATE-VALIDATION ROUTINE IN PLPROMO.CBL BEFORE A
*    08/14/01  WDB  PROMOTION IS CREATED OR REUSED; RUN IS ABANDONED
*    08/14/01  WDB  RATHER THAN REPRICED IF THE WINDOW FAILS.
*    03/11/02  TPC  DAYS-REMAINING TO EXPIRY WAS BEING COMPUTED BY
*    03/11/02  TPC  SUBTRACTING THE RAW CCYYMMDD FIELDS, WHICH COMES
*    03/11/02  TPC  OUT WRONG ACROSS A MONTH OR YEAR BOUNDARY.  NOW
*    03/11/02  TPC  USES CALC-DAYS-REMAINING IN PLDTMATH.CBL LIKE
*    03/11/02  TPC  EVERYTHING ELSE IN THIS PROGRAM ALREADY DOES.
*    03/11/02  TPC  PL-FIND-PROMO-BY-ID.CBL WAS MISSING FROM THE COPY
*    03/11/02  TPC  LIST -- PRODUCT-IN-OTHER-ACTIVE-PROMO IN PLPROMO.CBL
*    03/11/02  TPC  CALLS FIND-PROMO-BY-ID AND NEEDS IT.
*    03/12/02  TPC  WHEN THE EXPIRATION_PRODUIT PROMOTION IS ALREADY ON
*    03/12/02  TPC  FILE FROM A PRIOR NIGHT THE WINDOW WAS BEING LEFT
*    03/12/02  TPC  STALE -- NOW REFRESHED TO TODAY..TODAY+5 EVERY RUN,
*    03/12/02  TPC  THE SAME AS A NEWLY-CREATED RECORD.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLPRODUT.CBL".
     COPY "SLPROMO.CBL".
 DATA DIVISION.
 FILE SECTION.
     COPY "FDPRODUT.CBL".
     COPY "FDPROMO.CBL".
 WORKING-STORAGE SECTION.
     COPY "WSPRODUT.CBL".
     COPY "WSPROMO.CBL".
     COPY "wspromoc.cbl".
     COPY "wsdate.cbl".
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-PRODUCT-FILE     PIC X.
             88  END-OF-PRODUCT-FILE       VALUE "Y".
         05  W-END-OF-PROMOTION-FILE   PIC X.
             88  END-OF-PROMOTION-FILE     VALUE "Y".
         05  FILLER                    PIC X(08).
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
     77  W-WINDOW-END-DATE             PIC 9(08).
     77  W-TARGET-PROMO-INDEX          PIC 9(04)  COMP.
     77  W-PRODUCTS-REPRICED           PIC 9(05)  COMP.
     77  W-DISPLAY-REPRICED            PIC ZZZZ9.
     77  W-PROMO-NAME-LITERAL          PIC X(40)
         VALUE "PROMOTION EXPIRATION PRODUIT".
     77  W-CONDITION-LITERAL           PIC X(25)
         VALUE "EXPIRATION_PRODUIT".
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     MOVE ZEROS TO W-PRODUCTS-REPRICED.
*
     OPEN INPUT PRODUCT-FILE.
     PERFORM LOAD-PRODUCT-TABLE.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
*
     MOVE W-TODAY-DATE TO DTM-BASE-DATE.
     MOVE 5 TO DTM-DAYS-TO-ADD.
     PERFORM ADD-DAYS-TO-TODAY.
     MOVE DTM-RESULT-DATE TO W-WINDOW-END-DATE.
*
     MOVE W-TODAY-DATE      TO PMC-VALIDATE-START-DATE.
     MOVE W-WINDOW-END-DATE TO PMC-VALIDATE-END-DATE.
     PERFORM VALIDATE-PROMOTION-DATES.
*
     IF NOT PMC-DATES-VALID
        DISPLAY "PROMO-EXPIRATION-JOB - COMPUTED PROMOTION WINDOW "
                "FAILED VALIDATION -- RUN ABANDONED."
        GO TO 0000-EXIT.
*
     MOVE W-CONDITION-LITERAL TO WM-SEARCH-CONDITION.
     PERFORM FIND-ACTIVE-PROMO-BY-CONDITION.
     IF WM-RECORD-FOUND
        MOVE WM-IDX TO W-TARGET-PROMO-INDEX
        PERFORM 1950-REFRESH-EXPIRATION-PROMO
     ELSE
        PERFORM 1900-CREATE-EXPIRATION-PROMO.
     SET WP-IDX TO 1.
     PERFORM 1000-CONSIDER-ONE-PRODUCT
         VARYING WP-IDX FROM 1 BY 1
             UNTIL WP-IDX > WP-PRODUCT-COUNT.
*
     PERFORM REWRITE-PRODUCT-TABLE.
     PERFORM REWRITE-PROMO-TABLE.
*
     MOVE W-PRODUCTS-REPRICED TO W-DISPLAY-REPRICED.
     DISPLAY "PROMO-EXPIRATION-JOB - " W-DISPLAY-REPRICED
             " PRODUCT(S) REPRICED.".
*
 0000-EXIT.
     EXIT PROGRAM.
     STOP RUN.
*
 1000-CONSIDER-ONE-PRODUCT.
     IF WP-PROD-SALES-COUNT(WP-IDX) > 10
        MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO DTM-DATE-ONE
        MOVE W-TODAY-DATE TO DTM-DATE-TWO
        IF DTM-DATE-ONE NOT = ZEROS
           PERFORM CALC-DAYS-REMAINING
           IF DTM-DAYS-REMAINING NOT < 0
              IF DTM-DAYS-REMAINING NOT > 5
                 PERFORM 1100-REPRICE-IF-ELIGIBLE.
*
 1100-REPRICE-IF-ELIGIBLE.
     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PMC-PRODUCT-PROMO-ID.
     MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX) TO PMC-TARGET-PROMO-ID.
     MOVE WM-PROMO-START-DATE(W-TARGET-PROMO-INDEX) TO DTM-START-2.
     MOVE WM-PROMO-END-DATE(W-TARGET-PROMO-INDEX) TO DTM-END-2.
     PERFORM PRODUCT-IN-OTHER-ACTIVE-PROMO.
*
     IF NOT PMC-SKIP-THIS-PRODUCT
        IF WP-PROD-PROMO-ID(WP-IDX) NOT = WM-PROMO-ID(W-TARGET-PROMO-INDEX)
           MOVE WM-PROMO-PCT(W-TARGET-PROMO-INDEX) TO PMC-PCT
           PERFORM REPRICE-PRODUCT-IN-TABLE
           MOVE WM-PROMO-ID(W-TARGET-PROMO-INDEX)
                                  TO WP-PROD-PROMO-ID(WP-IDX)
           ADD 1 TO W-PRODUCTS-REPRICED.
*
 1900-CREATE-EXPIRATION-PROMO.
     ADD 1 TO WM-PROMO-COUNT.
     SET WM-IDX TO WM-PROMO-COUNT.
     MOVE WM-PROMO-COUNT            TO WM-PROMO-ID(WM-IDX).
     MOVE W-PROMO-NAME-LITERAL      TO WM-PROMO-NAME(WM-IDX).
     MOVE 40                        TO WM-PROMO-PCT(WM-IDX).
     MOVE W-CONDITION-LITERAL       TO WM-PROMO-CONDITION(WM-IDX).
     MOVE W-TODAY-DATE              TO WM-PROMO-START-DATE(WM-IDX).
     MOVE W-WINDOW-END-DATE         TO WM-PROMO-END-DATE(WM-IDX).
     MOVE "Y"                       TO WM-PROMO-ACTIVE(WM-IDX).
     MOVE WM-IDX                    TO W-TARGET-PROMO-INDEX.
*
 1950-REFRESH-EXPIRATION-PROMO.
     MOVE 40                        TO WM-PROMO-PCT(WM-IDX).
     MOVE W-TODAY-DATE              TO WM-PROMO-START-DATE(WM-IDX).
     MOVE W-WINDOW-END-DATE         TO WM-PROMO-END-DATE(WM-IDX).
     MOVE "Y"                       TO WM-PROMO-ACTIVE(WM-IDX).
*
     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PL-REWRITE-PROMO-TABLE.CBL".
     COPY "PL-FIND-PROMO-BY-CONDITION.CBL".
     COPY "PL-FIND-PROMO-BY-ID.CBL".
     COPY "PLPROMO.CBL".
     COPY "PLDTMATH.CBL".
