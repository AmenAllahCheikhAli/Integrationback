*    FDPRODUT.CBL -- FD and record layout for the product master.
*    One line per product, fixed fields, line-sequential.
  FD  PRODUCT-FILE
      LABEL RECORDS ARE OMITTED.
  01  PRODUCT-RECORD.
      05  PROD-ID                   PIC 9(06).
      05  PROD-NAME                 PIC X(30).
      05  PROD-PRICE                PIC S9(7)V99.
      05  PROD-CURRENCY             PIC X(03).
      05  PROD-EXPIRY-DATE          PIC 9(08).
      05  PROD-SALES-COUNT          PIC 9(05).
      05  PROD-PROMO-ID             PIC 9(04).
      05  FILLER                    PIC X(15).
  01  PRODUCT-RECORD-DATE-R REDEFINES PRODUCT-RECORD.
      05  FILLER                    PIC X(48).
      05  PRD-EXPIRY-CCYY           PIC 9(04).
      05  PRD-EXPIRY-MM             PIC 9(02).
      05  PRD-EXPIRY-DD             PIC 9(02).
      05  FILLER                    PIC X(24).
