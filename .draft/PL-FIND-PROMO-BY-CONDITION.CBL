*    PL-FIND-PROMO-BY-CONDITION.CBL
*    Caller loads WM-SEARCH-CONDITION and calls this paragraph to
*    find the first ACTIVE promotion carrying that condition code.
*    Sets WM-IDX and WM-SEARCH-FOUND.
 FIND-ACTIVE-PROMO-BY-CONDITION.
     MOVE "N" TO WM-SEARCH-FOUND.
     SET WM-IDX TO 1.
     PERFORM FIND-PROMO-BY-CONDITION-SCAN
         UNTIL WM-IDX > WM-PROMO-COUNT
            OR WM-RECORD-FOUND.
*
 FIND-PROMO-BY-CONDITION-SCAN.
     IF WM-PROMO-CONDITION(WM-IDX) = WM-SEARCH-CONDITION
        AND WM-PROMO-ACTIVE(WM-IDX) = "Y"
        MOVE "Y" TO WM-SEARCH-FOUND
     ELSE
        SET WM-IDX UP BY 1.
