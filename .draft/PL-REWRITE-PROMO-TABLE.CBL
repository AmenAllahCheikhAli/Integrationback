*    PL-REWRITE-PROMO-TABLE.CBL
*    Writes PROMO-TABLE-AREA back out as a brand-new promotion
*    master, the same way PL-REWRITE-PRODUCT-TABLE.CBL handles the
*    product side.
 REWRITE-PROMO-TABLE.
     CLOSE PROMOTION-FILE.
     OPEN OUTPUT PROMOTION-FILE.
     PERFORM WRITE-ONE-PROMO-ENTRY
         VARYING WM-IDX FROM 1 BY 1
             UNTIL WM-IDX > WM-PROMO-COUNT.
     CLOSE PROMOTION-FILE.
*
 WRITE-ONE-PROMO-ENTRY.
     MOVE WM-PROMO-ID(WM-IDX) TO PROMO-ID.
     MOVE WM-PROMO-NAME(WM-IDX) TO PROMO-NAME.
     MOVE WM-PROMO-PCT(WM-IDX) TO PROMO-PCT.
     MOVE WM-PROMO-CONDITION(WM-IDX) TO PROMO-CONDITION.
     MOVE WM-PROMO-START-DATE(WM-IDX) TO PROMO-START-DATE.
     MOVE WM-PROMO-END-DATE(WM-IDX) TO PROMO-END-DATE.
     MOVE WM-PROMO-ACTIVE(WM-IDX) TO PROMO-ACTIVE.
     WRITE PROMO-RECORD.
