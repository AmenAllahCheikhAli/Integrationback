*    SLUSAGE.CBL  -- FILE-CONTROL entry for the promotion-usage log
      SELECT USAGE-FILE
             ASSIGN TO "PROMOUSE"
             ORGANIZATION IS LINE SEQUENTIAL.
