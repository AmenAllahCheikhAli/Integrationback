*    WSPRODUT.CBL -- in-memory product table.  Keyed access to the
*    product master is logical only; the nightly jobs load the whole
*    master into this table at the top of the run and search it.
  01  PRODUCT-TABLE-AREA.
      05  WP-PRODUCT-COUNT          PIC 9(05)  COMP.
      05  WP-PRODUCT-ENTRY OCCURS 5000 TIMES
                           INDEXED BY WP-IDX.
          10  WP-PROD-ID            PIC 9(06).
          10  WP-PROD-NAME          PIC X(30).
          10  WP-PROD-PRICE         PIC S9(7)V99.
          10  WP-PROD-CURRENCY      PIC X(03).
          10  WP-PROD-EXPIRY-DATE   PIC 9(08).
          10  WP-PROD-SALES-COUNT   PIC 9(05).
          10  WP-PROD-PROMO-ID      PIC 9(04).
          10  FILLER                PIC X(05).
