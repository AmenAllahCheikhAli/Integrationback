*    SLPRODUT.CBL  -- FILE-CONTROL entry for the product master
*    Carried in every program that loads the product table.
      SELECT PRODUCT-FILE
             ASSIGN TO "PRODUCT"
             ORGANIZATION IS LINE SEQUENTIAL.
