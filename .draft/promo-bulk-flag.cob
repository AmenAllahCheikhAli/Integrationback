*
*    P R O M O - B U L K - F L A G
*    =============================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-bulk-flag.
 AUTHOR. M. KLEIN.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 01/11/90.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - ON-DEMAND BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    01/11/90  MLK  ORIGINAL PROGRAM.  READS A LIST OF PROMOTION IDS
*    01/11/90  MLK  AND THE Y/N FLAG MERCHANDISING WANTS EACH ONE SET
*    01/11/90  MLK  TO, AND UPDATES THE PROMOTION MASTER IN ONE PASS.
*    06/23/91  RA   IDS NOT FOUND ON THE PROMOTION MASTER ARE NOW
*    06/23/91  RA   LISTED ON THE CONSOLE INSTEAD OF ABENDING THE RUN.
*    10/13/98  DCN  Y2K - NO DATE FIELDS IN THIS PROGRAM; CONFIRMED
*    10/13/98  DCN  NOTHING HERE NEEDED TOUCHING FOR THE CENTURY.
*    05/04/99  JMS  UPDATED-COUNT AND NOT-FOUND-COUNT NOW BOTH
*    05/04/99  JMS  DISPLAYED AT END OF RUN FOR THE OPERATOR'S LOG.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLBULKID.CBL".
     COPY "SLPROMO.CBL".
 DATA DIVISION.
 FILE SECTION.
     COPY "FDBULKID.CBL".
     COPY "FDPROMO.CBL".
 WORKING-STORAGE SECTION.
     COPY "WSPROMO.CBL".
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-BULK-FILE        PIC X.
             88  END-OF-BULK-FILE           VALUE "Y".
         05  W-END-OF-PROMOTION-FILE   PIC X.
             88  END-OF-PROMOTION-FILE     VALUE "Y".
         05  FILLER                    PIC X(08).
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
*    Old habit carried from the state-code validation table -- the
*    only two flag values the operator's list is allowed to carry.
     01  W-VALID-FLAG-VALUES.
         05  FILLER                    PIC X(01)  VALUE "Y".
         05  FILLER                    PIC X(01)  VALUE "N".
     01  W-VALID-FLAG-TABLE REDEFINES W-VALID-FLAG-VALUES.
         05  W-VALID-FLAG OCCURS 2 TIMES
                          PIC X(01).
*
     77  W-UPDATED-COUNT                PIC 9(05)  COMP.
     77  W-NOT-FOUND-COUNT              PIC 9(05)  COMP.
     77  W-DISPLAY-UPDATED               PIC ZZZZ9.
     77  W-DISPLAY-NOT-FOUND             PIC ZZZZ9.
     77  W-DISPLAY-BULK-ID                PIC 9999.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     MOVE ZEROS TO W-UPDATED-COUNT W-NOT-FOUND-COUNT.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
*
     OPEN INPUT BULK-ID-FILE.
     MOVE "N" TO W-END-OF-BULK-FILE.
     READ BULK-ID-FILE
         AT END MOVE "Y" TO W-END-OF-BULK-FILE.
     PERFORM 1000-PROCESS-ONE-BULK-ID UNTIL END-OF-BULK-FILE.
     CLOSE BULK-ID-FILE.
*
     PERFORM REWRITE-PROMO-TABLE.
*
     MOVE W-UPDATED-COUNT TO W-DISPLAY-UPDATED.
     MOVE W-NOT-FOUND-COUNT TO W-DISPLAY-NOT-FOUND.
     DISPLAY "PROMO-BULK-FLAG - " W-DISPLAY-UPDATED
             " UPDATED, " W-DISPLAY-NOT-FOUND " NOT FOUND.".
*
     EXIT PROGRAM.
     STOP RUN.
*
 1000-PROCESS-ONE-BULK-ID.
     IF BULK-NEW-FLAG NOT = W-VALID-FLAG(1)
        AND BULK-NEW-FLAG NOT = W-VALID-FLAG(2)
        MOVE BULK-PROMO-ID TO W-DISPLAY-BULK-ID
        DISPLAY "PROMO-BULK-FLAG - PROMOTION ID " W-DISPLAY-BULK-ID
                " HAS AN INVALID FLAG -- LINE SKIPPED."
     ELSE
        MOVE BULK-PROMO-ID TO WM-SEARCH-PROMO-ID
        PERFORM FIND-PROMO-BY-ID
        IF WM-RECORD-FOUND
           MOVE BULK-NEW-FLAG TO WM-PROMO-ACTIVE(WM-IDX)
           ADD 1 TO W-UPDATED-COUNT
        ELSE
           ADD 1 TO W-NOT-FOUND-COUNT
           MOVE BULK-PROMO-ID TO W-DISPLAY-BULK-ID
           DISPLAY "PROMO-BULK-FLAG - PROMOTION ID " W-DISPLAY-BULK-ID
                   " NOT FOUND ON THE PROMOTION MASTER.".
*
     READ BULK-ID-FILE
         AT END MOVE "Y" TO W-END-OF-BULK-FILE.
*
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PL-REWRITE-PROMO-TABLE.CBL".
     COPY "PL-FIND-PROMO-BY-ID.CBL".
