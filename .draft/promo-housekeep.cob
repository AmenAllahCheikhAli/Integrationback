*
*    P R O M O - H O U S E K E E P
*    =============================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-housekeep.
 AUTHOR. R. ALVES.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 04/05/88.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    04/05/88  RA   ORIGINAL PROGRAM.  RUNS EVERY NIGHT TO TURN OFF
*    04/05/88  RA   PROMOTIONS THAT HAVE PASSED THEIR END DATE.
*    08/30/89  JMS  PROMOTIONS WITH NO PRODUCTS STILL ATTACHED ARE
*    08/30/89  JMS  NOW ALSO TURNED OFF, NOT JUST EXPIRED ONES.
*    01/17/92  TPC  ATTACHED-PRODUCT COUNT IS NOW BUILT BY SCANNING
*    01/17/92  TPC  THE PRODUCT TABLE INSTEAD OF A SEPARATE COUNTER
*    01/17/92  TPC  FIELD ON THE PROMOTION RECORD ITSELF.
*    10/13/98  DCN  Y2K - END-DATE COMPARISON NOW DONE ON THE FULL
*    10/13/98  DCN  8-DIGIT CCYYMMDD, NOT A 2-DIGIT YEAR.
*    03/02/99  DCN  Y2K - RETESTED AGAINST PROMOTIONS ENDING IN
*    03/02/99  DCN  DECEMBER 1999 AND JANUARY 2000.
*    02/14/01  WDB  TOTAL-PROMOTIONS-DEACTIVATED NOW DISPLAYED AT
*    02/14/01  WDB  END OF RUN FOR THE NIGHT OPERATOR'S LOG.
*    03/11/02  TPC  ONCE A PROMOTION IS DEACTIVATED ON THE END-DATE
*    03/11/02  TPC  TEST THERE IS NO NEED TO ALSO COUNT ITS ATTACHED
*    03/11/02  TPC  PRODUCTS, SO 1000-CHECK-ONE-PROMOTION NOW SKIPS
*    03/11/02  TPC  STRAIGHT TO THE EXIT IN THAT CASE.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLPRODUT.CBL".
     COPY "SLPROMO.CBL".
 DATA DIVISION.
 FILE SECTION.
     COPY "FDPRODUT.CBL".
     COPY "FDPROMO.CBL".
 WORKING-STORAGE SECTION.
     COPY "WSPRODUT.CBL".
     COPY "WSPROMO.CBL".
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-PRODUCT-FILE     PIC X.
             88  END-OF-PRODUCT-FILE       VALUE "Y".
         05  W-END-OF-PROMOTION-FILE   PIC X.
             88  END-OF-PROMOTION-FILE     VALUE "Y".
         05  FILLER                    PIC X(08).
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
     77  TOTAL-PROMOTIONS-DEACTIVATED  PIC 9(05)  COMP.
     77  FORMAT-TOTAL-DEACTIVATED      PIC ZZZZ9.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     MOVE ZEROS TO TOTAL-PROMOTIONS-DEACTIVATED.
*
     OPEN INPUT PRODUCT-FILE.
     PERFORM LOAD-PRODUCT-TABLE.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
*
     SET WM-IDX TO 1.
     PERFORM 1000-CHECK-ONE-PROMOTION THRU 1000-EXIT
         VARYING WM-IDX FROM 1 BY 1
             UNTIL WM-IDX > WM-PROMO-COUNT.
*
     PERFORM REWRITE-PRODUCT-TABLE.
     PERFORM REWRITE-PROMO-TABLE.
*
     MOVE TOTAL-PROMOTIONS-DEACTIVATED TO FORMAT-TOTAL-DEACTIVATED.
     DISPLAY "PROMO-HOUSEKEEP - " FORMAT-TOTAL-DEACTIVATED
             " PROMOTION(S) DEACTIVATED.".
*
     EXIT PROGRAM.
     STOP RUN.
*
 1000-CHECK-ONE-PROMOTION.
     IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
        IF WM-PROMO-END-DATE(WM-IDX) NOT = ZEROS
           IF WM-PROMO-END-DATE(WM-IDX) < W-TODAY-DATE
              PERFORM 1100-DEACTIVATE-THIS-PROMOTION
              GO TO 1000-EXIT.
*
     IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
        MOVE ZEROS TO WM-PRODUCT-ATTACHED-COUNT
        SET WP-IDX TO 1
        PERFORM 1200-COUNT-IF-ATTACHED
            VARYING WP-IDX FROM 1 BY 1
                UNTIL WP-IDX > WP-PRODUCT-COUNT
        IF WM-PRODUCT-ATTACHED-COUNT = ZEROS
           PERFORM 1100-DEACTIVATE-THIS-PROMOTION.
*
 1000-EXIT.
     EXIT.
*
 1100-DEACTIVATE-THIS-PROMOTION.
     MOVE "N" TO WM-PROMO-ACTIVE(WM-IDX).
     ADD 1 TO TOTAL-PROMOTIONS-DEACTIVATED.
*
 1200-COUNT-IF-ATTACHED.
     IF WP-PROD-PROMO-ID(WP-IDX) = WM-PROMO-ID(WM-IDX)
        ADD 1 TO WM-PRODUCT-ATTACHED-COUNT.
*
     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PL-REWRITE-PROMO-TABLE.CBL".
