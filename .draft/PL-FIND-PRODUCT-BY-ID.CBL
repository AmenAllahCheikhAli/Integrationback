*    PL-FIND-PRODUCT-BY-ID.CBL
*    Caller loads WP-SEARCH-PROD-ID and calls FIND-PRODUCT-BY-ID.
*    Sets WP-IDX and WP-SEARCH-FOUND.
 FIND-PRODUCT-BY-ID.
     MOVE "N" TO WP-SEARCH-FOUND.
     SET WP-IDX TO 1.
     PERFORM FIND-PRODUCT-BY-ID-SCAN
         UNTIL WP-IDX > WP-PRODUCT-COUNT
            OR WP-RECORD-FOUND.
*
 FIND-PRODUCT-BY-ID-SCAN.
     IF WP-PROD-ID(WP-IDX) = WP-SEARCH-PROD-ID
        MOVE "Y" TO WP-SEARCH-FOUND
     ELSE
        SET WP-IDX UP BY 1.
