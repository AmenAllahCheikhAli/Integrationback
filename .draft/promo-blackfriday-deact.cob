*
*    P R O M O - B L A C K F R I D A Y - D E A C T
*    =============================================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-blackfriday-deact.
 AUTHOR. D. NASH.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 11/06/89.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - SEASONAL BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    11/06/89  DCN  ORIGINAL PROGRAM.  RUN A FEW NIGHTS AFTER THE
*    11/06/89  DCN  SALE TO TURN THE "BLACK_FRIDAY" PROMOTION BACK
*    11/06/89  DCN  OFF.  PRODUCTS ARE LEFT AT THEIR MARKED-DOWN
*    11/06/89  DCN  PRICE -- ONLY THE PROMOTION ITSELF IS CLOSED OUT.
*    11/28/91  RA   PRODUCT-PROMO-ID IS NOW CLEARED ON EVERY PRODUCT
*    11/28/91  RA   STILL CARRYING THIS PROMOTION SO THE HOUSEKEEPING
*    11/28/91  RA   RUN WILL NOT COUNT IT AS ATTACHED NEXT YEAR.
*    10/13/98  DCN  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM; VERIFIED
*    10/13/98  DCN  NO 2-DIGIT YEAR FIELDS ARE CARRIED HERE EITHER.
*    11/30/99  MLK  DISPLAY MESSAGE REWORDED FOR THE NIGHT LOG.
*    03/11/02  TPC  THE SALE IS NOW LOCATED BY PROMO-NAME ("BLACK
*    03/11/02  TPC  FRIDAY") INSTEAD OF BY CONDITION CODE, TO MATCH
*    03/11/02  TPC  PROMO-BLACKFRIDAY-APPLY.COB AND BECAUSE THE
*    03/11/02  TPC  CONDITION CODE ON THE MASTER BELONGS TO THE
*    03/11/02  TPC  ORDER-PRICING RUN, NOT TO THIS SEASONAL JOB.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLPRODUT.CBL".
     COPY "SLPROMO.CBL".
 DATA DIVISION.
 FILE SECTION.
     COPY "FDPRODUT.CBL".
     COPY "FDPROMO.CBL".
 WORKING-STORAGE SECTION.
     COPY "WSPRODUT.CBL".
     COPY "WSPROMO.CBL".
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-PRODUCT-FILE     PIC X.
             88  END-OF-PRODUCT-FILE       VALUE "Y".
         05  W-END-OF-PROMOTION-FILE   PIC X.
             88  END-OF-PROMOTION-FILE     VALUE "Y".
         05  FILLER                    PIC X(08).
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
     77  W-TARGET-PROMO-ID             PIC 9(04).
     77  W-PROMOS-DEACTIVATED          PIC 9(03)  COMP.
     77  W-DISPLAY-DEACTIVATED         PIC ZZ9.
     77  W-PROMO-NAME-LITERAL          PIC X(40)
         VALUE "BLACK FRIDAY".
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     MOVE ZEROS TO W-PROMOS-DEACTIVATED.
*
     OPEN INPUT PRODUCT-FILE.
     PERFORM LOAD-PRODUCT-TABLE.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
*
     MOVE W-PROMO-NAME-LITERAL TO WM-SEARCH-NAME.
     PERFORM FIND-PROMO-BY-NAME.
*
     IF WM-RECORD-FOUND
        IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
           MOVE "N" TO WM-PROMO-ACTIVE(WM-IDX)
           ADD 1 TO W-PROMOS-DEACTIVATED
           MOVE WM-PROMO-ID(WM-IDX) TO W-TARGET-PROMO-ID
           SET WP-IDX TO 1
           PERFORM 1050-DETACH-PRODUCT-IF-ATTACHED
               VARYING WP-IDX FROM 1 BY 1
                   UNTIL WP-IDX > WP-PRODUCT-COUNT.
*
     PERFORM REWRITE-PRODUCT-TABLE.
     PERFORM REWRITE-PROMO-TABLE.
*
     MOVE W-PROMOS-DEACTIVATED TO W-DISPLAY-DEACTIVATED.
     DISPLAY "PROMO-BLACKFRIDAY-DEACT - " W-DISPLAY-DEACTIVATED
             " BLACK FRIDAY PROMOTION(S) TURNED OFF.".
*
     EXIT PROGRAM.
     STOP RUN.
*
 1050-DETACH-PRODUCT-IF-ATTACHED.
     IF WP-PROD-PROMO-ID(WP-IDX) = W-TARGET-PROMO-ID
        MOVE ZEROS TO WP-PROD-PROMO-ID(WP-IDX).
*
     COPY "PL-LOAD-PRODUCT-TABLE.CBL".
     COPY "PL-REWRITE-PRODUCT-TABLE.CBL".
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PL-REWRITE-PROMO-TABLE.CBL".
     COPY "PL-FIND-PROMO-BY-NAME.CBL".
