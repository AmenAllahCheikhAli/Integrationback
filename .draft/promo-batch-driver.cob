*
*    P R O M O - B A T C H - D R I V E R
*    ===================================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-batch-driver.
 AUTHOR. R. ALVES.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 04/05/88.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    04/05/88  RA   ORIGINAL PROGRAM.  DRIVES THE NIGHTLY PROMOTION
*    04/05/88  RA   RUN -- APPLY, EXPIRATION, LOW-SALES AND HOUSEKEEP,
*    04/05/88  RA   THEN THE ANALYTICS REPORT, IN THAT ORDER.
*    06/21/88  JMS  STEP NAMES MOVED INTO A TABLE AND CALLED BY
*    06/21/88  JMS  VARIABLE SO A NEW STEP ONLY NEEDS ONE TABLE ENTRY.
*    01/11/90  MLK  BLACK_FRIDAY APPLY/DEACTIVATE AND THE BULK FLAG
*    01/11/90  MLK  UPDATE ARE SEASONAL/ON-DEMAND AND ARE DELIBERATELY
*    01/11/90  MLK  NOT PART OF THIS CHAIN -- OPERATIONS RUNS THOSE
*    01/11/90  MLK  BY HAND WHEN MERCHANDISING ASKS FOR THEM.
*    10/13/98  DCN  Y2K - RUN DATE STAMPED ON THE START/END BANNER IS
*    10/13/98  DCN  NOW THE FULL 8-DIGIT SYSTEM DATE.
*    02/14/01  WDB  STEP NUMBER AND STEP NAME NOW DISPLAYED BEFORE
*    02/14/01  WDB  EACH CALL FOR THE NIGHT OPERATOR'S LOG.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
*    The nightly chain, in the order merchandising signed off on.
     01  W-STEP-NAMES.
         05  FILLER                PIC X(20)  VALUE "promo-apply-engine".
         05  FILLER                PIC X(20)  VALUE "promo-expiration-job".
         05  FILLER                PIC X(20)  VALUE "promo-lowsales-job".
         05  FILLER                PIC X(20)  VALUE "promo-housekeep".
         05  FILLER                PIC X(20)  VALUE "promo-analytics-rpt".
     01  W-STEP-NAME-TABLE REDEFINES W-STEP-NAMES.
         05  W-STEP-NAME OCCURS 5 TIMES
                         PIC X(20).
     01  W-STEP-NAMES-FLAT REDEFINES W-STEP-NAMES
                            PIC X(100).
*
     77  W-STEP-NUMBER              PIC 9(02)  COMP.
     77  W-DISPLAY-STEP-NUMBER      PIC 9.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     DISPLAY "PROMO-BATCH-DRIVER - NIGHTLY RUN STARTING FOR "
             W-TODAY-MM "/" W-TODAY-DD "/" W-TODAY-CCYY ".".
*
     PERFORM 1000-RUN-ONE-STEP
         VARYING W-STEP-NUMBER FROM 1 BY 1
             UNTIL W-STEP-NUMBER > 5.
*
     DISPLAY "PROMO-BATCH-DRIVER - NIGHTLY RUN COMPLETE.".
*
     EXIT PROGRAM.
     STOP RUN.
*
 1000-RUN-ONE-STEP.
     MOVE W-STEP-NUMBER TO W-DISPLAY-STEP-NUMBER.
     DISPLAY "PROMO-BATCH-DRIVER - STEP " W-DISPLAY-STEP-NUMBER
             " - CALLING " W-STEP-NAME(W-STEP-NUMBER) "...".
     CALL W-STEP-NAME(W-STEP-NUMBER).
