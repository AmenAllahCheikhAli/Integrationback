*    PLDTMATH.CBL
*    Shared date-arithmetic paragraphs.  No intrinsic FUNCTIONs are
*    used here -- this shop's day-number routine predates them; it is
*    the same Julian-day-number method used by PLDATE.CBL's older
*    cousins, just re-typed for CCYYMMDD dates.
 CALC-JULIAN-DAY-NUMBER.
     COMPUTE DTM-TERM-A = (DTM-CALC-MM - 14) / 12.
     COMPUTE DTM-TERM-D1 = (DTM-CALC-CCYY + 4900 + DTM-TERM-A) / 100.
     COMPUTE DTM-TERM-B =
             (1461 * (DTM-CALC-CCYY + 4800 + DTM-TERM-A)) / 4.
     COMPUTE DTM-TERM-C =
             (367 * (DTM-CALC-MM - 2 - (DTM-TERM-A * 12))) / 12.
     COMPUTE DTM-TERM-D = (3 * DTM-TERM-D1) / 4.
     COMPUTE DTM-JULIAN-RESULT =
             DTM-CALC-DD - 32075 + DTM-TERM-B + DTM-TERM-C - DTM-TERM-D.
*
 CALC-DAYS-REMAINING.
     MOVE DTM-DATE-ONE TO DTM-CALC-DATE.
     PERFORM CALC-JULIAN-DAY-NUMBER.
     MOVE DTM-JULIAN-RESULT TO DTM-JULIAN-ONE.
     MOVE DTM-DATE-TWO TO DTM-CALC-DATE.
     PERFORM CALC-JULIAN-DAY-NUMBER.
     MOVE DTM-JULIAN-RESULT TO DTM-JULIAN-TWO.
     COMPUTE DTM-DAYS-REMAINING = DTM-JULIAN-ONE - DTM-JULIAN-TWO.
*
 DETERMINE-LEAP-YEAR.
     MOVE "N" TO DTM-LEAP-YEAR-SW.
     DIVIDE DTM-CALC-CCYY BY 4 GIVING DTM-YEAR-QUOT
             REMAINDER DTM-YEAR-MOD-4.
     IF DTM-YEAR-MOD-4 = 0
        DIVIDE DTM-CALC-CCYY BY 100 GIVING DTM-YEAR-QUOT
                REMAINDER DTM-YEAR-MOD-100
        IF DTM-YEAR-MOD-100 NOT = 0
           MOVE "Y" TO DTM-LEAP-YEAR-SW
        ELSE
           DIVIDE DTM-CALC-CCYY BY 400 GIVING DTM-YEAR-QUOT
                   REMAINDER DTM-YEAR-MOD-400
           IF DTM-YEAR-MOD-400 = 0
              MOVE "Y" TO DTM-LEAP-YEAR-SW.
*
 ADD-DAYS-TO-TODAY.
     MOVE DTM-BASE-DATE TO DTM-CALC-DATE.
     PERFORM ADD-ONE-CALENDAR-DAY
             DTM-DAYS-TO-ADD TIMES.
     MOVE DTM-CALC-DATE TO DTM-RESULT-DATE.
*
 ADD-ONE-CALENDAR-DAY.
     ADD 1 TO DTM-CALC-DD.
     PERFORM DETERMINE-LEAP-YEAR.
     IF DTM-CALC-MM = 2 AND DTM-IS-LEAP-YEAR
        IF DTM-CALC-DD > 29
           MOVE 1 TO DTM-CALC-DD
           ADD 1 TO DTM-CALC-MM
        ELSE
           NEXT SENTENCE
     ELSE
        IF DTM-CALC-DD > DTM-MONTH-DAYS(DTM-CALC-MM)
           MOVE 1 TO DTM-CALC-DD
           ADD 1 TO DTM-CALC-MM.
     IF DTM-CALC-MM > 12
        MOVE 1 TO DTM-CALC-MM
        ADD 1 TO DTM-CALC-CCYY.
*
 CHECK-INTERVALS-OVERLAP.
     MOVE "N" TO DTM-OVERLAP-SW.
     IF DTM-START-1 NOT = ZEROS AND DTM-END-1 NOT = ZEROS
        AND DTM-START-2 NOT = ZEROS AND DTM-END-2 NOT = ZEROS
        IF DTM-START-1 NOT > DTM-END-2
           IF DTM-START-2 NOT > DTM-END-1
              MOVE "Y" TO DTM-OVERLAP-SW.
