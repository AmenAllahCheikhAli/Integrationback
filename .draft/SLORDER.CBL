*    SLORDER.CBL  -- FILE-CONTROL entry for the incoming order file
      SELECT ORDER-FILE
             ASSIGN TO "ORDERIN"
             ORGANIZATION IS LINE SEQUENTIAL.
