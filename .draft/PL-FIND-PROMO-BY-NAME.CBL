*    PL-FIND-PROMO-BY-NAME.CBL
*    Caller loads WM-SEARCH-NAME and calls FIND-PROMO-BY-NAME.
*    Sets WM-IDX and WM-SEARCH-FOUND.
 FIND-PROMO-BY-NAME.
     MOVE "N" TO WM-SEARCH-FOUND.
     SET WM-IDX TO 1.
     PERFORM FIND-PROMO-BY-NAME-SCAN
         UNTIL WM-IDX > WM-PROMO-COUNT
            OR WM-RECORD-FOUND.
*
 FIND-PROMO-BY-NAME-SCAN.
     IF WM-PROMO-NAME(WM-IDX) = WM-SEARCH-NAME
        MOVE "Y" TO WM-SEARCH-FOUND
     ELSE
        SET WM-IDX UP BY 1.
