*    FDORDER.CBL  -- FD and record layout for the incoming order
*    file read by the promotion application engine.
  FD  ORDER-FILE
      LABEL RECORDS ARE OMITTED.
  01  ORDER-RECORD.
      05  ORD-ID                    PIC 9(06).
      05  ORD-AMOUNT                PIC S9(7)V99.
      05  ORD-PROMO-ID               PIC 9(04).
      05  FILLER                    PIC X(11).
