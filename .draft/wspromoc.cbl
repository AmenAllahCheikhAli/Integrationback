*    wspromoc.cbl
*    Working storage used by the discount/repricing paragraphs in
*    PLPROMO.CBL.  Variables received from the calling paragraph:
*        PMC-AMOUNT-IN, PMC-PCT, PMC-CONDITION   (APPLY-DISCOUNT...)
*        PMC-PRODUCT-PROMO-ID, PMC-TARGET-PROMO-ID,
*        DTM-START-2, DTM-END-2                  (PRODUCT-IN-OTHER...)
*        PMC-VALIDATE-START-DATE, PMC-VALIDATE-END-DATE
*    Variables returned to the calling paragraph:
*        PMC-AMOUNT-OUT, PMC-DISCOUNT-APPLIED-SW, PMC-SKIP-PRODUCT-SW,
*        PMC-VALIDATE-OK-SW
  77  PMC-AMOUNT-IN                 PIC S9(7)V99.
  77  PMC-AMOUNT-OUT                PIC S9(7)V99.
  77  PMC-PCT                       PIC 9(03).
  77  PMC-CONDITION                 PIC X(25).
  77  PMC-DISCOUNT-APPLIED-SW       PIC X.
      88  PMC-DISCOUNT-APPLIED          VALUE "Y".
  77  PMC-PRODUCT-PROMO-ID          PIC 9(04).
  77  PMC-TARGET-PROMO-ID           PIC 9(04).
  77  PMC-SKIP-PRODUCT-SW           PIC X.
      88  PMC-SKIP-THIS-PRODUCT         VALUE "Y".
  77  PMC-VALIDATE-START-DATE       PIC 9(08).
  77  PMC-VALIDATE-END-DATE         PIC 9(08).
  77  PMC-VALIDATE-OK-SW            PIC X.
      88  PMC-DATES-VALID               VALUE "Y".
