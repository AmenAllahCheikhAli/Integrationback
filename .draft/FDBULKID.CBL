*    FDBULKID.CBL -- FD and record layout for the bulk activate/
*    deactivate id-list read by promo-bulk-flag.  Each line names one
*    promotion and the flag ("Y"/"N") the run operator wants it set to.
  FD  BULK-ID-FILE
      LABEL RECORDS ARE OMITTED.
  01  BULK-ID-RECORD.
      05  BULK-PROMO-ID             PIC 9(04).
      05  BULK-NEW-FLAG             PIC X(01).
      05  FILLER                    PIC X(05).
