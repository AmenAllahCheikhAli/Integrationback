*    SLPROMO.CBL  -- FILE-CONTROL entry for the promotion master
      SELECT PROMOTION-FILE
             ASSIGN TO "PROMOTION"
             ORGANIZATION IS LINE SEQUENTIAL.
