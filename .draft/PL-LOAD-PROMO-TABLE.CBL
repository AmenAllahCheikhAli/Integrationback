*    PL-LOAD-PROMO-TABLE.CBL
*    Reads the promotion master into PROMO-TABLE-AREA.  Caller
*    declares W-END-OF-PROMOTION-FILE (with 88 END-OF-PROMOTION-FILE)
*    before copying this fragment.
 LOAD-PROMO-TABLE.
     MOVE ZEROS TO WM-PROMO-COUNT.
     MOVE "N" TO W-END-OF-PROMOTION-FILE.
     READ PROMOTION-FILE
         AT END MOVE "Y" TO W-END-OF-PROMOTION-FILE.
     PERFORM LOAD-ONE-PROMO-ENTRY UNTIL END-OF-PROMOTION-FILE.
*
 LOAD-ONE-PROMO-ENTRY.
     ADD 1 TO WM-PROMO-COUNT.
     SET WM-IDX TO WM-PROMO-COUNT.
     MOVE PROMO-ID TO WM-PROMO-ID(WM-IDX).
     MOVE PROMO-NAME TO WM-PROMO-NAME(WM-IDX).
     MOVE PROMO-PCT TO WM-PROMO-PCT(WM-IDX).
     MOVE PROMO-CONDITION TO WM-PROMO-CONDITION(WM-IDX).
     MOVE PROMO-START-DATE TO WM-PROMO-START-DATE(WM-IDX).
     MOVE PROMO-END-DATE TO WM-PROMO-END-DATE(WM-IDX).
     MOVE PROMO-ACTIVE TO WM-PROMO-ACTIVE(WM-IDX).
     READ PROMOTION-FILE
         AT END MOVE "Y" TO W-END-OF-PROMOTION-FILE.
