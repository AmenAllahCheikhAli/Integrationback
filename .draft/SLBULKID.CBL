*    SLBULKID.CBL -- FILE-CONTROL entry for the bulk activate/
*    deactivate id-list file read by promo-bulk-flag.
      SELECT BULK-ID-FILE
             ASSIGN TO "BULKIDS"
             ORGANIZATION IS LINE SEQUENTIAL.
