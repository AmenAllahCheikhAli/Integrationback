*    PLPROMO.CBL
*    Shared discount and repricing paragraphs used by the promotion
*    application engine and the two promotion-creation jobs.
 APPLY-DISCOUNT-TO-AMOUNT.
     MOVE "N" TO PMC-DISCOUNT-APPLIED-SW.
     MOVE PMC-AMOUNT-IN TO PMC-AMOUNT-OUT.
     IF PMC-CONDITION = "ACHAT_GROUPE"
        IF PMC-AMOUNT-IN NOT LESS THAN 3
           MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW
     ELSE
        IF PMC-CONDITION = "MONTANT_MIN"
           IF PMC-AMOUNT-IN > 100
              MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW
        ELSE
           IF PMC-CONDITION = "EXPIRATION_PRODUIT"
              MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW
           ELSE
              IF PMC-CONDITION = "EXPIRATION_AND_LOW_SALES"
                 MOVE "Y" TO PMC-DISCOUNT-APPLIED-SW.
     IF PMC-DISCOUNT-APPLIED
        COMPUTE PMC-AMOUNT-OUT ROUNDED =
                PMC-AMOUNT-IN - (PMC-AMOUNT-IN * PMC-PCT / 100).
*
 REPRICE-PRODUCT-IN-TABLE.
*    Caller positions WP-IDX at the product to reprice and loads
*    PMC-PCT with the promotion's percentage before calling.
     COMPUTE WP-PROD-PRICE(WP-IDX) ROUNDED =
             WP-PROD-PRICE(WP-IDX) -
             (WP-PROD-PRICE(WP-IDX) * PMC-PCT / 100).
*
 PRODUCT-IN-OTHER-ACTIVE-PROMO.
*    Caller loads PMC-PRODUCT-PROMO-ID (the product's current promo,
*    zero if none), PMC-TARGET-PROMO-ID (the promo being applied now)
*    and DTM-START-2/DTM-END-2 (the promo being applied now's window)
*    before calling.  Returns PMC-SKIP-PRODUCT-SW.
     MOVE "N" TO PMC-SKIP-PRODUCT-SW.
     IF PMC-PRODUCT-PROMO-ID NOT = ZEROS
        IF PMC-PRODUCT-PROMO-ID NOT = PMC-TARGET-PROMO-ID
           MOVE PMC-PRODUCT-PROMO-ID TO WM-SEARCH-PROMO-ID
           PERFORM FIND-PROMO-BY-ID
           IF WM-RECORD-FOUND
              IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
                 MOVE WM-PROMO-START-DATE(WM-IDX) TO DTM-START-1
                 MOVE WM-PROMO-END-DATE(WM-IDX) TO DTM-END-1
                 PERFORM CHECK-INTERVALS-OVERLAP
                 IF DTM-INTERVALS-OVERLAP
                    MOVE "Y" TO PMC-SKIP-PRODUCT-SW.
*
 VALIDATE-PROMOTION-DATES.
     MOVE "Y" TO PMC-VALIDATE-OK-SW.
     IF PMC-VALIDATE-START-DATE = ZEROS OR PMC-VALIDATE-END-DATE = ZEROS
        MOVE "N" TO PMC-VALIDATE-OK-SW
     ELSE
        IF PMC-VALIDATE-START-DATE > PMC-VALIDATE-END-DATE
           MOVE "N" TO PMC-VALIDATE-OK-SW.
