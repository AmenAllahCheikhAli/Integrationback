*    PL-REWRITE-PRODUCT-TABLE.CBL
*    The product master is line sequential; there is no REWRITE
*    against it.  Instead the table -- refreshed in place by the
*    job -- is written back out as a brand-new master file.
 REWRITE-PRODUCT-TABLE.
     CLOSE PRODUCT-FILE.
     OPEN OUTPUT PRODUCT-FILE.
     PERFORM WRITE-ONE-PRODUCT-ENTRY
         VARYING WP-IDX FROM 1 BY 1
             UNTIL WP-IDX > WP-PRODUCT-COUNT.
     CLOSE PRODUCT-FILE.
*
 WRITE-ONE-PRODUCT-ENTRY.
     MOVE WP-PROD-ID(WP-IDX) TO PROD-ID.
     MOVE WP-PROD-NAME(WP-IDX) TO PROD-NAME.
     MOVE WP-PROD-PRICE(WP-IDX) TO PROD-PRICE.
     MOVE WP-PROD-CURRENCY(WP-IDX) TO PROD-CURRENCY.
     MOVE WP-PROD-EXPIRY-DATE(WP-IDX) TO PROD-EXPIRY-DATE.
     MOVE WP-PROD-SALES-COUNT(WP-IDX) TO PROD-SALES-COUNT.
     MOVE WP-PROD-PROMO-ID(WP-IDX) TO PROD-PROMO-ID.
     WRITE PRODUCT-RECORD.
