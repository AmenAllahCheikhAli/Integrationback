*
*    P R O M O - A N A L Y T I C S - R P T
*    =====================================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-analytics-rpt.
 AUTHOR. W. BARROS.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 07/19/90.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    07/19/90  WDB  ORIGINAL PROGRAM.  SORTS THE PROMOTION USAGE LOG
*    07/19/90  WDB  BY PROMOTION ID AND PRINTS ONE LINE PER PROMOTION
*    07/19/90  WDB  SHOWING HOW MANY TIMES IT FIRED AND HOW MUCH
*    07/19/90  WDB  REVENUE IT GAVE UP IN DISCOUNTS.
*    02/08/91  RA   ACTIVE PROMOTIONS WITH NO USAGE RECORDS NOW PRINT
*    02/08/91  RA   A ZERO LINE SO MERCHANDISING SEES EVERYTHING THAT
*    02/08/91  RA   IS TURNED ON, NOT JUST WHAT FIRED LAST NIGHT.
*    04/22/93  TPC  REVENUE IMPACT NOW PRINTED SIGNED, ZZZ,ZZZ,ZZ9.99-,
*    04/22/93  TPC  SINCE A FEW USAGE RECORDS CARRY A HIGHER "AFTER"
*    04/22/93  TPC  AMOUNT THAN "INITIAL" WHEN A PRICE WAS CORRECTED.
*    10/13/98  DCN  Y2K - RUN-DATE ON THE TITLE LINE NOW COMES FROM
*    10/13/98  DCN  THE 8-DIGIT SYSTEM DATE.
*    11/30/99  JMS  "TOTAL PROMOTIONS APPLIED" LINE ADDED AT THE FOOT
*    11/30/99  JMS  OF THE REPORT, COUNTING ALL USAGE RECORDS FOR THE
*    11/30/99  JMS  MONTHLY TIE-OUT.
*    03/12/02  TPC  REPORT WIDENED FROM 80 TO 132 COLUMNS PER
*    03/12/02  TPC  MERCHANDISING'S STANDARD WIDE-CARRIAGE FORM --
*    03/12/02  TPC  EXISTING FIELD PLACEMENT UNCHANGED, JUST WIDER
*    03/12/02  TPC  TRAILING FILLER ON EACH PRINT LINE.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLUSAGE.CBL".
     COPY "SLPROMO.CBL".
*
     SELECT PRINTER-FILE
            ASSIGN TO "PROMO-ANALYTICS.PRN"
            ORGANIZATION IS LINE SEQUENTIAL.
*
     SELECT WORK-FILE
            ASSIGN TO "WORK-FILE"
            ORGANIZATION IS SEQUENTIAL.
*
     SELECT SORT-FILE
            ASSIGN TO "SORT-FILE.TMP".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDUSAGE.CBL".
     COPY "FDPROMO.CBL".
*
     FD  PRINTER-FILE
         LABEL RECORDS ARE OMITTED.
     01  PRINTER-RECORD             PIC X(132).
*
     FD  WORK-FILE
         LABEL RECORDS ARE STANDARD.
     01  WORK-RECORD.
         05  WORK-PROMO-ID          PIC 9(04).
         05  WORK-AMT-INITIAL       PIC S9(7)V99.
         05  WORK-AMT-AFTER         PIC S9(7)V99.
         05  WORK-USAGE-DATE        PIC 9(08).
         05  FILLER                 PIC X(10).
*
     SD  SORT-FILE.
     01  SORT-RECORD.
         05  SORT-PROMO-ID          PIC 9(04).
         05  SORT-AMT-INITIAL       PIC S9(7)V99.
         05  SORT-AMT-AFTER         PIC S9(7)V99.
         05  SORT-USAGE-DATE        PIC 9(08).
         05  FILLER                 PIC X(10).
*
 WORKING-STORAGE SECTION.
     COPY "WSPROMO.CBL".
*
     01  TITLE.
         05  FILLER                 PIC X(20)  VALUE SPACES.
         05  FILLER                 PIC X(24)  VALUE
             "PROMOTION ANALYTICS REPORT".
         05  FILLER                 PIC X(14)  VALUE SPACES.
         05  FILLER                 PIC X(10)  VALUE "RUN DATE:".
         05  T-RUN-DATE             PIC 99/99/9999.
         05  FILLER                 PIC X(05)  VALUE "PAGE:".
         05  PAGE-NUMBER            PIC 9(04)  VALUE 0.
         05  FILLER                 PIC X(45)  VALUE SPACES.
*
     01  HEADING-1.
         05  FILLER                 PIC X(05)  VALUE "PROMO".
         05  FILLER                 PIC X(05)  VALUE SPACES.
         05  FILLER                 PIC X(30)  VALUE "PROMOTION NAME".
         05  FILLER                 PIC X(08)  VALUE "TIMES".
         05  FILLER                 PIC X(05)  VALUE SPACES.
         05  FILLER                 PIC X(15)  VALUE "REVENUE IMPACT".
         05  FILLER                 PIC X(64)  VALUE SPACES.
*
     01  HEADING-2.
         05  FILLER                 PIC X(05)  VALUE "=====".
         05  FILLER                 PIC X(05)  VALUE SPACES.
         05  FILLER                 PIC X(30)  VALUE
             "==============================".
         05  FILLER                 PIC X(08)  VALUE "========".
         05  FILLER                 PIC X(05)  VALUE SPACES.
         05  FILLER                 PIC X(15)  VALUE "==============".
         05  FILLER                 PIC X(64)  VALUE SPACES.
*
     01  DETAIL-1.
         05  D-PROMO-ID             PIC 9999.
         05  FILLER                 PIC X(02)  VALUE SPACES.
         05  D-PROMO-NAME           PIC X(30).
         05  FILLER                 PIC X(02)  VALUE SPACES.
         05  D-USAGE-COUNT          PIC ZZZ,ZZ9.
         05  FILLER                 PIC X(03)  VALUE SPACES.
         05  D-REVENUE-IMPACT       PIC ZZZ,ZZZ,ZZ9.99-.
         05  FILLER                 PIC X(69)  VALUE SPACES.
*
     01  CONTROL-TOTAL-LINE.
         05  FILLER                 PIC X(07)  VALUE SPACES.
         05  FILLER                 PIC X(26)  VALUE
             "TOTAL PROMOTIONS APPLIED:".
         05  CT-TOTAL-USAGES        PIC ZZZ,ZZ9.
         05  FILLER                 PIC X(92)  VALUE SPACES.
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-WORK-FILE     PIC X.
             88  END-OF-WORK-FILE       VALUE "Y".
         05  W-END-OF-PROMOTION-FILE PIC X.
             88  END-OF-PROMOTION-FILE  VALUE "Y".
         05  FILLER                 PIC X(08).
*
     01  W-VISITED-VALUES.
         05  W-VISITED-TABLE OCCURS 500 TIMES
                             PIC X(01).
     01  W-VISITED-VALUES-R REDEFINES W-VISITED-VALUES.
         05  W-VISITED-BYTES        PIC X(500).
*
     01  W-PRINTED-LINES            PIC 99.
         88  PAGE-FULL              VALUE 30 THROUGH 99.
*
     77  W-CURRENT-PROMO-ID         PIC 9(04).
     77  W-CURRENT-USAGE-COUNT      PIC 9(05)  COMP.
     77  W-CURRENT-REVENUE-IMPACT   PIC S9(9)V99.
     77  W-TOTAL-USAGES             PIC 9(07)  COMP.
     77  W-TODAY-DATE               PIC 9(08).
     77  W-DUMMY-DATE-12            PIC 9(12).
     01  W-DUMMY-DATE-8             PIC 9(08).
     01  W-DUMMY-DATE-8-R REDEFINES W-DUMMY-DATE-8.
         05  W-DUMMY-MM             PIC 9(02).
         05  W-DUMMY-DD             PIC 9(02).
         05  W-DUMMY-CCYY           PIC 9(04).
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     SORT SORT-FILE
         ON ASCENDING KEY SORT-PROMO-ID
         USING USAGE-FILE
         GIVING WORK-FILE.
*
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     COMPUTE W-DUMMY-DATE-12 = W-TODAY-DATE * 10000.0001.
     MOVE W-DUMMY-DATE-12 TO W-DUMMY-DATE-8.
     MOVE W-DUMMY-DATE-8  TO T-RUN-DATE.
     MOVE ZEROS TO PAGE-NUMBER.
     MOVE ZEROS TO W-TOTAL-USAGES.
     MOVE ALL "N" TO W-VISITED-BYTES.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
     CLOSE PROMOTION-FILE.
*
     OPEN INPUT WORK-FILE.
     OPEN OUTPUT PRINTER-FILE.
     MOVE "N" TO W-END-OF-WORK-FILE.
*
     PERFORM PRINT-HEADINGS.
*
     PERFORM 2000-READ-WORK-NEXT-RECORD.
     PERFORM 2100-ACCUMULATE-ONE-PROMOTION UNTIL END-OF-WORK-FILE.
*
     PERFORM 1900-PRINT-UNUSED-ACTIVE-PROMOTIONS.
*
     MOVE W-TOTAL-USAGES TO CT-TOTAL-USAGES.
     MOVE SPACES          TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE CONTROL-TOTAL-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
*
     PERFORM FINALIZE-PAGE.
*
     CLOSE WORK-FILE.
     CLOSE PRINTER-FILE.
*
     EXIT PROGRAM.
     STOP RUN.
*
 1000-PRINT-ONE-PROMOTION-LINE.
     IF PAGE-FULL
        PERFORM FINALIZE-PAGE
        PERFORM PRINT-HEADINGS.
*
     MOVE W-CURRENT-PROMO-ID TO WM-SEARCH-PROMO-ID.
     PERFORM FIND-PROMO-BY-ID.
*
     MOVE W-CURRENT-PROMO-ID TO D-PROMO-ID.
     IF WM-RECORD-FOUND
        MOVE WM-PROMO-NAME(WM-IDX) TO D-PROMO-NAME
        MOVE "Y" TO W-VISITED-TABLE(WM-IDX)
     ELSE
        MOVE "** NOT ON PROMOTION MASTER **" TO D-PROMO-NAME.
*
     MOVE W-CURRENT-USAGE-COUNT    TO D-USAGE-COUNT.
     MOVE W-CURRENT-REVENUE-IMPACT TO D-REVENUE-IMPACT.
*
     MOVE DETAIL-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
*
     ADD W-CURRENT-USAGE-COUNT TO W-TOTAL-USAGES.
*
 1900-PRINT-UNUSED-ACTIVE-PROMOTIONS.
     SET WM-IDX TO 1.
     PERFORM 1950-PRINT-IF-UNUSED-AND-ACTIVE
         VARYING WM-IDX FROM 1 BY 1
             UNTIL WM-IDX > WM-PROMO-COUNT.
*
 1950-PRINT-IF-UNUSED-AND-ACTIVE.
     IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
        AND W-VISITED-TABLE(WM-IDX) NOT = "Y"
        MOVE WM-PROMO-ID(WM-IDX)  TO W-CURRENT-PROMO-ID
        MOVE ZEROS TO W-CURRENT-USAGE-COUNT W-CURRENT-REVENUE-IMPACT
        PERFORM 1000-PRINT-ONE-PROMOTION-LINE.
*
 2000-READ-WORK-NEXT-RECORD.
     READ WORK-FILE
         AT END MOVE "Y" TO W-END-OF-WORK-FILE.
*
 2100-ACCUMULATE-ONE-PROMOTION.
     MOVE WORK-PROMO-ID TO W-CURRENT-PROMO-ID.
     MOVE ZEROS TO W-CURRENT-USAGE-COUNT W-CURRENT-REVENUE-IMPACT.
*
     PERFORM 2150-ADD-ONE-USAGE-RECORD UNTIL
                  WORK-PROMO-ID NOT = W-CURRENT-PROMO-ID
                                  OR
                             END-OF-WORK-FILE.
*
     PERFORM 1000-PRINT-ONE-PROMOTION-LINE.
*
 2150-ADD-ONE-USAGE-RECORD.
     ADD 1 TO W-CURRENT-USAGE-COUNT.
     COMPUTE W-CURRENT-REVENUE-IMPACT =
             W-CURRENT-REVENUE-IMPACT
                 + WORK-AMT-INITIAL - WORK-AMT-AFTER.
     PERFORM 2000-READ-WORK-NEXT-RECORD.
*
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PL-FIND-PROMO-BY-ID.CBL".
     COPY "PLPRINT.CBL".
