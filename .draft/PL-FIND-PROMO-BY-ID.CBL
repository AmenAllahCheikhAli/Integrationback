*    PL-FIND-PROMO-BY-ID.CBL
*    Caller loads WM-SEARCH-PROMO-ID and calls FIND-PROMO-BY-ID.
*    Sets WM-IDX and WM-SEARCH-FOUND.
 FIND-PROMO-BY-ID.
     MOVE "N" TO WM-SEARCH-FOUND.
     SET WM-IDX TO 1.
     PERFORM FIND-PROMO-BY-ID-SCAN
         UNTIL WM-IDX > WM-PROMO-COUNT
            OR WM-RECORD-FOUND.
*
 FIND-PROMO-BY-ID-SCAN.
     IF WM-PROMO-ID(WM-IDX) = WM-SEARCH-PROMO-ID
        MOVE "Y" TO WM-SEARCH-FOUND
     ELSE
        SET WM-IDX UP BY 1.
