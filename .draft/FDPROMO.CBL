*    FDPROMO.CBL  -- FD and record layout for the promotion master.
*    One line per promotion rule, line-sequential.
  FD  PROMOTION-FILE
      LABEL RECORDS ARE OMITTED.
  01  PROMO-RECORD.
      05  PROMO-ID                  PIC 9(04).
      05  PROMO-NAME                PIC X(40).
      05  PROMO-PCT                 PIC 9(03).
      05  PROMO-CONDITION           PIC X(25).
      05  PROMO-START-DATE          PIC 9(08).
      05  PROMO-END-DATE            PIC 9(08).
      05  PROMO-ACTIVE              PIC X(01).
          88  PROMO-IS-ACTIVE           VALUE "Y".
          88  PROMO-IS-INACTIVE         VALUE "N".
      05  FILLER                    PIC X(11).
  01  PROMO-RECORD-DATE-R REDEFINES PROMO-RECORD.
      05  FILLER                    PIC X(72).
      05  PRM-START-CCYY            PIC 9(04).
      05  PRM-START-MM              PIC 9(02).
      05  PRM-START-DD              PIC 9(02).
      05  PRM-END-CCYY              PIC 9(04).
      05  PRM-END-MM                PIC 9(02).
      05  PRM-END-DD                PIC 9(02).
      05  FILLER                    PIC X(12).
