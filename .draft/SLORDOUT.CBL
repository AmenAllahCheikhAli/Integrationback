*    SLORDOUT.CBL -- FILE-CONTROL entry for the discounted order file
      SELECT ORDER-OUT-FILE
             ASSIGN TO "ORDEROUT"
             ORGANIZATION IS LINE SEQUENTIAL.
