*
*    P R O M O - A P P L Y - E N G I N E
*    ==================================
 IDENTIFICATION DIVISION.
 PROGRAM-ID. promo-apply-engine.
 AUTHOR. R. ALVES.
 INSTALLATION. MERCHANDISING SYSTEMS DIVISION.
 DATE-WRITTEN. 03/14/88.
 DATE-COMPILED.
 SECURITY. UNCLASSIFIED - NIGHTLY BATCH STREAM.
*
*    CHANGE LOG
*    ----------
*    03/14/88  RA   ORIGINAL PROGRAM.  READS THE NIGHTLY ORDER FILE,
*    03/14/88  RA   LOOKS UP THE PROMOTION ATTACHED TO EACH ORDER AND
*    03/14/88  RA   WRITES THE DISCOUNTED ORDER PLUS A USAGE RECORD.
*    05/02/88  RA   ADDED THE "MONTANT_MIN" CONDITION (REQUEST #114).
*    09/19/88  JMS  ADDED THE "ACHAT_GROUPE" QUANTITY CONDITION.
*    02/07/89  RA   UNKNOWN CONDITION CODES NOW STILL LOG USAGE WITH
*    02/07/89  RA   NO DISCOUNT INSTEAD OF ABENDING THE RUN.
*    11/30/90  TPC  PROMOTION LOOKUP MOVED TO THE IN-MEMORY TABLE
*    11/30/90  TPC  COPYBOOKS SO THIS PROGRAM NO LONGER OPENS THE
*    11/30/90  TPC  PROMOTION MASTER FOR RANDOM READ.
*    06/11/92  DCN  ROUNDING ON THE DISCOUNTED AMOUNT CORRECTED TO
*    06/11/92  DCN  ROUND HALF UP PER FINANCE MEMO 92-06.
*    08/04/94  RA   USAGE RECORD NOW WRITTEN EVEN WHEN THE PROMOTION
*    08/04/94  RA   ID ON THE ORDER IS ZERO OR NOT ON FILE, MATCHING
*    08/04/94  RA   THE REVISED BUSINESS RULE FROM MERCHANDISING.
*    01/22/97  MLK  ORDER COUNT AND USAGE COUNT NOW DISPLAYED AT THE
*    01/22/97  MLK  END OF THE RUN FOR THE NIGHT OPERATOR'S LOG.
*    10/13/98  DCN  Y2K - W-TODAY-DATE NOW ACCEPTED AS A FULL 8-DIGIT
*    10/13/98  DCN  CCYYMMDD FIELD; NO 2-DIGIT YEAR FIELDS REMAIN.
*    03/02/99  DCN  Y2K - VERIFIED PROMOTION DATE COMPARISONS ABOVE
*    03/02/99  DCN  ARE ALL DONE ON CCYYMMDD, NOT MM/DD/YY.
*    07/26/01  WDB  MINOR CLEANUP OF THE SUMMARY DISPLAY LINES.
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SLORDER.CBL".
     COPY "SLORDOUT.CBL".
     COPY "SLPROMO.CBL".
     COPY "SLUSAGE.CBL".
 DATA DIVISION.
 FILE SECTION.
     COPY "FDORDER.CBL".
     COPY "FDORDOUT.CBL".
     COPY "FDPROMO.CBL".
     COPY "FDUSAGE.CBL".
 WORKING-STORAGE SECTION.
     COPY "WSPROMO.CBL".
     COPY "wspromoc.cbl".
*
     01  W-PROGRAM-SWITCHES.
         05  W-END-OF-ORDER-FILE       PIC X.
             88  END-OF-ORDER-FILE         VALUE "Y".
         05  W-END-OF-PROMOTION-FILE   PIC X.
             88  END-OF-PROMOTION-FILE     VALUE "Y".
         05  FILLER                    PIC X(08).
*
     01  W-TODAY-DATE                  PIC 9(08).
     01  W-TODAY-DATE-R REDEFINES W-TODAY-DATE.
         05  W-TODAY-CCYY              PIC 9(04).
         05  W-TODAY-MM                PIC 9(02).
         05  W-TODAY-DD                PIC 9(02).
*
     77  W-ORDER-COUNT                 PIC 9(07)  COMP.
     77  W-USAGE-COUNT                 PIC 9(07)  COMP.
     77  W-DISPLAY-ORDER-COUNT         PIC ZZZZZZ9.
     77  W-DISPLAY-USAGE-COUNT         PIC ZZZZZZ9.
*
 PROCEDURE DIVISION.
*
 0000-MAIN-LINE.
     ACCEPT W-TODAY-DATE FROM DATE YYYYMMDD.
     MOVE ZEROS TO W-ORDER-COUNT W-USAGE-COUNT.
*
     OPEN INPUT PROMOTION-FILE.
     PERFORM LOAD-PROMO-TABLE.
     CLOSE PROMOTION-FILE.
*
     OPEN INPUT ORDER-FILE.
     OPEN OUTPUT ORDER-OUT-FILE.
     OPEN EXTEND USAGE-FILE.
*
     MOVE "N" TO W-END-OF-ORDER-FILE.
     READ ORDER-FILE
         AT END MOVE "Y" TO W-END-OF-ORDER-FILE.
     PERFORM 1000-PROCESS-ONE-ORDER UNTIL END-OF-ORDER-FILE.
*
     CLOSE ORDER-FILE.
     CLOSE ORDER-OUT-FILE.
     CLOSE USAGE-FILE.
*
     MOVE W-ORDER-COUNT TO W-DISPLAY-ORDER-COUNT.
     MOVE W-USAGE-COUNT TO W-DISPLAY-USAGE-COUNT.
     DISPLAY "PROMO-APPLY-ENGINE - " W-DISPLAY-ORDER-COUNT
             " ORDER(S) READ, " W-DISPLAY-USAGE-COUNT
             " USAGE RECORD(S) WRITTEN.".
*
     EXIT PROGRAM.
     STOP RUN.
*
 1000-PROCESS-ONE-ORDER.
     ADD 1 TO W-ORDER-COUNT.
     MOVE ORD-PROMO-ID TO ORDOUT-PROMO-ID.
     MOVE ORD-ID       TO ORDOUT-ID.
     MOVE ORD-AMOUNT   TO ORDOUT-AMOUNT.
*
     IF ORD-PROMO-ID NOT = ZEROS
        MOVE ORD-PROMO-ID TO WM-SEARCH-PROMO-ID
        PERFORM FIND-PROMO-BY-ID
        IF WM-RECORD-FOUND
           IF WM-PROMO-ACTIVE(WM-IDX) = "Y"
              IF WM-PROMO-CONDITION(WM-IDX) NOT = SPACES
                 PERFORM 1100-APPLY-AND-LOG-USAGE.
*
     WRITE ORDER-OUT-RECORD.
*
     READ ORDER-FILE
         AT END MOVE "Y" TO W-END-OF-ORDER-FILE.
*
 1100-APPLY-AND-LOG-USAGE.
     MOVE ORD-AMOUNT                     TO PMC-AMOUNT-IN.
     MOVE WM-PROMO-PCT(WM-IDX)           TO PMC-PCT.
     MOVE WM-PROMO-CONDITION(WM-IDX)     TO PMC-CONDITION.
     PERFORM APPLY-DISCOUNT-TO-AMOUNT.
*
     MOVE PMC-AMOUNT-OUT                 TO ORDOUT-AMOUNT.
*
     MOVE WM-PROMO-ID(WM-IDX)            TO USAGE-PROMO-ID.
     MOVE PMC-AMOUNT-IN                  TO USAGE-AMT-INITIAL.
     MOVE PMC-AMOUNT-OUT                 TO USAGE-AMT-AFTER.
     MOVE W-TODAY-DATE                   TO USAGE-DATE.
     WRITE USAGE-RECORD.
     ADD 1 TO W-USAGE-COUNT.
*
     COPY "PL-FIND-PROMO-BY-ID.CBL".
     COPY "PL-LOAD-PROMO-TABLE.CBL".
     COPY "PLPROMO.CBL".
