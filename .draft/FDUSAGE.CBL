*    FDUSAGE.CBL  -- FD and record layout for the promotion usage
*    log.  Extended (appended to) every night, never rewritten.
  FD  USAGE-FILE
      LABEL RECORDS ARE OMITTED.
  01  USAGE-RECORD.
      05  USAGE-PROMO-ID            PIC 9(04).
      05  USAGE-AMT-INITIAL         PIC S9(7)V99.
      05  USAGE-AMT-AFTER           PIC S9(7)V99.
      05  USAGE-DATE                PIC 9(08).
      05  FILLER                    PIC X(10).
  01  USAGE-RECORD-DATE-R REDEFINES USAGE-RECORD.
      05  FILLER                    PIC X(22).
      05  USG-DATE-CCYY             PIC 9(04).
      05  USG-DATE-MM               PIC 9(02).
      05  USG-DATE-DD               PIC 9(02).
      05  FILLER                    PIC X(10).
