*    PLPRINT.CBL
*    Shared heading/page-break paragraphs.  Assumes the calling
*    program has its own TITLE, HEADING-1, HEADING-2, PAGE-NUMBER,
*    W-PRINTED-LINES and PRINTER-RECORD working storage, the same as
*    every other report program in this shop.
 PRINT-HEADINGS.
     ADD 1 TO PAGE-NUMBER.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
     MOVE TITLE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE HEADING-1 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE HEADING-2 TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE ZEROS TO W-PRINTED-LINES.
*
 FINALIZE-PAGE.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
