*    wsdate.cbl
*    Working storage used by the date-arithmetic paragraphs in
*    PLDTMATH.CBL.  Variables received from the calling paragraph:
*        DTM-DATE-ONE, DTM-DATE-TWO      (CCYYMMDD, for day counts)
*        DTM-BASE-DATE, DTM-DAYS-TO-ADD  (for ADD-DAYS-TO-TODAY)
*        DTM-START-1, DTM-END-1,
*        DTM-START-2, DTM-END-2          (for CHECK-INTERVALS-OVERLAP)
*    Variables returned to the calling paragraph:
*        DTM-DAYS-REMAINING, DTM-RESULT-DATE, DTM-OVERLAP-SW
  01  DTM-CALC-DATE                 PIC 9(08).
  01  DTM-CALC-DATE-R REDEFINES DTM-CALC-DATE.
      05  DTM-CALC-CCYY             PIC 9(04).
      05  DTM-CALC-MM               PIC 9(02).
      05  DTM-CALC-DD               PIC 9(02).
*
*    Days-in-month table, built the old way -- a string of FILLER
*    literals redefined as an OCCURS table.  February is carried as
*    28; the leap adjustment is done in DETERMINE-LEAP-YEAR below.
  01  DTM-MONTH-DAYS-TABLE.
      05  FILLER                    PIC 9(02)  VALUE 31.
      05  FILLER                    PIC 9(02)  VALUE 28.
      05  FILLER                    PIC 9(02)  VALUE 31.
      05  FILLER                    PIC 9(02)  VALUE 30.
      05  FILLER                    PIC 9(02)  VALUE 31.
      05  FILLER                    PIC 9(02)  VALUE 30.
      05  FILLER                    PIC 9(02)  VALUE 31.
      05  FILLER                    PIC 9(02)  VALUE 31.
      05  FILLER                    PIC 9(02)  VALUE 30.
      05  FILLER                    PIC 9(02)  VALUE 31.
      05  FILLER                    PIC 9(02)  VALUE 30.
      05  FILLER                    PIC 9(02)  VALUE 31.
  01  DTM-MONTH-DAYS-R REDEFINES DTM-MONTH-DAYS-TABLE.
      05  DTM-MONTH-DAYS OCCURS 12 TIMES
                         PIC 9(02).
*
  77  DTM-DATE-ONE                  PIC 9(08).
  77  DTM-DATE-TWO                  PIC 9(08).
  77  DTM-JULIAN-ONE                PIC 9(07)  COMP.
  77  DTM-JULIAN-TWO                PIC 9(07)  COMP.
  77  DTM-JULIAN-RESULT             PIC 9(07)  COMP.
  77  DTM-DAYS-REMAINING            PIC S9(5)  COMP.
  77  DTM-BASE-DATE                 PIC 9(08).
  77  DTM-DAYS-TO-ADD               PIC 9(03).
  77  DTM-DAY-LOOP-CTR              PIC 9(03)  COMP.
  77  DTM-RESULT-DATE               PIC 9(08).
  77  DTM-START-1                   PIC 9(08).
  77  DTM-END-1                     PIC 9(08).
  77  DTM-START-2                   PIC 9(08).
  77  DTM-END-2                     PIC 9(08).
  77  DTM-OVERLAP-SW                PIC X.
      88  DTM-INTERVALS-OVERLAP         VALUE "Y".
  77  DTM-LEAP-YEAR-SW               PIC X.
      88  DTM-IS-LEAP-YEAR               VALUE "Y".
  77  DTM-YEAR-QUOT                 PIC 9(04)  COMP.
  77  DTM-YEAR-MOD-4                PIC 9(02)  COMP.
  77  DTM-YEAR-MOD-100              PIC 9(02)  COMP.
  77  DTM-YEAR-MOD-400              PIC 9(03)  COMP.
  77  DTM-TERM-A                    PIC S9(9)  COMP.
  77  DTM-TERM-B                    PIC S9(9)  COMP.
  77  DTM-TERM-C                    PIC S9(9)  COMP.
  77  DTM-TERM-D                    PIC S9(9)  COMP.
  77  DTM-TERM-D1                   PIC S9(9)  COMP.
